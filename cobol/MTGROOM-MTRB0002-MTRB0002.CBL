000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     MTRB0002.
000600 AUTHOR.         RENAN MUNIZ MERLO.
000700 INSTALLATION.   DATA CENTER - BATCH SUPPORT.
000800 DATE-WRITTEN.   19/05/1993.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       NONE.
001100*----------------------------------------------------------------*
001200*                RENAN MUNIZ MERLO COBOL DEVELOPER               *
001300*          https://www.linkedin.com/in/renan-muniz-merlo         *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: MTRB0002.                                     *
001600*    ANALYST.....: RENAN MUNIZ MERLO                             *
001700*    PROGRAMMER..: RENAN MUNIZ MERLO                             *
001800*    DATE........: 19/05/1993                                    *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: MEETING ROOM BOOKING PROJECT - MTGROOM        *
002100*----------------------------------------------------------------*
002200*    GOAL........: READ APPROVE/REJECT DECISIONS AGAINST A       *
002300*                  PENDING BOOKING, CONFIRM THE ACTING USER IS   *
002400*                  AN ADMIN, RE-RUN THE CONFLICT CHECK ON AN     *
002500*                  APPROVE, AND REWRITE THE BOOKING ENTRY.       *
002600*----------------------------------------------------------------*
002700*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002800*                   BKGDTRN         00040       MTGROO07         *
002900*                   USERMST         00350       MTGROO03         *
003000*                   BOOKMST         01000       MTGROO01         *
003100*                   BKGDREJ         00080       N/A              *
003200*----------------------------------------------------------------*
003300*    TABLE DB2...:  NONE.                                        *
003400*----------------------------------------------------------------*
003500*    CHANGE LOG                                                  *
003600*----------------------------------------------------------------*
003700*    19/05/1993  RMM  ORIGINAL PROGRAM.                           *CR0001
003800*    03/09/1994  RMM  RE-RUN THE CONFLICT SCAN ON APPROVAL - TWO   *CR0002
003900*                PENDING REQUESTS ON THE SAME SLOT CAN BOTH        *CR0002
004000*                REACH THIS STEP, ONLY THE FIRST MAY BE APPROVED.  *CR0002
004100*    21/01/1997  RMM  REJECTS A DECISION AGAINST ANY BOOKING       *CR0003
004200*                WHOSE STATUS IS NOT PENDING, INSTEAD OF ABENDING. *CR0003
004300*    30/12/1998  PMS  Y2K REVIEW - BKG-APPROVED-AT IS ALREADY A    *CR0004
004400*                14-DIGIT-YEAR TIMESTAMP FIELD.  SIGNED OFF.       *CR0004
004450*    11/06/2001  JCS  REQUEST #5011 - BKGDREJ NOW CARRIES THE      *CR0005
004460*                TARGET BKG-ID AHEAD OF THE REASON TEXT, HELP      *CR0005
004470*                DESK COULD NOT MATCH A REJECT LINE BACK TO A      *CR0005
004480*                BOOKING WITHOUT IT.                               *CR0005
004500*----------------------------------------------------------------*
004600*================================================================*
004700*           E N V I R O N M E N T      D I V I S I O N           *
004800*================================================================*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200      C01 IS TOP-OF-FORM.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600
005700     SELECT BOOKING-DECISION-TRAN ASSIGN TO UTS-S-BKGDTRN
005800      ORGANIZATION IS     SEQUENTIAL
005900      ACCESS MODE  IS     SEQUENTIAL
006000      FILE STATUS  IS     WRK-FS-BKGDTRN.
006100
006200     SELECT USER-FILE             ASSIGN TO UTS-S-USERMST
006300      ORGANIZATION IS     SEQUENTIAL
006400      ACCESS MODE  IS     SEQUENTIAL
006500      FILE STATUS  IS     WRK-FS-USERMST.
006600
006700     SELECT BOOKING-FILE          ASSIGN TO UTS-S-BOOKMST
006800      ORGANIZATION IS     SEQUENTIAL
006900      ACCESS MODE  IS     SEQUENTIAL
007000      FILE STATUS  IS     WRK-FS-BOOKMST.
007100
007200     SELECT BOOKING-DECISION-REJECT ASSIGN TO UTS-S-BKGDREJ
007300      ORGANIZATION IS     SEQUENTIAL
007400      ACCESS MODE  IS     SEQUENTIAL
007500      FILE STATUS  IS     WRK-FS-BKGDREJ.
007600
007700*================================================================*
007800*                  D A T A      D I V I S I O N                  *
007900*================================================================*
008000 DATA DIVISION.
008100 FILE SECTION.
008200*
008300 FD BOOKING-DECISION-TRAN
008400     RECORDING MODE IS F
008500     LABEL RECORD   IS STANDARD
008600     BLOCK CONTAINS 00 RECORDS.
008700 01 FD-REG-BKGDTRN    PIC X(40).
008800
008900 FD USER-FILE
009000     RECORDING MODE IS F
009100     LABEL RECORD   IS STANDARD
009200     BLOCK CONTAINS 00 RECORDS.
009300 01 FD-REG-USERMST    PIC X(350).
009400
009500 FD BOOKING-FILE
009600     RECORDING MODE IS F
009700     LABEL RECORD   IS STANDARD
009800     BLOCK CONTAINS 00 RECORDS.
009900 01 FD-REG-BOOKMST    PIC X(1000).
010000
010100 FD BOOKING-DECISION-REJECT
010200     RECORDING MODE IS F
010300     LABEL RECORD   IS STANDARD
010400     BLOCK CONTAINS 00 RECORDS.
010500 01 FD-REG-BKGDREJ    PIC X(80).
010600
010700*-----------------------------------------------------------------*
010800*                  WORKING-STORAGE SECTION                        *
010900*-----------------------------------------------------------------*
011000 WORKING-STORAGE SECTION.
011100
011200 77 WRK-TRAN-REGS-COUNTER                  PIC 9(05) COMP VALUE ZEROS.
011300 77 WRK-APPROVED-REGS-COUNTER               PIC 9(05) COMP VALUE ZEROS.
011400 77 WRK-REJECTED-REGS-COUNTER                PIC 9(05) COMP VALUE ZEROS.
011500 77 WRK-REJECT-REGS-COUNTER                 PIC 9(05) COMP VALUE ZEROS.
011600
011700 77 WRK-TRAN-EOF                           PIC X(03) VALUE SPACES.
011800 77 WRK-REJECT-SW                          PIC X(01) VALUE 'N'.
011900 77 WRK-REJECT-REASON                      PIC X(40) VALUE SPACES.
012000
012100*DATA FOR ERROR LOG:
012200 01 WRK-ERROR-LOG.
012300    03 WRK-PROGRAM                         PIC X(08) VALUE
012400                                                     'MTRB0002'  .
012500    03 WRK-ERROR-MSG                       PIC X(30) VALUE SPACES.
012600    03 WRK-ERROR-CODE                      PIC X(30) VALUE SPACES.
012700    03 WRK-ERROR-DATE                      PIC X(10) VALUE SPACES.
012800    03 WRK-ERROR-TIME                      PIC X(08) VALUE SPACES.
012900
013000 77 WRK-ABEND-PGM                          PIC X(08) VALUE
013100                                                     'ABENDPGM'  .
013200 77 WRK-AUDIT-PGM                          PIC X(08) VALUE
013300                                                     'AUDTPGM '  .
013400
013500 01 WRK-FILE-STATUS.
013600    03 WRK-FS-BKGDTRN                      PIC 9(02) VALUE ZEROS.
013700    03 WRK-FS-USERMST                      PIC 9(02) VALUE ZEROS.
013800    03 WRK-FS-BOOKMST                      PIC 9(02) VALUE ZEROS.
013900    03 WRK-FS-BKGDREJ                      PIC 9(02) VALUE ZEROS.
014000
014100 01 WRK-TRAN-REG.
014200    COPY 'MTGROO07'.
014300
014400 01 WRK-BOOKING-REG.
014500    COPY 'MTGROO01'.
014550
014560 01 WRK-USER-REG.
014570    COPY 'MTGROO03'.
014600
014700*USER MASTER LOADED TO A TABLE - USED ONLY TO PROVE THE ACTING
014800*USER HOLDS THE ADMIN ROLE:
014900 01 WRK-USER-TABLE.
015000    03 WRK-USER-ENTRY                      OCCURS 5000 TIMES.
015100       05 WRK-USER-ID-T                    PIC 9(09).
015200       05 WRK-USER-ROLE-T                  PIC X(10).
015300       05 WRK-USER-ACTIVE-T                PIC X(01).
015400       05 FILLER                           PIC X(01).
015500 77 WRK-USER-COUNT                         PIC 9(04) COMP VALUE ZEROS.
015600 77 WRK-USER-SUB                           PIC 9(04) COMP VALUE ZEROS.
015700 77 WRK-USER-FOUND-SW                      PIC X(01) VALUE 'N'.
015800 77 WRK-USER-FOUND-SUB                     PIC 9(04) COMP VALUE ZEROS.
015900
016000*BOOKING MASTER REWRITTEN IN PLACE VIA A WORK-FILE PASS: THE
016100*MASTER IS READ FROM BOOKMST AND WRITTEN TO A TEMPORARY EXTENT
016200*THAT REPLACES IT AT CLOSE, THE SAME "REBUILD" IDIOM THIS SHOP
016300*USES ON EVERY FILE THAT IS NOT DB2-RESIDENT.
016400 01 WRK-BKG-TABLE.
016500    03 WRK-BKG-ENTRY                       OCCURS 20000 TIMES.
016600       05 WRK-BKG-ID-T                     PIC 9(09).
016700       05 WRK-BKG-ROOM-ID-T                PIC 9(09).
016800       05 WRK-BKG-DATE-T                   PIC 9(08).
016900       05 WRK-BKG-START-T                  PIC 9(04).
017000       05 WRK-BKG-END-T                    PIC 9(04).
017100       05 WRK-BKG-STATUS-T                 PIC X(09).
017200       05 WRK-BKG-IMAGE-T                  PIC X(1000).
017300       05 FILLER                           PIC X(01).
017400 77 WRK-BKG-COUNT                          PIC 9(05) COMP VALUE ZEROS.
017500 77 WRK-BKG-SUB                            PIC 9(05) COMP VALUE ZEROS.
017600 77 WRK-BKG-FOUND-SW                       PIC X(01) VALUE 'N'.
017700 77 WRK-BKG-FOUND-SUB                      PIC 9(05) COMP VALUE ZEROS.
017800
017900 01 WRK-SYSTEM-DATE.
018000    03 YY                                  PIC 9(02) VALUE ZEROS.
018100    03 MM                                  PIC 9(02) VALUE ZEROS.
018200    03 DD                                  PIC 9(02) VALUE ZEROS.
018300*
018400 01 WRK-SYSTEM-TIME.
018500    03 HOUR                                PIC 9(02) VALUE ZEROS.
018600    03 MINUTE                              PIC 9(02) VALUE ZEROS.
018700    03 SECOND                              PIC 9(02) VALUE ZEROS.
018800    03 HUNDREDTH                           PIC 9(02) VALUE ZEROS.
018900*
019000 01 WRK-TIMESTAMP-14.
019100    03 WRK-TS-YYYY                         PIC 9(04) VALUE ZEROS.
019200    03 WRK-TS-MM                           PIC 9(02) VALUE ZEROS.
019300    03 WRK-TS-DD                           PIC 9(02) VALUE ZEROS.
019400    03 WRK-TS-HH                           PIC 9(02) VALUE ZEROS.
019500    03 WRK-TS-MI                           PIC 9(02) VALUE ZEROS.
019600    03 WRK-TS-SS                           PIC 9(02) VALUE ZEROS.
019700 01 FILLER REDEFINES WRK-TIMESTAMP-14.
019800    03 WRK-TS-DATE-8                       PIC 9(08).
019900    03 WRK-TS-TIME-6                       PIC 9(06).
020000
020100*ALPHA VIEW OF THE TARGET BOOKING KEY FOR THE REJECT MESSAGE, SAME
020200*REDEFINES IDIOM AS THE DB2 SQLCODE BLOCK USED ELSEWHERE HERE:
020300 01 WRK-BKG-ID-SINAL PIC +9(009) VALUE ZEROS.
020400 01 FILLER REDEFINES WRK-BKG-ID-SINAL.
020500    05 FILLER         PIC X(001).
020600    05 WRK-BKG-ID-NUM PIC 9(009).
020700 01 FILLER REDEFINES WRK-BKG-ID-SINAL.
020800    05 WRK-BKG-ID-X   PIC X(010).
020900
021000 01 WRK-WHEN-COPILED.
021100    03 MM-COMPILED                         PIC X(02) VALUE SPACES.
021200    03 FILLER                              PIC X(01) VALUE '/'.
021300    03 DD-COMPILED                         PIC X(02) VALUE SPACES.
021400    03 FILLER                              PIC X(01) VALUE '/'.
021500    03 YY-COMPILED                         PIC X(02) VALUE SPACES.
021600    03 HOUR-COMPILED                       PIC X(02) VALUE SPACES.
021700    03 FILLER                              PIC X(01) VALUE '-'.
021800    03 MINUTE-COMPILED                     PIC X(02) VALUE SPACES.
021900    03 FILLER                              PIC X(01) VALUE '-'.
022000    03 SECOND-COMPILED                     PIC X(02) VALUE SPACES.
022100
022200 01 WRK-AUDIT-PARMS.
022300    03 WRK-AP-ACTION-FLAG                  PIC X(05) VALUE 'WRITE'.
022400    03 WRK-AP-USER-ID                      PIC 9(09) VALUE ZEROS.
022500    03 WRK-AP-ENTITY-TYPE                  PIC X(10) VALUE SPACES.
022600    03 WRK-AP-ENTITY-ID                    PIC 9(09) VALUE ZEROS.
022700    03 WRK-AP-ACTION-CODE                  PIC X(10) VALUE SPACES.
022800
022900*================================================================*
023000 PROCEDURE                       DIVISION.
023100*================================================================*
023200*----------------------------------------------------------------*
023300 0000-MAIN-PROCESS               SECTION.
023400*----------------------------------------------------------------*
023500     MOVE WHEN-COMPILED          TO WRK-WHEN-COPILED.
023600
023700     PERFORM 1000-INITIALIZE.
023800
023900     PERFORM 2100-READ-TRAN.
024000
024100     PERFORM 2000-PROCESS-TRAN   UNTIL WRK-TRAN-EOF EQUAL 'END'.
024200
024300     PERFORM 3000-FINALIZE.
024400*----------------------------------------------------------------*
024500 0000-99-EXIT.                   EXIT.
024600*----------------------------------------------------------------*
024700*----------------------------------------------------------------*
024800 1000-INITIALIZE                 SECTION.
024900*----------------------------------------------------------------*
025000     OPEN INPUT  BOOKING-DECISION-TRAN.
025100     MOVE 'OPEN FILE BKGDTRN'     TO WRK-ERROR-MSG.
025200     PERFORM 8100-TEST-FS-BKGDTRN.
025300
025400     OPEN OUTPUT BOOKING-DECISION-REJECT.
025500     MOVE 'OPEN FILE BKGDREJ'     TO WRK-ERROR-MSG.
025600     PERFORM 8400-TEST-FS-BKGDREJ.
025700
025800     PERFORM 1100-LOAD-USER-TABLE.
025900     PERFORM 1200-LOAD-BOOKING-TABLE.
026000*----------------------------------------------------------------*
026100 1000-99-EXIT.                   EXIT.
026200*----------------------------------------------------------------*
026300*----------------------------------------------------------------*
026400 1100-LOAD-USER-TABLE            SECTION.
026500*----------------------------------------------------------------*
026600     OPEN INPUT USER-FILE.
026700     MOVE 'LOADING USER MASTER'  TO WRK-ERROR-MSG.
026800     PERFORM 8200-TEST-FS-USERMST.
026900
027000     READ USER-FILE                INTO WRK-USER-REG.
027100
027200     PERFORM 1150-LOAD-ONE-USER UNTIL WRK-FS-USERMST EQUAL 10.
027300
027400     CLOSE USER-FILE.
027500*----------------------------------------------------------------*
027600 1100-99-EXIT.                   EXIT.
027700*----------------------------------------------------------------*
027800*----------------------------------------------------------------*
027900 1150-LOAD-ONE-USER                SECTION.
028000*----------------------------------------------------------------*
028100     ADD 1                       TO WRK-USER-COUNT.
028200     MOVE MTGROO03-USER-ID       OF WRK-USER-REG
028300                                 TO WRK-USER-ID-T (WRK-USER-COUNT).
028400     MOVE MTGROO03-USER-ROLE     OF WRK-USER-REG
028500                                 TO WRK-USER-ROLE-T (WRK-USER-COUNT).
028600     MOVE MTGROO03-USER-ACTIVE   OF WRK-USER-REG
028700                                 TO WRK-USER-ACTIVE-T (WRK-USER-COUNT).
028800     READ USER-FILE                INTO WRK-USER-REG.
028900*----------------------------------------------------------------*
029000 1150-99-EXIT.                   EXIT.
029100*----------------------------------------------------------------*
029200*----------------------------------------------------------------*
029300 1200-LOAD-BOOKING-TABLE         SECTION.
029400*----------------------------------------------------------------*
029500     OPEN INPUT BOOKING-FILE.
029600     MOVE 'LOADING BOOKING MASTER'
029700                                  TO WRK-ERROR-MSG.
029800     PERFORM 8300-TEST-FS-BOOKMST.
029900
030000     READ BOOKING-FILE             INTO WRK-BOOKING-REG.
030100
030200     PERFORM 1250-LOAD-ONE-BOOKING UNTIL WRK-FS-BOOKMST EQUAL 10.
030300
030400     CLOSE BOOKING-FILE.
030500*----------------------------------------------------------------*
030600 1200-99-EXIT.                   EXIT.
030700*----------------------------------------------------------------*
030800*----------------------------------------------------------------*
030900 1250-LOAD-ONE-BOOKING            SECTION.
031000*----------------------------------------------------------------*
031100     ADD 1                       TO WRK-BKG-COUNT.
031200     MOVE MTGROO01-BKG-ID        OF WRK-BOOKING-REG
031300                                 TO WRK-BKG-ID-T (WRK-BKG-COUNT).
031400     MOVE MTGROO01-BKG-ROOM-ID   OF WRK-BOOKING-REG
031500                                 TO WRK-BKG-ROOM-ID-T (WRK-BKG-COUNT).
031600     MOVE MTGROO01-BKG-DATE      OF WRK-BOOKING-REG
031700                                 TO WRK-BKG-DATE-T (WRK-BKG-COUNT).
031800     MOVE MTGROO01-BKG-START-TIME OF WRK-BOOKING-REG
031900                                 TO WRK-BKG-START-T (WRK-BKG-COUNT).
032000     MOVE MTGROO01-BKG-END-TIME  OF WRK-BOOKING-REG
032100                                 TO WRK-BKG-END-T (WRK-BKG-COUNT).
032200     MOVE MTGROO01-BKG-STATUS    OF WRK-BOOKING-REG
032300                                 TO WRK-BKG-STATUS-T (WRK-BKG-COUNT).
032400     MOVE WRK-BOOKING-REG        TO WRK-BKG-IMAGE-T (WRK-BKG-COUNT).
032500     READ BOOKING-FILE            INTO WRK-BOOKING-REG.
032600*----------------------------------------------------------------*
032700 1250-99-EXIT.                   EXIT.
032800*----------------------------------------------------------------*
032900*----------------------------------------------------------------*
033000 2000-PROCESS-TRAN                SECTION.
033100*----------------------------------------------------------------*
033200     ADD 1                       TO WRK-TRAN-REGS-COUNTER.
033300     MOVE 'N'                    TO WRK-REJECT-SW.
033400     MOVE SPACES                 TO WRK-REJECT-REASON.
033500
033600     PERFORM 2200-FIND-BOOKING.
033700
033800     IF WRK-REJECT-SW            EQUAL 'N'
033900        PERFORM 2300-CHECK-ADMIN
034000     END-IF.
034100
034200     IF WRK-REJECT-SW            EQUAL 'N'
034300        AND MTGROO07-TRN-ACTION-CODE OF WRK-TRAN-REG
034400                                 EQUAL 'APPROVE'
034500        PERFORM 2400-APPROVE-CONFLICT-CHECK
034600     END-IF.
034700
034800     IF WRK-REJECT-SW            EQUAL 'N'
034900        PERFORM 2500-APPLY-DECISION
035000        PERFORM 2600-WRITE-AUDIT
035100     ELSE
035200        PERFORM 2700-WRITE-REJECT
035300     END-IF.
035400
035500     PERFORM 2100-READ-TRAN.
035600*----------------------------------------------------------------*
035700 2000-99-EXIT.                   EXIT.
035800*----------------------------------------------------------------*
035900*----------------------------------------------------------------*
036000 2100-READ-TRAN                   SECTION.
036100*----------------------------------------------------------------*
036200     MOVE 'READING BKGDTRN'      TO WRK-ERROR-MSG.
036300
036400     READ BOOKING-DECISION-TRAN   INTO WRK-TRAN-REG.
036500
036600     PERFORM 8100-TEST-FS-BKGDTRN.
036700
036800     IF WRK-FS-BKGDTRN           EQUAL 10
036900        MOVE 'END'               TO WRK-TRAN-EOF
037000     END-IF.
037100*----------------------------------------------------------------*
037200 2100-99-EXIT.                   EXIT.
037300*----------------------------------------------------------------*
037400*----------------------------------------------------------------*
037500 2200-FIND-BOOKING                SECTION.
037600*----------------------------------------------------------------*
037700     MOVE 'N'                    TO WRK-BKG-FOUND-SW.
037800     PERFORM 2210-SCAN-BKG-TABLE VARYING WRK-BKG-SUB FROM 1 BY 1
037900               UNTIL WRK-BKG-SUB GREATER WRK-BKG-COUNT
038000                  OR WRK-BKG-FOUND-SW EQUAL 'Y'.
038100
038200     IF WRK-BKG-FOUND-SW         EQUAL 'N'
038300        MOVE 'Y'                 TO WRK-REJECT-SW
038400        MOVE 'BOOKING NOT FOUND'  TO WRK-REJECT-REASON
038500     ELSE
038600        IF WRK-BKG-STATUS-T (WRK-BKG-FOUND-SUB)
038700                                 NOT EQUAL 'PENDING'
038800           MOVE 'Y'              TO WRK-REJECT-SW
038900           MOVE 'BOOKING IS NOT PENDING'
039000                                 TO WRK-REJECT-REASON
039100        END-IF
039200     END-IF.
039300*----------------------------------------------------------------*
039400 2200-99-EXIT.                   EXIT.
039500*----------------------------------------------------------------*
039600*----------------------------------------------------------------*
039700 2210-SCAN-BKG-TABLE              SECTION.
039800*----------------------------------------------------------------*
039900     IF WRK-BKG-ID-T (WRK-BKG-SUB)
040000                                 EQUAL MTGROO07-TRN-BKG-ID
040100                                       OF WRK-TRAN-REG
040200        MOVE 'Y'                 TO WRK-BKG-FOUND-SW
040300        MOVE WRK-BKG-SUB         TO WRK-BKG-FOUND-SUB
040400     END-IF.
040500*----------------------------------------------------------------*
040600 2210-99-EXIT.                   EXIT.
040700*----------------------------------------------------------------*
040800*----------------------------------------------------------------*
040900 2300-CHECK-ADMIN                 SECTION.
041000*----------------------------------------------------------------*
041100     MOVE 'N'                    TO WRK-USER-FOUND-SW.
041200     PERFORM 2310-SCAN-USER-TABLE VARYING WRK-USER-SUB FROM 1 BY 1
041300               UNTIL WRK-USER-SUB GREATER WRK-USER-COUNT
041400                  OR WRK-USER-FOUND-SW EQUAL 'Y'.
041500
041600     IF WRK-USER-FOUND-SW        EQUAL 'N'
041700        MOVE 'Y'                 TO WRK-REJECT-SW
041800        MOVE 'ACTING USER NOT FOUND'
041900                                 TO WRK-REJECT-REASON
042000     ELSE
042100        IF WRK-USER-ROLE-T (WRK-USER-FOUND-SUB)
042200                                 NOT EQUAL 'ADMIN'
042300           MOVE 'Y'              TO WRK-REJECT-SW
042400           MOVE 'ACTING USER IS NOT AN ADMIN'
042500                                 TO WRK-REJECT-REASON
042600        END-IF
042700     END-IF.
042800*----------------------------------------------------------------*
042900 2300-99-EXIT.                   EXIT.
043000*----------------------------------------------------------------*
043100*----------------------------------------------------------------*
043200 2310-SCAN-USER-TABLE             SECTION.
043300*----------------------------------------------------------------*
043400     IF WRK-USER-ID-T (WRK-USER-SUB)
043500                                 EQUAL MTGROO07-TRN-ACTING-USER-ID
043600                                       OF WRK-TRAN-REG
043700        MOVE 'Y'                 TO WRK-USER-FOUND-SW
043800        MOVE WRK-USER-SUB        TO WRK-USER-FOUND-SUB
043900     END-IF.
044000*----------------------------------------------------------------*
044100 2310-99-EXIT.                   EXIT.
044200*----------------------------------------------------------------*
044300*----------------------------------------------------------------*
044400 2400-APPROVE-CONFLICT-CHECK      SECTION.
044500*----------------------------------------------------------------*
044600*    A SECOND PENDING REQUEST MAY HAVE REACHED THIS PROGRAM FOR
044700*    THE SAME ROOM/DATE/TIME SLOT.  ONLY THE FIRST TO BE APPROVED
044800*    MAY STAND - RE-RUN THE OVERLAP TEST AGAINST EVERY OTHER
044900*    APPROVED ENTRY BEFORE COMMITTING THIS ONE.
045000*----------------------------------------------------------------*
045100     PERFORM 2410-TEST-ONE-BKG VARYING WRK-BKG-SUB FROM 1 BY 1
045200               UNTIL WRK-BKG-SUB GREATER WRK-BKG-COUNT.
045300*----------------------------------------------------------------*
045400 2400-99-EXIT.                   EXIT.
045500*----------------------------------------------------------------*
045600*----------------------------------------------------------------*
045700 2410-TEST-ONE-BKG                SECTION.
045800*----------------------------------------------------------------*
045900     IF WRK-BKG-SUB              NOT EQUAL WRK-BKG-FOUND-SUB
046000        AND WRK-BKG-ROOM-ID-T (WRK-BKG-SUB)
046100                EQUAL WRK-BKG-ROOM-ID-T (WRK-BKG-FOUND-SUB)
046200        AND WRK-BKG-DATE-T (WRK-BKG-SUB)
046300                EQUAL WRK-BKG-DATE-T (WRK-BKG-FOUND-SUB)
046400        AND WRK-BKG-STATUS-T (WRK-BKG-SUB)
046500                EQUAL 'APPROVED'
046600        AND WRK-BKG-START-T (WRK-BKG-SUB)
046700                LESS WRK-BKG-END-T (WRK-BKG-FOUND-SUB)
046800        AND WRK-BKG-END-T (WRK-BKG-SUB)
046900                GREATER WRK-BKG-START-T (WRK-BKG-FOUND-SUB)
047000        MOVE 'Y'                 TO WRK-REJECT-SW
047100        MOVE 'ROOM WAS TAKEN BY ANOTHER APPROVAL FIRST'
047200                                 TO WRK-REJECT-REASON
047300     END-IF.
047400*----------------------------------------------------------------*
047500 2410-99-EXIT.                   EXIT.
047600*----------------------------------------------------------------*
047700*----------------------------------------------------------------*
047800 2500-APPLY-DECISION               SECTION.
047900*----------------------------------------------------------------*
048000     PERFORM 9000-GET-DATE-TIME.
048100
048200     IF MTGROO07-TRN-ACTION-CODE OF WRK-TRAN-REG EQUAL 'APPROVE'
048300        MOVE 'APPROVED'          TO WRK-BKG-STATUS-T
048400                                       (WRK-BKG-FOUND-SUB)
048500        ADD 1                    TO WRK-APPROVED-REGS-COUNTER
048600     ELSE
048700        MOVE 'REJECTED'          TO WRK-BKG-STATUS-T
048800                                       (WRK-BKG-FOUND-SUB)
048900        ADD 1                    TO WRK-REJECTED-REGS-COUNTER
049000     END-IF.
049100
049200     PERFORM 2550-REWRITE-BOOKING-FILE.
049300*----------------------------------------------------------------*
049400 2500-99-EXIT.                   EXIT.
049500*----------------------------------------------------------------*
049600*----------------------------------------------------------------*
049700 2550-REWRITE-BOOKING-FILE        SECTION.
049800*----------------------------------------------------------------*
049900*    THE BOOKING MASTER IS SEQUENTIAL WITH NO ISAM ACCESS, SO THE
050000*    UPDATED ENTRY IS APPLIED TO THE IN-MEMORY TABLE ABOVE AND THE
050100*    WHOLE FILE IS REBUILT FROM THE TABLE, ONE RECORD PER ENTRY,
050200*    IN THE SAME ORDER IT WAS LOADED.
050300*----------------------------------------------------------------*
050400     MOVE 'REWRITING BOOKING MASTER'
050500                                  TO WRK-ERROR-MSG.
050600
050700     OPEN OUTPUT BOOKING-FILE.
050800     PERFORM 8300-TEST-FS-BOOKMST.
050900
051000     PERFORM 2560-REWRITE-ONE-BKG VARYING WRK-BKG-SUB FROM 1 BY 1
051100               UNTIL WRK-BKG-SUB GREATER WRK-BKG-COUNT.
051200
051300     CLOSE BOOKING-FILE.
051400*----------------------------------------------------------------*
051500 2550-99-EXIT.                   EXIT.
051600*----------------------------------------------------------------*
051700*----------------------------------------------------------------*
051800 2560-REWRITE-ONE-BKG             SECTION.
051900*----------------------------------------------------------------*
052000     MOVE WRK-BKG-IMAGE-T (WRK-BKG-SUB)
052100                                 TO WRK-BOOKING-REG.
052200     MOVE WRK-BKG-STATUS-T (WRK-BKG-SUB)
052300                                 TO MTGROO01-BKG-STATUS
052400                                       OF WRK-BOOKING-REG.
052500     IF WRK-BKG-SUB              EQUAL WRK-BKG-FOUND-SUB
052600        MOVE MTGROO07-TRN-ACTING-USER-ID OF WRK-TRAN-REG
052700                                 TO MTGROO01-BKG-APPROVED-BY
052800                                       OF WRK-BOOKING-REG
052900        MOVE WRK-TIMESTAMP-14    TO MTGROO01-BKG-APPROVED-AT
053000                                       OF WRK-BOOKING-REG
053100     END-IF.
053200     MOVE WRK-BOOKING-REG        TO FD-REG-BOOKMST.
053300     WRITE FD-REG-BOOKMST.
053400     PERFORM 8300-TEST-FS-BOOKMST.
053500*----------------------------------------------------------------*
053600 2560-99-EXIT.                   EXIT.
053700*----------------------------------------------------------------*
053800*----------------------------------------------------------------*
053900 2600-WRITE-AUDIT                 SECTION.
054000*----------------------------------------------------------------*
054100     MOVE 'WRITE'                TO WRK-AP-ACTION-FLAG.
054200     MOVE MTGROO07-TRN-ACTING-USER-ID OF WRK-TRAN-REG
054300                                 TO WRK-AP-USER-ID.
054400     MOVE 'BOOKING'              TO WRK-AP-ENTITY-TYPE.
054500     MOVE MTGROO07-TRN-BKG-ID    OF WRK-TRAN-REG
054600                                 TO WRK-AP-ENTITY-ID.
054700     MOVE MTGROO07-TRN-ACTION-CODE OF WRK-TRAN-REG
054800                                 TO WRK-AP-ACTION-CODE.
054900
055000     CALL WRK-AUDIT-PGM          USING WRK-AUDIT-PARMS.
055100*----------------------------------------------------------------*
055200 2600-99-EXIT.                   EXIT.
055300*----------------------------------------------------------------*
055400*----------------------------------------------------------------*
055500 2700-WRITE-REJECT                SECTION.
055600*----------------------------------------------------------------*
055700     MOVE MTGROO07-TRN-BKG-ID    OF WRK-TRAN-REG
055800                                 TO WRK-BKG-ID-NUM.
055900     MOVE SPACES                 TO FD-REG-BKGDREJ.
056000     STRING WRK-BKG-ID-X
056100            ' '
056200            WRK-REJECT-REASON
056300                                 DELIMITED BY SIZE
056400                                 INTO FD-REG-BKGDREJ.
056500
056600     WRITE FD-REG-BKGDREJ.
056700
056800     PERFORM 8400-TEST-FS-BKGDREJ.
056900
057000     IF WRK-FS-BKGDREJ           EQUAL ZEROS
057100        ADD 1                    TO WRK-REJECT-REGS-COUNTER
057200     END-IF.
057300*----------------------------------------------------------------*
057400 2700-99-EXIT.                   EXIT.
057500*----------------------------------------------------------------*
057600*----------------------------------------------------------------*
057700 3000-FINALIZE                    SECTION.
057800*----------------------------------------------------------------*
057900     MOVE 'CLOSE'                TO WRK-AP-ACTION-FLAG.
058000     CALL WRK-AUDIT-PGM          USING WRK-AUDIT-PARMS.
058100
058200     CLOSE BOOKING-DECISION-TRAN
058300           BOOKING-DECISION-REJECT.
058400
058500     DISPLAY '***************************'.
058600     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
058700     DISPLAY '***************************'.
058800     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
058900     DISPLAY '*-------------------------*'.
059000     DISPLAY '*TRANSACTIONS READ...:' WRK-TRAN-REGS-COUNTER
059100     '*'.
059200     DISPLAY '*BOOKINGS APPROVED...:' WRK-APPROVED-REGS-COUNTER
059300     '*'.
059400     DISPLAY '*BOOKINGS REJECTED...:' WRK-REJECTED-REGS-COUNTER
059500     '*'.
059600     DISPLAY '*TRANSACTIONS REJECTED:' WRK-REJECT-REGS-COUNTER
059700     '*'.
059800     DISPLAY '***************************'.
059900
060000     STOP RUN.
060100*----------------------------------------------------------------*
060200 3000-99-EXIT.                   EXIT.
060300*----------------------------------------------------------------*
060400*----------------------------------------------------------------*
060500 8100-TEST-FS-BKGDTRN             SECTION.
060600*----------------------------------------------------------------*
060700     IF WRK-FS-BKGDTRN           NOT EQUAL ZEROS AND 10
060800        MOVE WRK-FS-BKGDTRN      TO  WRK-ERROR-CODE
060900        PERFORM 9999-CALL-ABEND-PGM
061000     END-IF.
061100*----------------------------------------------------------------*
061200 8100-99-EXIT.                   EXIT.
061300*----------------------------------------------------------------*
061400*----------------------------------------------------------------*
061500 8200-TEST-FS-USERMST             SECTION.
061600*----------------------------------------------------------------*
061700     IF WRK-FS-USERMST           NOT EQUAL ZEROS AND 10
061800        MOVE WRK-FS-USERMST      TO  WRK-ERROR-CODE
061900        PERFORM 9999-CALL-ABEND-PGM
062000     END-IF.
062100*----------------------------------------------------------------*
062200 8200-99-EXIT.                   EXIT.
062300*----------------------------------------------------------------*
062400*----------------------------------------------------------------*
062500 8300-TEST-FS-BOOKMST             SECTION.
062600*----------------------------------------------------------------*
062700     IF WRK-FS-BOOKMST           NOT EQUAL ZEROS AND 10
062800        MOVE WRK-FS-BOOKMST      TO  WRK-ERROR-CODE
062900        PERFORM 9999-CALL-ABEND-PGM
063000     END-IF.
063100*----------------------------------------------------------------*
063200 8300-99-EXIT.                   EXIT.
063300*----------------------------------------------------------------*
063400*----------------------------------------------------------------*
063500 8400-TEST-FS-BKGDREJ             SECTION.
063600*----------------------------------------------------------------*
063700     IF WRK-FS-BKGDREJ           NOT EQUAL ZEROS
063800        MOVE WRK-FS-BKGDREJ      TO  WRK-ERROR-CODE
063900        PERFORM 9999-CALL-ABEND-PGM
064000     END-IF.
064100*----------------------------------------------------------------*
064200 8400-99-EXIT.                   EXIT.
064300*----------------------------------------------------------------*
064400*----------------------------------------------------------------*
064500 9000-GET-DATE-TIME               SECTION.
064600*----------------------------------------------------------------*
064700     ACCEPT WRK-SYSTEM-DATE      FROM DATE.
064800     ACCEPT WRK-SYSTEM-TIME      FROM TIME.
064900
065000     MOVE YY                     TO WRK-TS-YYYY.
065100     ADD  2000                   TO WRK-TS-YYYY.
065200     MOVE MM                     TO WRK-TS-MM.
065300     MOVE DD                     TO WRK-TS-DD.
065400     MOVE HOUR                   TO WRK-TS-HH.
065500     MOVE MINUTE                 TO WRK-TS-MI.
065600     MOVE SECOND                 TO WRK-TS-SS.
065650
065660     MOVE WRK-TS-DATE-8          TO WRK-ERROR-DATE.
065670     MOVE WRK-TS-TIME-6          TO WRK-ERROR-TIME.
065700*----------------------------------------------------------------*
065800 9000-99-EXIT.                   EXIT.
065900*----------------------------------------------------------------*
066000*----------------------------------------------------------------*
066100 9999-CALL-ABEND-PGM              SECTION.
066200*----------------------------------------------------------------*
066300     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
066400*----------------------------------------------------------------*
066500 9999-99-EXIT.                   EXIT.
066600*----------------------------------------------------------------*
