000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     MTRB0007.
000600 AUTHOR.         RENAN MUNIZ MERLO.
000700 INSTALLATION.   DATA CENTER - BATCH SUPPORT.
000800 DATE-WRITTEN.   04/10/1993.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       NONE.
001100*----------------------------------------------------------------*
001200*                RENAN MUNIZ MERLO COBOL DEVELOPER               *
001300*          https://www.linkedin.com/in/renan-muniz-merlo         *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: MTRB0007.                                     *
001600*    ANALYST.....: RENAN MUNIZ MERLO                             *
001700*    PROGRAMMER..: RENAN MUNIZ MERLO                             *
001800*    DATE........: 04/10/1993                                    *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: MEETING ROOM BOOKING PROJECT - MTGROOM        *
002100*----------------------------------------------------------------*
002200*    GOAL........: FILTERED BOOKINGS REPORT, AN ANALYTICS        *
002300*                  SUMMARY (STATUS COUNTS, ACTIVE ROOM/USER       *
002400*                  COUNTS, BUSIEST ROOM, PEAK HOUR - ALL OVER     *
002450*                  THE FULL BOOKING MASTER) AND A PER-ACTIVE-     *
002460*                  ROOM UTILIZATION PERCENTAGE (APPROVED OVER     *
002470*                  TOTAL BOOKING COUNT), SORTED HIGH TO LOW, ALL  *
002480*                  DRIVEN FROM ONE REPORT-REQUEST CARD.           *
002600*----------------------------------------------------------------*
002700*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002800*                   RPTREQ          00060       MTGROO10         *
002900*                   ROOMMST         00950       MTGROO02         *
002950*                   USERMST         00350       MTGROO03         *
003000*                   BOOKMST         01000       MTGROO01         *
003100*                   BOOKRPT         00132       N/A (PRINT LINE) *
003200*----------------------------------------------------------------*
003300*    TABLE DB2...:  NONE.                                        *
003400*----------------------------------------------------------------*
003500*    CHANGE LOG                                                  *
003600*----------------------------------------------------------------*
003700*    04/10/1993  RMM  ORIGINAL PROGRAM.                           *CR0001
003800*    17/02/1995  RMM  PEAK ROOM AND PEAK HOUR NOW KEEP THE        *CR0002
003900*                FIRST ID/HOUR REACHED ON A TIE INSTEAD OF THE    *CR0002
004000*                LAST - MATCHES WHAT THE FRONT DESK EXPECTS.      *CR0002
004100*    08/08/1996  RMM  UTILIZATION PERCENT FORCED TO 0.00 WHEN A   *CR0003
004200*                ROOM HAS NO APPROVED MINUTES IN THE WINDOW -     *CR0003
004300*                DIVIDE BY ZERO WAS ABENDING THE RUN.             *CR0003
004400*    29/12/1998  PMS  Y2K REVIEW - REPORT-REQUEST DATES ARE       *CR0004
004500*                ALREADY 4-DIGIT YEAR, SIGNED OFF WITHOUT CHANGE. *CR0004
004550*    27/02/2002  JCS  REQUEST #5071 - CANCELLED BOOKINGS ARE NOW  *CR0005
004560*                EXCLUDED FROM THE UTILIZATION MINUTES, THEY     *CR0005
004570*                WERE STILL COUNTING TOWARD THE PERCENTAGE AFTER  *CR0005
004580*                A CANCEL.                                        *CR0005
004610*    14/05/2003  JCS  REQUEST #5140 - UTILIZATION WAS MEASURING   *CR0006
004620*                MINUTES BOOKED AGAINST A DATE-WINDOW SIZE.       *CR0006
004630*                REBUILT AS APPROVED-BOOKING-COUNT OVER TOTAL-    *CR0006
004640*                BOOKING-COUNT PER ROOM, SOFT-DELETED ROOMS ARE   *CR0006
004650*                NOW DROPPED FROM THE SCAN AND THE OUTPUT IS      *CR0006
004660*                SORTED HIGH TO LOW BY TOTAL BOOKINGS.  ANALYTICS *CR0006
004670*                ALSO MOVED OFF THE REPORT'S FILTERED SET AND     *CR0006
004680*                ONTO THE FULL BOOKMST PASS, WITH A NEW USERMST   *CR0006
004690*                READ ADDED SO ACTIVE ROOMS/USERS CAN BE COUNTED. *CR0006
004695*----------------------------------------------------------------*
004700*================================================================*
004800*           E N V I R O N M E N T      D I V I S I O N           *
004900*================================================================*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300      C01 IS TOP-OF-FORM.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700
005800     SELECT REPORT-REQUEST        ASSIGN TO UTS-S-RPTREQ
005900      ORGANIZATION IS     SEQUENTIAL
006000      ACCESS MODE  IS     SEQUENTIAL
006100      FILE STATUS  IS     WRK-FS-RPTREQ.
006200
006300     SELECT ROOM-FILE             ASSIGN TO UTS-S-ROOMMST
006400      ORGANIZATION IS     SEQUENTIAL
006500      ACCESS MODE  IS     SEQUENTIAL
006600      FILE STATUS  IS     WRK-FS-ROOMMST.
006700
006710     SELECT USER-FILE             ASSIGN TO UTS-S-USERMST
006720      ORGANIZATION IS     SEQUENTIAL
006730      ACCESS MODE  IS     SEQUENTIAL
006740      FILE STATUS  IS     WRK-FS-USERMST.
006750
006800     SELECT BOOKING-FILE          ASSIGN TO UTS-S-BOOKMST
006900      ORGANIZATION IS     SEQUENTIAL
007000      ACCESS MODE  IS     SEQUENTIAL
007100      FILE STATUS  IS     WRK-FS-BOOKMST.
007200
007300     SELECT BOOKING-REPORT        ASSIGN TO UTS-S-BOOKRPT
007400      ORGANIZATION IS     SEQUENTIAL
007500      ACCESS MODE  IS     SEQUENTIAL
007600      FILE STATUS  IS     WRK-FS-BOOKRPT.
007700
007800*================================================================*
007900*                  D A T A      D I V I S I O N                  *
008000*================================================================*
008100 DATA DIVISION.
008200 FILE SECTION.
008300*
008400 FD REPORT-REQUEST
008500     RECORDING MODE IS F
008600     LABEL RECORD   IS STANDARD
008700     BLOCK CONTAINS 00 RECORDS.
008800 01 FD-REG-RPTREQ     PIC X(60).
008900
009000 FD ROOM-FILE
009100     RECORDING MODE IS F
009200     LABEL RECORD   IS STANDARD
009300     BLOCK CONTAINS 00 RECORDS.
009400 01 FD-REG-ROOMMST    PIC X(950).
009500
009520 FD USER-FILE
009540     RECORDING MODE IS F
009560     LABEL RECORD   IS STANDARD
009580     BLOCK CONTAINS 00 RECORDS.
009590 01 FD-REG-USERMST    PIC X(350).
009595
009600 FD BOOKING-FILE
009700     RECORDING MODE IS F
009800     LABEL RECORD   IS STANDARD
009900     BLOCK CONTAINS 00 RECORDS.
010000 01 FD-REG-BOOKMST    PIC X(1000).
010100
010200 FD BOOKING-REPORT
010300     RECORDING MODE IS F
010400     LABEL RECORD   IS STANDARD
010500     BLOCK CONTAINS 00 RECORDS.
010600 01 FD-REG-BOOKRPT    PIC X(132).
010700
010800*-----------------------------------------------------------------*
010900*                  WORKING-STORAGE SECTION                        *
011000*-----------------------------------------------------------------*
011100 WORKING-STORAGE SECTION.
011200
011300 77 WRK-ROOMS-READ-COUNTER                 PIC 9(04) COMP VALUE ZEROS.
011400 77 WRK-BOOKINGS-READ-COUNTER               PIC 9(05) COMP VALUE ZEROS.
011500 77 WRK-BOOKINGS-SELECTED-COUNTER           PIC 9(05) COMP VALUE ZEROS.
011600 77 WRK-LINE-COUNT                         PIC 9(03) COMP VALUE ZEROS.
011700 77 WRK-PAGE-COUNT                         PIC 9(03) COMP VALUE ZEROS.
011800
011900 77 WRK-RULE-EOF                           PIC X(03) VALUE SPACES.
012000 77 WRK-BKG-EOF                            PIC X(03) VALUE SPACES.
012100 77 WRK-SELECT-SW                          PIC X(01) VALUE 'N'.
012200
012300*DATA FOR ERROR LOG:
012400 01 WRK-ERROR-LOG.
012500    03 WRK-PROGRAM                         PIC X(08) VALUE
012600                                                     'MTRB0007'  .
012700    03 WRK-ERROR-MSG                       PIC X(30) VALUE SPACES.
012800    03 WRK-ERROR-CODE                      PIC X(30) VALUE SPACES.
012900    03 WRK-ERROR-DATE                      PIC X(10) VALUE SPACES.
013000    03 WRK-ERROR-TIME                      PIC X(08) VALUE SPACES.
013100
013200 77 WRK-ABEND-PGM                          PIC X(08) VALUE
013300                                                     'ABENDPGM'  .
013400
013500 01 WRK-FILE-STATUS.
013600    03 WRK-FS-RPTREQ                       PIC 9(02) VALUE ZEROS.
013700    03 WRK-FS-ROOMMST                      PIC 9(02) VALUE ZEROS.
013750    03 WRK-FS-USERMST                      PIC 9(02) VALUE ZEROS.
013800    03 WRK-FS-BOOKMST                      PIC 9(02) VALUE ZEROS.
013900    03 WRK-FS-BOOKRPT                      PIC 9(02) VALUE ZEROS.
014000
014100 01 WRK-REQUEST-REG.
014200    COPY 'MTGROO10'.
014300
014400 01 WRK-ROOM-REG.
014500    COPY 'MTGROO02'.
014550
014560 01 WRK-USER-REG.
014570    COPY 'MTGROO03'.
014580
014700 01 WRK-BOOKING-REG.
014800    COPY 'MTGROO01'.
014900
015000*ROOM MASTER LOADED TO A TABLE FOR THE ROOM-NAME LOOKUP AND FOR
015050*THE UTILIZATION/PEAK-ROOM ACCUMULATORS, ONE SLOT PER ROOM - THE
015060*ACTIVE FLAG KEEPS A SOFT-DELETED ROOM OUT OF BOTH SCANS AND THE
015070*TOTAL/APPROVED BOOKING COUNTS GIVE THE UTILIZATION RATIO ITS
015080*TWO HALVES DIRECTLY, NO MINUTE ARITHMETIC NEEDED:
015200 01 WRK-ROOM-TABLE.
015300    03 WRK-ROOM-ENTRY                      OCCURS 2000 TIMES.
015400       05 WRK-ROOM-ID-T                    PIC 9(09).
015500       05 WRK-ROOM-NAME-T                  PIC X(40).
015520       05 WRK-ROOM-ACTIVE-T                PIC X(01).
015540       05 WRK-ROOM-TOTAL-COUNT-T           PIC 9(05) COMP.
015560       05 WRK-ROOM-APPROVED-COUNT-T        PIC 9(05) COMP.
015800       05 FILLER                           PIC X(01).
015900 77 WRK-ROOM-COUNT                         PIC 9(04) COMP VALUE ZEROS.
016000 77 WRK-ROOM-SUB                           PIC 9(04) COMP VALUE ZEROS.
016100 77 WRK-ROOM-FOUND-SUB                     PIC 9(04) COMP VALUE ZEROS.
016120 77 WRK-COUNT-ACTIVE-ROOMS                 PIC 9(04) COMP VALUE ZEROS.
016140 77 WRK-COUNT-ACTIVE-USERS                 PIC 9(05) COMP VALUE ZEROS.
016160 77 WRK-USERS-READ-COUNTER                 PIC 9(05) COMP VALUE ZEROS.
016180*ONE HOLD AREA SWAPPED IN DURING THE ROOM-TABLE SORT PASS - A
016185*FULL COPY OF ONE ROOM ENTRY, NOT A NEW RECORD LAYOUT.
016190 01 WRK-ROOM-SORT-HOLD.
016195    03 WRK-RSH-ROOM-ID                     PIC 9(09).
016196    03 WRK-RSH-ROOM-NAME                   PIC X(40).
016197    03 WRK-RSH-ROOM-ACTIVE                 PIC X(01).
016198    03 WRK-RSH-TOTAL-COUNT                 PIC 9(05) COMP.
016199    03 WRK-RSH-APPROVED-COUNT              PIC 9(05) COMP.
016201    03 FILLER                              PIC X(01).
016210 77 WRK-RSORT-SUB-I                        PIC 9(04) COMP VALUE ZEROS.
016220 77 WRK-RSORT-SUB-J                        PIC 9(04) COMP VALUE ZEROS.
016230 77 WRK-RSORT-SW                           PIC X(01) VALUE 'N'.
016240
016300*SELECTED-BOOKING TABLE - HOLDS THE FILTERED SET SO IT CAN BE
016400*SORTED BY DATE/TIME FOR THE PRINTED REPORT AND THEN WALKED AGAIN
016500*FOR THE ANALYTICS AND UTILIZATION PASSES.
016600 01 WRK-SEL-TABLE.
016700    03 WRK-SEL-ENTRY                       OCCURS 20000 TIMES.
016800       05 WRK-SEL-BKG-ID-T                 PIC 9(09).
016900       05 WRK-SEL-ROOM-ID-T                PIC 9(09).
017000       05 WRK-SEL-USER-ID-T                PIC 9(09).
017100       05 WRK-SEL-TITLE-T                  PIC X(40).
017200       05 WRK-SEL-DATE-T                   PIC 9(08).
017300       05 WRK-SEL-START-T                  PIC 9(04).
017400       05 WRK-SEL-END-T                    PIC 9(04).
017500       05 WRK-SEL-STATUS-T                 PIC X(09).
017600       05 FILLER                           PIC X(01).
017700 77 WRK-SEL-COUNT                          PIC 9(05) COMP VALUE ZEROS.
017800 77 WRK-SEL-SUB                            PIC 9(05) COMP VALUE ZEROS.
017900 77 WRK-SORT-SUB-I                         PIC 9(05) COMP VALUE ZEROS.
018000 77 WRK-SORT-SUB-J                         PIC 9(05) COMP VALUE ZEROS.
018100 77 WRK-SORT-SW                            PIC X(01) VALUE 'N'.
018200
018300*ONE HOLD AREA SWAPPED IN DURING THE SORT PASS - IT IS A FULL
018400*COPY OF ONE TABLE ENTRY, NOT A NEW RECORD LAYOUT.
018500 01 WRK-SORT-HOLD.
018600    03 WRK-HOLD-BKG-ID                     PIC 9(09).
018700    03 WRK-HOLD-ROOM-ID                    PIC 9(09).
018800    03 WRK-HOLD-USER-ID                    PIC 9(09).
018900    03 WRK-HOLD-TITLE                      PIC X(40).
019000    03 WRK-HOLD-DATE                       PIC 9(08).
019100    03 WRK-HOLD-START                      PIC 9(04).
019200    03 WRK-HOLD-END                        PIC 9(04).
019300    03 WRK-HOLD-STATUS                     PIC X(09).
019400    03 FILLER                              PIC X(01).
019500
019600*ANALYTICS ACCUMULATORS:
019700 77 WRK-COUNT-PENDING                      PIC 9(05) COMP VALUE ZEROS.
019800 77 WRK-COUNT-APPROVED                     PIC 9(05) COMP VALUE ZEROS.
019900 77 WRK-COUNT-REJECTED                     PIC 9(05) COMP VALUE ZEROS.
020000 77 WRK-COUNT-CANCELLED                    PIC 9(05) COMP VALUE ZEROS.
020100 77 WRK-PEAK-ROOM-ID                       PIC 9(09) COMP VALUE ZEROS.
020200 77 WRK-PEAK-ROOM-COUNT                    PIC 9(05) COMP VALUE ZEROS.
020300 77 WRK-PEAK-HOUR                          PIC 9(02) COMP VALUE ZEROS.
020400 77 WRK-PEAK-HOUR-COUNT                    PIC 9(05) COMP VALUE ZEROS.
020500*TABLE OF 24 HOUR SLOTS FOR THE PEAK-HOUR SCAN:
020600 01 WRK-HOUR-TABLE.
020700    03 WRK-HOUR-ENTRY                      OCCURS 24 TIMES.
020800       05 WRK-HOUR-COUNT-T                 PIC 9(05) COMP.
020900       05 FILLER                           PIC X(01).
021000 77 WRK-HOUR-SUB                           PIC 9(02) COMP VALUE ZEROS.
021100 77 WRK-HOUR-OF-BOOKING                    PIC 9(02) COMP VALUE ZEROS.
021200
021300*UTILIZATION WORK AREA - A STRAIGHT APPROVED-OVER-TOTAL RATIO PER
021350*ROOM, NO DATE-WINDOW ARITHMETIC IS NEEDED FOR IT ANY LONGER:
021400 77 WRK-UTIL-PERCENT                       PIC 9(03)V99 VALUE ZEROS.
021700
023700 01 WRK-SYSTEM-DATE.
023800    03 YY                                  PIC 9(02) VALUE ZEROS.
023900    03 MM                                  PIC 9(02) VALUE ZEROS.
024000    03 DD                                  PIC 9(02) VALUE ZEROS.
024100*
024200 01 WRK-SYSTEM-TIME.
024300    03 HOUR                                PIC 9(02) VALUE ZEROS.
024400    03 MINUTE                              PIC 9(02) VALUE ZEROS.
024500    03 SECOND                              PIC 9(02) VALUE ZEROS.
024600    03 HUNDREDTH                           PIC 9(02) VALUE ZEROS.
024700
024800 01 WRK-TIMESTAMP-14.
024900    03 WRK-TS-YYYY                         PIC 9(04) VALUE ZEROS.
025000    03 WRK-TS-MM                           PIC 9(02) VALUE ZEROS.
025100    03 WRK-TS-DD                           PIC 9(02) VALUE ZEROS.
025200    03 WRK-TS-HH                           PIC 9(02) VALUE ZEROS.
025300    03 WRK-TS-MI                           PIC 9(02) VALUE ZEROS.
025400    03 WRK-TS-SS                           PIC 9(02) VALUE ZEROS.
025500 01 FILLER REDEFINES WRK-TIMESTAMP-14.
025600    03 WRK-TS-DATE-8                       PIC 9(08).
025700    03 WRK-TS-TIME-6                       PIC 9(06).
025800
025900*ALPHA VIEW OF THE BUSIEST ROOM ID FOR THE ANALYTICS DISPLAY:
026000 01 WRK-PEAK-ROOM-ID-SINAL PIC +9(009) VALUE ZEROS.
026100 01 FILLER REDEFINES WRK-PEAK-ROOM-ID-SINAL.
026200    05 FILLER               PIC X(001).
026300    05 WRK-PEAK-ROOM-ID-NUM PIC 9(009).
026400 01 FILLER REDEFINES WRK-PEAK-ROOM-ID-SINAL.
026500    05 WRK-PEAK-ROOM-ID-X   PIC X(010).
026600
026700 01 WRK-WHEN-COPILED.
026800    03 MM-COMPILED                         PIC X(02) VALUE SPACES.
026900    03 FILLER                              PIC X(01) VALUE '/'.
027000    03 DD-COMPILED                         PIC X(02) VALUE SPACES.
027100    03 FILLER                              PIC X(01) VALUE '/'.
027200    03 YY-COMPILED                         PIC X(02) VALUE SPACES.
027300    03 HOUR-COMPILED                       PIC X(02) VALUE SPACES.
027400    03 FILLER                              PIC X(01) VALUE '-'.
027500    03 MINUTE-COMPILED                     PIC X(02) VALUE SPACES.
027600    03 FILLER                              PIC X(01) VALUE '-'.
027700    03 SECOND-COMPILED                     PIC X(02) VALUE SPACES.
027800
027900*REPORT LINES - HEADING, DETAIL AND FOOTER:
028000 01 WRK-HEADING-1.
028100    03 FILLER                              PIC X(01) VALUE SPACES.
028200    03 FILLER                              PIC X(40) VALUE
028300       'MTGROOM  -  MEETING ROOM BOOKING REPORT'.
028400    03 FILLER                              PIC X(91) VALUE SPACES.
028500
028600 01 WRK-HEADING-2.
028700    03 FILLER                              PIC X(01) VALUE SPACES.
028800    03 FILLER                              PIC X(09) VALUE
028900       'BOOKING  '.
029000    03 FILLER                              PIC X(09) VALUE
029100       'ROOM     '.
029200    03 FILLER                              PIC X(42) VALUE
029300       'TITLE                                    '.
029400    03 FILLER                              PIC X(09) VALUE
029500       'DATE     '.
029600    03 FILLER                              PIC X(07) VALUE
029700       'START  '.
029800    03 FILLER                              PIC X(07) VALUE
029900       'END    '.
030000    03 FILLER                              PIC X(09) VALUE
030100       'STATUS   '.
030200    03 FILLER                              PIC X(39) VALUE SPACES.
030300
030400 01 WRK-DETAIL-LINE.
030500    03 FILLER                              PIC X(01) VALUE SPACES.
030600    03 WRK-DL-BKG-ID                       PIC 9(09).
030700    03 FILLER                              PIC X(01) VALUE SPACES.
030800    03 WRK-DL-ROOM-ID                      PIC 9(09).
030900    03 FILLER                              PIC X(01) VALUE SPACES.
031000    03 WRK-DL-TITLE                        PIC X(40).
031100    03 FILLER                              PIC X(01) VALUE SPACES.
031200    03 WRK-DL-DATE                         PIC 9(08).
031300    03 FILLER                              PIC X(01) VALUE SPACES.
031400    03 WRK-DL-START                        PIC 9(04).
031500    03 FILLER                              PIC X(01) VALUE SPACES.
031600    03 WRK-DL-END                          PIC 9(04).
031700    03 FILLER                              PIC X(01) VALUE SPACES.
031800    03 WRK-DL-STATUS                       PIC X(09).
031900    03 FILLER                              PIC X(42) VALUE SPACES.
032000
032100 01 WRK-FOOTER-LINE.
032200    03 FILLER                              PIC X(01) VALUE SPACES.
032300    03 FILLER                              PIC X(20) VALUE
032400       'TOTAL BOOKINGS LISTED'.
032500    03 WRK-FL-TOTAL                        PIC ZZZZ9.
032600    03 FILLER                              PIC X(106) VALUE SPACES.
032700
032800*================================================================*
032900 PROCEDURE                       DIVISION.
033000*================================================================*
033100*----------------------------------------------------------------*
033200 0000-MAIN-PROCESS               SECTION.
033300*----------------------------------------------------------------*
033400     MOVE WHEN-COMPILED          TO WRK-WHEN-COPILED.
033500
033600     PERFORM 1000-INITIALIZE.
033700
033800     PERFORM 2000-BUILD-FILTERED-SET.
033900
034000     PERFORM 2100-SORT-BY-DATE-TIME.
034100
034200     PERFORM 2200-PRINT-REPORT.
034300
034400     PERFORM 3000-ANALYTICS.
034500
034600     PERFORM 4000-ROOM-UTILIZATION.
034700
034800     PERFORM 5000-FINALIZE.
034900*----------------------------------------------------------------*
035000 0000-99-EXIT.                   EXIT.
035100*----------------------------------------------------------------*
035200*----------------------------------------------------------------*
035300 1000-INITIALIZE                 SECTION.
035400*----------------------------------------------------------------*
035500     PERFORM 9000-GET-DATE-TIME.
035600
035700     OPEN INPUT  REPORT-REQUEST.
035800     MOVE 'OPEN FILE RPTREQ'      TO WRK-ERROR-MSG.
035900     PERFORM 8100-TEST-FS-RPTREQ.
036000
036100     READ REPORT-REQUEST          INTO WRK-REQUEST-REG.
036200     PERFORM 8100-TEST-FS-RPTREQ.
036300
036400     CLOSE REPORT-REQUEST.
036500
036600     OPEN OUTPUT BOOKING-REPORT.
036700     MOVE 'OPEN FILE BOOKRPT'     TO WRK-ERROR-MSG.
036800     PERFORM 8400-TEST-FS-BOOKRPT.
036900
037000     PERFORM 1100-LOAD-ROOM-TABLE.
037050     PERFORM 1200-LOAD-USER-TABLE.
037100*----------------------------------------------------------------*
037200 1000-99-EXIT.                   EXIT.
037300*----------------------------------------------------------------*
037400*----------------------------------------------------------------*
037500 1100-LOAD-ROOM-TABLE            SECTION.
037600*----------------------------------------------------------------*
037700     OPEN INPUT ROOM-FILE.
037800     MOVE 'LOADING ROOM MASTER'  TO WRK-ERROR-MSG.
037900     PERFORM 8200-TEST-FS-ROOMMST.
038000
038100     READ ROOM-FILE                INTO WRK-ROOM-REG.
038200
038300     PERFORM 1150-LOAD-ONE-ROOM UNTIL WRK-FS-ROOMMST EQUAL 10.
038400
038500     CLOSE ROOM-FILE.
038600*----------------------------------------------------------------*
038700 1100-99-EXIT.                   EXIT.
038800*----------------------------------------------------------------*
038900*----------------------------------------------------------------*
039000 1150-LOAD-ONE-ROOM              SECTION.
039100*----------------------------------------------------------------*
039200     ADD 1                       TO WRK-ROOM-COUNT.
039300     ADD 1                       TO WRK-ROOMS-READ-COUNTER.
039400     MOVE MTGROO02-ROOM-ID       OF WRK-ROOM-REG
039500                                 TO WRK-ROOM-ID-T (WRK-ROOM-COUNT).
039600     MOVE MTGROO02-ROOM-NAME     OF WRK-ROOM-REG
039700                                 TO WRK-ROOM-NAME-T (WRK-ROOM-COUNT).
039750     MOVE MTGROO02-ROOM-ACTIVE   OF WRK-ROOM-REG
039760                                 TO WRK-ROOM-ACTIVE-T (WRK-ROOM-COUNT).
039800     MOVE ZEROS                  TO WRK-ROOM-TOTAL-COUNT-T
039900                                               (WRK-ROOM-COUNT).
040000     MOVE ZEROS                  TO WRK-ROOM-APPROVED-COUNT-T
040100                                               (WRK-ROOM-COUNT).
040150     IF WRK-ROOM-ACTIVE-T (WRK-ROOM-COUNT) EQUAL 'Y'
040160        ADD 1                    TO WRK-COUNT-ACTIVE-ROOMS
040170     END-IF.
040200     READ ROOM-FILE               INTO WRK-ROOM-REG.
040300*----------------------------------------------------------------*
040400 1150-99-EXIT.                   EXIT.
040500*----------------------------------------------------------------*
040510*----------------------------------------------------------------*
040520 1200-LOAD-USER-TABLE            SECTION.
040530*----------------------------------------------------------------*
040540*    NO LOOKUP TABLE IS KEPT HERE - MTRB0007 ONLY NEEDS THE COUNT
040550*    OF ACTIVE USERS FOR THE ANALYTICS SUMMARY, NOT A PER-USER
040560*    INDIVIDUAL LOOKUP LIKE MTRB0001 BUILDS FOR ITS VALIDATIONS.
040570*----------------------------------------------------------------*
040580     OPEN INPUT USER-FILE.
040590     MOVE 'LOADING USER MASTER'  TO WRK-ERROR-MSG.
040600     PERFORM 8500-TEST-FS-USERMST.
040610
040620     READ USER-FILE                INTO WRK-USER-REG.
040630
040640     PERFORM 1250-LOAD-ONE-USER UNTIL WRK-FS-USERMST EQUAL 10.
040650
040660     CLOSE USER-FILE.
040670*----------------------------------------------------------------*
040680 1200-99-EXIT.                   EXIT.
040690*----------------------------------------------------------------*
040700*----------------------------------------------------------------*
040710 1250-LOAD-ONE-USER              SECTION.
040720*----------------------------------------------------------------*
040730     ADD 1                       TO WRK-USERS-READ-COUNTER.
040740     IF MTGROO03-USER-ACTIVE     OF WRK-USER-REG EQUAL 'Y'
040750        ADD 1                    TO WRK-COUNT-ACTIVE-USERS
040760     END-IF.
040770     READ USER-FILE                INTO WRK-USER-REG.
040780*----------------------------------------------------------------*
040790 1250-99-EXIT.                   EXIT.
040800*----------------------------------------------------------------*
040810*----------------------------------------------------------------*
040820 2000-BUILD-FILTERED-SET          SECTION.
040830*----------------------------------------------------------------*
040900     OPEN INPUT BOOKING-FILE.
041000     MOVE 'READING BOOKMST'      TO WRK-ERROR-MSG.
041100     PERFORM 8300-TEST-FS-BOOKMST.
041200
041300     READ BOOKING-FILE             INTO WRK-BOOKING-REG.
041400
041500     PERFORM 2050-FILTER-ONE-BOOKING
041600               UNTIL WRK-FS-BOOKMST EQUAL 10.
041700
041800     CLOSE BOOKING-FILE.
041900*----------------------------------------------------------------*
042000 2000-99-EXIT.                   EXIT.
042100*----------------------------------------------------------------*
042200*----------------------------------------------------------------*
042300 2050-FILTER-ONE-BOOKING          SECTION.
042310*----------------------------------------------------------------*
042320*    THE ANALYTICS SUMMARY AND THE ROOM-UTILIZATION ACCUMULATORS
042330*    ARE BUILT RIGHT HERE, OFF EVERY RECORD ON BOOKMST AS IT COMES
042340*    PAST, NOT OFF THE SELECTED SET BELOW - THE REPORT-REQUEST
042350*    CARD'S DATE/USER/ROOM/STATUS FILTERS ONLY NARROW WHAT GOES
042360*    ON THE PRINTED REPORT, THEY MUST NOT NARROW THE ANALYTICS.
042400*----------------------------------------------------------------*
042500     ADD 1                       TO WRK-BOOKINGS-READ-COUNTER.
042510     PERFORM 3050-ANALYZE-ONE-BKG.
042600     MOVE 'Y'                    TO WRK-SELECT-SW.
042700
042800     IF MTGROO01-BKG-DATE        OF WRK-BOOKING-REG LESS
042900        MTGROO10-RPT-START-DATE  OF WRK-REQUEST-REG
043000        OR MTGROO01-BKG-DATE     OF WRK-BOOKING-REG GREATER
043100        MTGROO10-RPT-END-DATE    OF WRK-REQUEST-REG
043200        MOVE 'N'                 TO WRK-SELECT-SW
043300     END-IF.
043400
043500     IF WRK-SELECT-SW             EQUAL 'Y'
043600        AND MTGROO10-RPT-USER-ID OF WRK-REQUEST-REG GREATER ZERO
043700        AND MTGROO01-BKG-USER-ID OF WRK-BOOKING-REG NOT EQUAL
043800            MTGROO10-RPT-USER-ID OF WRK-REQUEST-REG
043900        MOVE 'N'                 TO WRK-SELECT-SW
044000     END-IF.
044100
044200     IF WRK-SELECT-SW             EQUAL 'Y'
044300        AND MTGROO10-RPT-ROOM-ID OF WRK-REQUEST-REG GREATER ZERO
044400        AND MTGROO01-BKG-ROOM-ID OF WRK-BOOKING-REG NOT EQUAL
044500            MTGROO10-RPT-ROOM-ID OF WRK-REQUEST-REG
044600        MOVE 'N'                 TO WRK-SELECT-SW
044700     END-IF.
044800
044900     IF WRK-SELECT-SW             EQUAL 'Y'
045000        AND MTGROO10-RPT-STATUS  OF WRK-REQUEST-REG NOT EQUAL
045100                                                     SPACES
045200        AND MTGROO01-BKG-STATUS  OF WRK-BOOKING-REG NOT EQUAL
045300            MTGROO10-RPT-STATUS  OF WRK-REQUEST-REG
045400        MOVE 'N'                 TO WRK-SELECT-SW
045500     END-IF.
045600
045700     IF WRK-SELECT-SW             EQUAL 'Y'
045800        ADD 1                    TO WRK-SEL-COUNT
045900        ADD 1                    TO WRK-BOOKINGS-SELECTED-COUNTER
046000        MOVE MTGROO01-BKG-ID     OF WRK-BOOKING-REG
046100                                 TO WRK-SEL-BKG-ID-T (WRK-SEL-COUNT)
046200        MOVE MTGROO01-BKG-ROOM-ID OF WRK-BOOKING-REG
046300                                 TO WRK-SEL-ROOM-ID-T (WRK-SEL-COUNT)
046400        MOVE MTGROO01-BKG-USER-ID OF WRK-BOOKING-REG
046500                                 TO WRK-SEL-USER-ID-T (WRK-SEL-COUNT)
046600        MOVE MTGROO01-BKG-TITLE  OF WRK-BOOKING-REG
046700                                 TO WRK-SEL-TITLE-T (WRK-SEL-COUNT)
046800        MOVE MTGROO01-BKG-DATE   OF WRK-BOOKING-REG
046900                                 TO WRK-SEL-DATE-T (WRK-SEL-COUNT)
047000        MOVE MTGROO01-BKG-START-TIME OF WRK-BOOKING-REG
047100                                 TO WRK-SEL-START-T (WRK-SEL-COUNT)
047200        MOVE MTGROO01-BKG-END-TIME OF WRK-BOOKING-REG
047300                                 TO WRK-SEL-END-T (WRK-SEL-COUNT)
047400        MOVE MTGROO01-BKG-STATUS OF WRK-BOOKING-REG
047500                                 TO WRK-SEL-STATUS-T (WRK-SEL-COUNT)
047600     END-IF.
047700
047800     READ BOOKING-FILE             INTO WRK-BOOKING-REG.
047900     PERFORM 8300-TEST-FS-BOOKMST.
048000*----------------------------------------------------------------*
048100 2050-99-EXIT.                   EXIT.
048200*----------------------------------------------------------------*
048300*----------------------------------------------------------------*
048400 2100-SORT-BY-DATE-TIME           SECTION.
048500*----------------------------------------------------------------*
048600*    A SIMPLE IN-TABLE EXCHANGE SORT - THE SELECTED SET IS SMALL
048700*    ENOUGH FOR ONE REPORTING RUN THAT THIS NEEDS NO SORT UTILITY.
048800*----------------------------------------------------------------*
048900     IF WRK-SEL-COUNT             GREATER 1
049000        PERFORM 2110-SORT-INNER-PASS
049100                  VARYING WRK-SORT-SUB-I FROM 1 BY 1
049200                  UNTIL WRK-SORT-SUB-I GREATER WRK-SEL-COUNT
049300     END-IF.
049400*----------------------------------------------------------------*
049500 2100-99-EXIT.                   EXIT.
049600*----------------------------------------------------------------*
049700*----------------------------------------------------------------*
049800 2110-SORT-INNER-PASS             SECTION.
049900*----------------------------------------------------------------*
050000     PERFORM 2115-TEST-ONE-PAIR
050100               VARYING WRK-SORT-SUB-J FROM 1 BY 1
050200               UNTIL WRK-SORT-SUB-J GREATER WRK-SEL-COUNT - 1.
050300*----------------------------------------------------------------*
050400 2110-99-EXIT.                   EXIT.
050500*----------------------------------------------------------------*
050600*----------------------------------------------------------------*
050700 2115-TEST-ONE-PAIR               SECTION.
050800*----------------------------------------------------------------*
050900     MOVE 'N'                    TO WRK-SORT-SW.
051000     IF WRK-SEL-DATE-T (WRK-SORT-SUB-J) GREATER
051100        WRK-SEL-DATE-T (WRK-SORT-SUB-J + 1)
051200        MOVE 'Y'                 TO WRK-SORT-SW
051300     ELSE
051400        IF WRK-SEL-DATE-T (WRK-SORT-SUB-J) EQUAL
051500           WRK-SEL-DATE-T (WRK-SORT-SUB-J + 1)
051600           AND WRK-SEL-START-T (WRK-SORT-SUB-J) GREATER
051700               WRK-SEL-START-T (WRK-SORT-SUB-J + 1)
051800           MOVE 'Y'              TO WRK-SORT-SW
051900        END-IF
052000     END-IF.
052100     IF WRK-SORT-SW               EQUAL 'Y'
052200        PERFORM 2120-SWAP-ENTRIES
052300     END-IF.
052400*----------------------------------------------------------------*
052500 2115-99-EXIT.                   EXIT.
052600*----------------------------------------------------------------*
052700*----------------------------------------------------------------*
052800 2120-SWAP-ENTRIES                SECTION.
052900*----------------------------------------------------------------*
053000     MOVE WRK-SEL-ENTRY (WRK-SORT-SUB-J)   TO WRK-SORT-HOLD.
053100     MOVE WRK-SEL-ENTRY (WRK-SORT-SUB-J + 1)
053200                                             TO WRK-SEL-ENTRY
053300                                                  (WRK-SORT-SUB-J).
053400     MOVE WRK-SORT-HOLD                      TO WRK-SEL-ENTRY
053500                                                  (WRK-SORT-SUB-J + 1).
053600*----------------------------------------------------------------*
053700 2120-99-EXIT.                   EXIT.
053800*----------------------------------------------------------------*
053900*----------------------------------------------------------------*
054000 2200-PRINT-REPORT                SECTION.
054100*----------------------------------------------------------------*
054200     MOVE WRK-HEADING-1            TO FD-REG-BOOKRPT.
054300     WRITE FD-REG-BOOKRPT.
054400     MOVE WRK-HEADING-2            TO FD-REG-BOOKRPT.
054500     WRITE FD-REG-BOOKRPT.
054600
054700     PERFORM 2210-PRINT-ONE-DETAIL
054800               VARYING WRK-SEL-SUB FROM 1 BY 1
054900               UNTIL WRK-SEL-SUB GREATER WRK-SEL-COUNT.
055000
055100     MOVE WRK-SEL-COUNT            TO WRK-FL-TOTAL.
055200     MOVE WRK-FOOTER-LINE          TO FD-REG-BOOKRPT.
055300     WRITE FD-REG-BOOKRPT.
055400*----------------------------------------------------------------*
055500 2200-99-EXIT.                   EXIT.
055600*----------------------------------------------------------------*
055700*----------------------------------------------------------------*
055800 2210-PRINT-ONE-DETAIL            SECTION.
055900*----------------------------------------------------------------*
056000     MOVE WRK-SEL-BKG-ID-T (WRK-SEL-SUB)   TO WRK-DL-BKG-ID.
056100     MOVE WRK-SEL-ROOM-ID-T (WRK-SEL-SUB)  TO WRK-DL-ROOM-ID.
056200     MOVE WRK-SEL-TITLE-T (WRK-SEL-SUB)    TO WRK-DL-TITLE.
056300     MOVE WRK-SEL-DATE-T (WRK-SEL-SUB)     TO WRK-DL-DATE.
056400     MOVE WRK-SEL-START-T (WRK-SEL-SUB)    TO WRK-DL-START.
056500     MOVE WRK-SEL-END-T (WRK-SEL-SUB)      TO WRK-DL-END.
056600     MOVE WRK-SEL-STATUS-T (WRK-SEL-SUB)   TO WRK-DL-STATUS.
056700
056800     MOVE WRK-DETAIL-LINE                  TO FD-REG-BOOKRPT.
056900     WRITE FD-REG-BOOKRPT.
057000*----------------------------------------------------------------*
057100 2210-99-EXIT.                   EXIT.
057200*----------------------------------------------------------------*
057300*----------------------------------------------------------------*
057400 3000-ANALYTICS                   SECTION.
057410*----------------------------------------------------------------*
057420*    ALL THE COUNTERS DISPLAYED HERE WERE ACCUMULATED BACK IN
057430*    2050-FILTER-ONE-BOOKING, ONE PASS OVER THE WHOLE BOOKMST -
057440*    THIS SECTION ONLY PRINTS THE RESULTS, IT NO LONGER SCANS
057450*    THE REPORT'S FILTERED SET.
057500*----------------------------------------------------------------*
058000     DISPLAY '***************************'.
058100     DISPLAY '*   ANALYTICS  SUMMARY    *'.
058200     DISPLAY '***************************'.
058300     DISPLAY '*PENDING.............:' WRK-COUNT-PENDING '*'.
058400     DISPLAY '*APPROVED............:' WRK-COUNT-APPROVED '*'.
058500     DISPLAY '*REJECTED............:' WRK-COUNT-REJECTED '*'.
058600     DISPLAY '*CANCELLED...........:' WRK-COUNT-CANCELLED '*'.
058650     DISPLAY '*ACTIVE ROOMS........:' WRK-COUNT-ACTIVE-ROOMS '*'.
058660     DISPLAY '*ACTIVE USERS........:' WRK-COUNT-ACTIVE-USERS '*'.
058700     MOVE WRK-PEAK-ROOM-ID        TO WRK-PEAK-ROOM-ID-NUM.
058800     DISPLAY '*BUSIEST ROOM ID.....:' WRK-PEAK-ROOM-ID-X '*'.
058900     DISPLAY '*PEAK HOUR...........:' WRK-PEAK-HOUR '*'.
059000     DISPLAY '***************************'.
059100*----------------------------------------------------------------*
059200 3000-99-EXIT.                   EXIT.
059300*----------------------------------------------------------------*
059400*----------------------------------------------------------------*
059500 3050-ANALYZE-ONE-BKG              SECTION.
059510*----------------------------------------------------------------*
059520*    DRIVEN OFF WRK-BOOKING-REG FOR EVERY RECORD READ FROM
059530*    BOOKMST - SEE THE CALL IN 2050-FILTER-ONE-BOOKING.
059600*----------------------------------------------------------------*
059700     PERFORM 3100-COUNT-BY-STATUS.
059800     PERFORM 3200-FIND-PEAK-ROOM.
059900     PERFORM 3300-FIND-PEAK-HOUR.
060000*----------------------------------------------------------------*
060100 3050-99-EXIT.                   EXIT.
060200*----------------------------------------------------------------*
060300*----------------------------------------------------------------*
060400 3100-COUNT-BY-STATUS              SECTION.
060500*----------------------------------------------------------------*
060600     EVALUATE MTGROO01-BKG-STATUS OF WRK-BOOKING-REG
060700        WHEN 'PENDING'
060800           ADD 1                 TO WRK-COUNT-PENDING
060900        WHEN 'APPROVED'
061000           ADD 1                 TO WRK-COUNT-APPROVED
061100        WHEN 'REJECTED'
061200           ADD 1                 TO WRK-COUNT-REJECTED
061300        WHEN 'CANCELLED'
061400           ADD 1                 TO WRK-COUNT-CANCELLED
061500     END-EVALUATE.
061600*----------------------------------------------------------------*
061700 3100-99-EXIT.                   EXIT.
061800*----------------------------------------------------------------*
061900*----------------------------------------------------------------*
062000 3200-FIND-PEAK-ROOM               SECTION.
062100*----------------------------------------------------------------*
062200*    A ROOM TABLE ENTRY'S TOTAL/APPROVED COUNTS ARE BUMPED HERE,
062210*    SOFT-DELETED ROOMS NEVER MATCH IN 3210 SO THEY NEVER BUILD
062220*    UP A COUNT - AND THE PEAK IS KEPT AS THE FIRST ROOM THAT
062230*    REACHES THE HIGH COUNT, A LATER ROOM TYING IT DOES NOT
062240*    DISPLACE IT.
062500*----------------------------------------------------------------*
062600     MOVE 'N'                     TO WRK-ROOM-FOUND-SW.
062700     PERFORM 3210-SCAN-ROOM-TABLE
062800               VARYING WRK-ROOM-SUB FROM 1 BY 1
062900               UNTIL WRK-ROOM-SUB GREATER WRK-ROOM-COUNT
063000                  OR WRK-ROOM-FOUND-SW EQUAL 'Y'.
063100
063200     IF WRK-ROOM-FOUND-SW          EQUAL 'Y'
063300        ADD 1                     TO WRK-ROOM-TOTAL-COUNT-T
063400                                            (WRK-ROOM-FOUND-SUB)
063500        IF MTGROO01-BKG-STATUS OF WRK-BOOKING-REG EQUAL 'APPROVED'
063600           ADD 1                  TO WRK-ROOM-APPROVED-COUNT-T
063700                                            (WRK-ROOM-FOUND-SUB)
064000        END-IF
064100        IF WRK-ROOM-TOTAL-COUNT-T (WRK-ROOM-FOUND-SUB)
064200                                   GREATER WRK-PEAK-ROOM-COUNT
064300           MOVE WRK-ROOM-TOTAL-COUNT-T (WRK-ROOM-FOUND-SUB)
064400                                 TO WRK-PEAK-ROOM-COUNT
064500           MOVE WRK-ROOM-ID-T (WRK-ROOM-FOUND-SUB)
064600                                 TO WRK-PEAK-ROOM-ID
064700        END-IF
064800     END-IF.
064900*----------------------------------------------------------------*
065000 3200-99-EXIT.                   EXIT.
065100*----------------------------------------------------------------*
065200*----------------------------------------------------------------*
065300 3210-SCAN-ROOM-TABLE              SECTION.
065400*----------------------------------------------------------------*
065500     IF WRK-ROOM-ID-T (WRK-ROOM-SUB)
065600                                 EQUAL MTGROO01-BKG-ROOM-ID
065620                                            OF WRK-BOOKING-REG
065630        AND WRK-ROOM-ACTIVE-T (WRK-ROOM-SUB) EQUAL 'Y'
065800        MOVE 'Y'                 TO WRK-ROOM-FOUND-SW
065900        MOVE WRK-ROOM-SUB        TO WRK-ROOM-FOUND-SUB
066000     END-IF.
066100*----------------------------------------------------------------*
066200 3210-99-EXIT.                   EXIT.
066300*----------------------------------------------------------------*
066400*----------------------------------------------------------------*
066500 3300-FIND-PEAK-HOUR               SECTION.
066600*----------------------------------------------------------------*
066700     DIVIDE MTGROO01-BKG-START-TIME OF WRK-BOOKING-REG BY 100
066800                                 GIVING WRK-HOUR-OF-BOOKING.
066900     ADD 1                       TO WRK-HOUR-OF-BOOKING.
067000
067100     ADD 1                       TO WRK-HOUR-COUNT-T
067200                                            (WRK-HOUR-OF-BOOKING).
067300*----------------------------------------------------------------*
067400 3300-99-EXIT.                   EXIT.
067500*----------------------------------------------------------------*
067600*----------------------------------------------------------------*
067700 3400-SCAN-PEAK-HOUR-TABLE         SECTION.
067800*----------------------------------------------------------------*
067900     PERFORM 3410-TEST-ONE-HOUR
068000               VARYING WRK-HOUR-SUB FROM 1 BY 1
068100               UNTIL WRK-HOUR-SUB GREATER 24.
068200*----------------------------------------------------------------*
068300 3400-99-EXIT.                   EXIT.
068400*----------------------------------------------------------------*
068500*----------------------------------------------------------------*
068600 3410-TEST-ONE-HOUR                SECTION.
068700*----------------------------------------------------------------*
068800     IF WRK-HOUR-COUNT-T (WRK-HOUR-SUB) GREATER
068900                                 WRK-PEAK-HOUR-COUNT
069000        MOVE WRK-HOUR-COUNT-T (WRK-HOUR-SUB)
069100                              TO WRK-PEAK-HOUR-COUNT
069200        COMPUTE WRK-PEAK-HOUR = WRK-HOUR-SUB - 1
069300     END-IF.
069400*----------------------------------------------------------------*
069500 3410-99-EXIT.                   EXIT.
069600*----------------------------------------------------------------*
069700*----------------------------------------------------------------*
069800 4000-ROOM-UTILIZATION             SECTION.
069900*----------------------------------------------------------------*
069910*    PCT OF BOOKINGS APPROVED, ACTIVE ROOMS ONLY, HIGH-TO-LOW
069920*    BY TOTAL BOOKING COUNT - CR0006.
069930*----------------------------------------------------------------*
070000     PERFORM 3400-SCAN-PEAK-HOUR-TABLE.
070100
070200     PERFORM 4050-SORT-ROOM-TABLE.
070300
072100     DISPLAY '***************************'.
072200     DISPLAY '*   ROOM UTILIZATION      *'.
072300     DISPLAY '***************************'.
072400
072500     PERFORM 4100-COMPUTE-PERCENT
072600               VARYING WRK-ROOM-SUB FROM 1 BY 1
072700               UNTIL WRK-ROOM-SUB GREATER WRK-ROOM-COUNT.
072800
072900     DISPLAY '***************************'.
073000*----------------------------------------------------------------*
073100 4000-99-EXIT.                   EXIT.
073200*----------------------------------------------------------------*
073210*----------------------------------------------------------------*
073220 4050-SORT-ROOM-TABLE              SECTION.
073230*----------------------------------------------------------------*
073240*    BUBBLE-SORTS WRK-ROOM-TABLE BY TOTAL BOOKING COUNT, HIGH TO
073250*    LOW, SAME HOLD-AREA SWAP STYLE AS 2110/2115/2120 USE ON
073260*    WRK-SEL-TABLE.
073270*----------------------------------------------------------------*
073280     PERFORM 4060-SORT-INNER-PASS
073290               VARYING WRK-RSORT-SUB-I FROM 1 BY 1
073300               UNTIL WRK-RSORT-SUB-I GREATER WRK-ROOM-COUNT.
073310*----------------------------------------------------------------*
073320 4050-99-EXIT.                   EXIT.
073330*----------------------------------------------------------------*
073340*----------------------------------------------------------------*
073350 4060-SORT-INNER-PASS              SECTION.
073360*----------------------------------------------------------------*
073370     COMPUTE WRK-RSORT-SUB-J = WRK-ROOM-COUNT - WRK-RSORT-SUB-I.
073380     PERFORM 4065-TEST-ONE-PAIR
073390               VARYING WRK-RSORT-SUB-J FROM 1 BY 1
073400               UNTIL WRK-RSORT-SUB-J GREATER
073410                                 WRK-ROOM-COUNT - WRK-RSORT-SUB-I.
073420*----------------------------------------------------------------*
073430 4060-99-EXIT.                   EXIT.
073440*----------------------------------------------------------------*
073450*----------------------------------------------------------------*
073460 4065-TEST-ONE-PAIR                SECTION.
073470*----------------------------------------------------------------*
073480     IF WRK-ROOM-TOTAL-COUNT-T (WRK-RSORT-SUB-J)
073490                       LESS WRK-ROOM-TOTAL-COUNT-T
073500                                   (WRK-RSORT-SUB-J + 1)
073510        PERFORM 4070-SWAP-ENTRIES
073520     END-IF.
073530*----------------------------------------------------------------*
073540 4065-99-EXIT.                   EXIT.
073550*----------------------------------------------------------------*
073560*----------------------------------------------------------------*
073570 4070-SWAP-ENTRIES                 SECTION.
073580*----------------------------------------------------------------*
073590     MOVE WRK-ROOM-ENTRY (WRK-RSORT-SUB-J)
073600                                 TO WRK-ROOM-SORT-HOLD.
073610     MOVE WRK-ROOM-ENTRY (WRK-RSORT-SUB-J + 1)
073620                                 TO WRK-ROOM-ENTRY
073630                                            (WRK-RSORT-SUB-J).
073640     MOVE WRK-ROOM-SORT-HOLD     TO WRK-ROOM-ENTRY
073650                                   (WRK-RSORT-SUB-J + 1).
073660*----------------------------------------------------------------*
073670 4070-99-EXIT.                   EXIT.
073680*----------------------------------------------------------------*
073690*----------------------------------------------------------------*
073700 4100-COMPUTE-PERCENT              SECTION.
073710*----------------------------------------------------------------*
073720     IF WRK-ROOM-ACTIVE-T (WRK-ROOM-SUB) NOT EQUAL 'Y'
073730        GO TO 4100-99-EXIT
073740     END-IF.
073750     IF WRK-ROOM-TOTAL-COUNT-T (WRK-ROOM-SUB) EQUAL ZERO
073760        MOVE ZERO                TO WRK-UTIL-PERCENT
073770     ELSE
073780        COMPUTE WRK-UTIL-PERCENT ROUNDED
073790              = (WRK-ROOM-APPROVED-COUNT-T (WRK-ROOM-SUB) * 100)
073800                 / WRK-ROOM-TOTAL-COUNT-T (WRK-ROOM-SUB)
073810     END-IF.
073820
073830     DISPLAY '*ROOM ' WRK-ROOM-ID-T (WRK-ROOM-SUB)
073840             ' UTILIZATION PCT..:' WRK-UTIL-PERCENT '*'.
073850*----------------------------------------------------------------*
073860 4100-99-EXIT.                   EXIT.
073870*----------------------------------------------------------------*
075000*----------------------------------------------------------------*
075100 5000-FINALIZE                     SECTION.
075200*----------------------------------------------------------------*
075300     CLOSE BOOKING-REPORT.
075400
075500     DISPLAY '***************************'.
075600     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
075700     DISPLAY '***************************'.
075800     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
075900     DISPLAY '*-------------------------*'.
076000     DISPLAY '*ROOMS LOADED.........:' WRK-ROOMS-READ-COUNTER
076100     '*'.
076200     DISPLAY '*BOOKINGS READ........:' WRK-BOOKINGS-READ-COUNTER
076300     '*'.
076400     DISPLAY '*BOOKINGS SELECTED....:' WRK-BOOKINGS-SELECTED-COUNTER
076500     '*'.
076600     DISPLAY '***************************'.
076700
076800     STOP RUN.
076900*----------------------------------------------------------------*
077000 5000-99-EXIT.                   EXIT.
077100*----------------------------------------------------------------*
077200*----------------------------------------------------------------*
077300 8100-TEST-FS-RPTREQ               SECTION.
077400*----------------------------------------------------------------*
077500     IF WRK-FS-RPTREQ             NOT EQUAL ZEROS AND 10
077600        MOVE WRK-FS-RPTREQ        TO  WRK-ERROR-CODE
077700        PERFORM 9999-CALL-ABEND-PGM
077800     END-IF.
077900*----------------------------------------------------------------*
078000 8100-99-EXIT.                   EXIT.
078100*----------------------------------------------------------------*
078200*----------------------------------------------------------------*
078300 8200-TEST-FS-ROOMMST              SECTION.
078400*----------------------------------------------------------------*
078500     IF WRK-FS-ROOMMST            NOT EQUAL ZEROS AND 10
078600        MOVE WRK-FS-ROOMMST       TO  WRK-ERROR-CODE
078700        PERFORM 9999-CALL-ABEND-PGM
078800     END-IF.
078900*----------------------------------------------------------------*
079000 8200-99-EXIT.                   EXIT.
079100*----------------------------------------------------------------*
079200*----------------------------------------------------------------*
079300 8300-TEST-FS-BOOKMST              SECTION.
079400*----------------------------------------------------------------*
079500     IF WRK-FS-BOOKMST            NOT EQUAL ZEROS AND 10
079600        MOVE WRK-FS-BOOKMST       TO  WRK-ERROR-CODE
079700        PERFORM 9999-CALL-ABEND-PGM
079800     END-IF.
079900*----------------------------------------------------------------*
080000 8300-99-EXIT.                   EXIT.
080100*----------------------------------------------------------------*
080200*----------------------------------------------------------------*
080300 8400-TEST-FS-BOOKRPT              SECTION.
080400*----------------------------------------------------------------*
080500     IF WRK-FS-BOOKRPT            NOT EQUAL ZEROS
080600        MOVE WRK-FS-BOOKRPT       TO  WRK-ERROR-CODE
080700        PERFORM 9999-CALL-ABEND-PGM
080800     END-IF.
080900*----------------------------------------------------------------*
081000 8400-99-EXIT.                   EXIT.
081100*----------------------------------------------------------------*
081110*----------------------------------------------------------------*
081120 8500-TEST-FS-USERMST              SECTION.
081130*----------------------------------------------------------------*
081140     IF WRK-FS-USERMST            NOT EQUAL ZEROS AND 10
081150        MOVE WRK-FS-USERMST       TO  WRK-ERROR-CODE
081160        PERFORM 9999-CALL-ABEND-PGM
081170     END-IF.
081180*----------------------------------------------------------------*
081190 8500-99-EXIT.                   EXIT.
081195*----------------------------------------------------------------*
081198*----------------------------------------------------------------*
081300 9000-GET-DATE-TIME                SECTION.
081400*----------------------------------------------------------------*
081500     ACCEPT WRK-SYSTEM-DATE       FROM DATE.
081600     ACCEPT WRK-SYSTEM-TIME       FROM TIME.
081700
081800     MOVE YY                      TO WRK-TS-YYYY.
081900     ADD  2000                    TO WRK-TS-YYYY.
082000     MOVE MM                      TO WRK-TS-MM.
082100     MOVE DD                      TO WRK-TS-DD.
082200     MOVE HOUR                    TO WRK-TS-HH.
082300     MOVE MINUTE                  TO WRK-TS-MI.
082400     MOVE SECOND                  TO WRK-TS-SS.
082500
082600     MOVE WRK-TS-DATE-8           TO WRK-ERROR-DATE.
082700     MOVE WRK-TS-TIME-6           TO WRK-ERROR-TIME.
082800*----------------------------------------------------------------*
082900 9000-99-EXIT.                   EXIT.
083000*----------------------------------------------------------------*
085000*----------------------------------------------------------------*
085100 9999-CALL-ABEND-PGM               SECTION.
085200*----------------------------------------------------------------*
085300     CALL WRK-ABEND-PGM           USING WRK-ERROR-LOG.
085400*----------------------------------------------------------------*
085500 9999-99-EXIT.                   EXIT.
085600*----------------------------------------------------------------*
