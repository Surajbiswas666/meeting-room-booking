000100*----------------------------------------------------------------*
000200*    MTGROO08  -  RECURRING-RULE MAINTENANCE TRANSACTION         *
000300*    ONE ENTRY PER CREATE/DEACTIVATE REQUEST FED TO MTRB0004.    *
000400*    MTGROO08-TRN-RR-ID IS 0 ON A CREATE REQUEST AND THE TARGET  *
000500*    RULE KEY ON A DEACTIVATE REQUEST; THE RULE FIELDS BELOW ARE *
000600*    ONLY MEANINGFUL WHEN MTGROO08-TRN-ACTION-CODE = 'CREATE'.   *
000700*----------------------------------------------------------------*
000800    03  MTGROO08-TRN-ACTION-CODE         PIC X(10).
000900    03  MTGROO08-TRN-RR-ID               PIC 9(09).
001000    03  MTGROO08-TRN-USER-ID             PIC 9(09).
001100    03  MTGROO08-TRN-ROOM-ID             PIC 9(09).
001200    03  MTGROO08-TRN-TITLE               PIC X(200).
001300    03  MTGROO08-TRN-DESC                PIC X(500).
001400    03  MTGROO08-TRN-START-DATE          PIC 9(08).
001500    03  MTGROO08-TRN-END-DATE            PIC 9(08).
001600    03  MTGROO08-TRN-START-TIME          PIC 9(04).
001700    03  MTGROO08-TRN-END-TIME            PIC 9(04).
001800    03  MTGROO08-TRN-FREQUENCY           PIC X(07).
001900    03  MTGROO08-TRN-DAYS-OF-WEEK        PIC 9(01)
002000                                          OCCURS 7 TIMES.
002100    03  MTGROO08-TRN-DAYS-COUNT          PIC 9(01).
002200    03  MTGROO08-TRN-ATTENDEES           PIC 9(04).
002300    03  FILLER                           PIC X(20).
