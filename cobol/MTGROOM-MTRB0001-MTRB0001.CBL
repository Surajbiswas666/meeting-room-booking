000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     MTRB0001.
000600 AUTHOR.         RENAN MUNIZ MERLO.
000700 INSTALLATION.   DATA CENTER - BATCH SUPPORT.
000800 DATE-WRITTEN.   12/05/1993.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       NONE.
001100*----------------------------------------------------------------*
001200*                RENAN MUNIZ MERLO COBOL DEVELOPER               *
001300*          https://www.linkedin.com/in/renan-muniz-merlo         *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: MTRB0001.                                     *
001600*    ANALYST.....: RENAN MUNIZ MERLO                             *
001700*    PROGRAMMER..: RENAN MUNIZ MERLO                             *
001800*    DATE........: 12/05/1993                                    *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: MEETING ROOM BOOKING PROJECT - MTGROOM        *
002100*----------------------------------------------------------------*
002200*    GOAL........: READ NEW-BOOKING REQUESTS, CHECK THE ROOM     *
002300*                  FOR A DOUBLE-BOOKING CONFLICT AND APPEND A    *
002400*                  PENDING BOOKING ENTRY TO THE BOOKING MASTER.  *
002500*----------------------------------------------------------------*
002600*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002700*                   BKGCTRN         00760       MTGROO06         *
002800*                   ROOMMST         00950       MTGROO02         *
002900*                   USERMST         00350       MTGROO03         *
003000*                   BOOKMST         01000       MTGROO01         *
003100*                   BKGCREJ         00080       N/A              *
003200*----------------------------------------------------------------*
003300*    TABLE DB2...:  NONE.                                        *
003400*----------------------------------------------------------------*
003500*    CHANGE LOG                                                  *
003600*----------------------------------------------------------------*
003700*    12/05/1993  RMM  ORIGINAL PROGRAM.                           *CR0001
003800*    03/09/1994  RMM  CONFLICT SCAN NOW RESTRICTED TO STATUS       *CR0002
003900*                APPROVED ONLY, PER THE REVISED OVERLAP RULE -     *CR0002
004000*                A SECOND PENDING REQUEST NO LONGER BLOCKS A       *CR0002
004100*                NEW ONE ON THE SAME SLOT.                         *CR0002
004200*    21/01/1997  RMM  ADDED THE ROOM/USER ACTIVE-FLAG CHECK AT     *CR0003
004300*                CUSTOMER REQUEST - AN INACTIVE ROOM OR A          *CR0003
004400*                DEACTIVATED REQUESTER NOW REJECTS THE LINE.       *CR0003
004500*    30/12/1998  PMS  Y2K REVIEW - BKG-DATE/BKG-CREATED-AT ARE     *CR0004
004600*                ALREADY 4-DIGIT-YEAR FIELDS.  SIGNED OFF.         *CR0004
004700*    14/04/2002  JCS  REQUEST #3390 - WRK-BOOKING-TABLE RAISED     *CR0005
004800*                FROM 8000 TO 20000 ENTRIES, THE OLD LIMIT WAS     *CR0005
004900*                BEING HIT ON THE FIRST-OF-MONTH RUN.              *CR0005
005000*----------------------------------------------------------------*
005100*================================================================*
005200*           E N V I R O N M E N T      D I V I S I O N           *
005300*================================================================*
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700      C01 IS TOP-OF-FORM.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100
006200     SELECT BOOKING-CREATE-TRAN  ASSIGN TO UTS-S-BKGCTRN
006300      ORGANIZATION IS     SEQUENTIAL
006400      ACCESS MODE  IS     SEQUENTIAL
006500      FILE STATUS  IS     WRK-FS-BKGCTRN.
006600
006700     SELECT ROOM-FILE            ASSIGN TO UTS-S-ROOMMST
006800      ORGANIZATION IS     SEQUENTIAL
006900      ACCESS MODE  IS     SEQUENTIAL
007000      FILE STATUS  IS     WRK-FS-ROOMMST.
007100
007200     SELECT USER-FILE            ASSIGN TO UTS-S-USERMST
007300      ORGANIZATION IS     SEQUENTIAL
007400      ACCESS MODE  IS     SEQUENTIAL
007500      FILE STATUS  IS     WRK-FS-USERMST.
007600
007700     SELECT BOOKING-FILE         ASSIGN TO UTS-S-BOOKMST
007800      ORGANIZATION IS     SEQUENTIAL
007900      ACCESS MODE  IS     SEQUENTIAL
008000      FILE STATUS  IS     WRK-FS-BOOKMST.
008100
008200     SELECT BOOKING-CREATE-REJECT ASSIGN TO UTS-S-BKGCREJ
008300      ORGANIZATION IS     SEQUENTIAL
008400      ACCESS MODE  IS     SEQUENTIAL
008500      FILE STATUS  IS     WRK-FS-BKGCREJ.
008600
008700*================================================================*
008800*                  D A T A      D I V I S I O N                  *
008900*================================================================*
009000 DATA DIVISION.
009100 FILE SECTION.
009200*
009300 FD BOOKING-CREATE-TRAN
009400     RECORDING MODE IS F
009500     LABEL RECORD   IS STANDARD
009600     BLOCK CONTAINS 00 RECORDS.
009700 01 FD-REG-BKGCTRN    PIC X(760).
009800
009900 FD ROOM-FILE
010000     RECORDING MODE IS F
010100     LABEL RECORD   IS STANDARD
010200     BLOCK CONTAINS 00 RECORDS.
010300 01 FD-REG-ROOMMST    PIC X(950).
010400
010500 FD USER-FILE
010600     RECORDING MODE IS F
010700     LABEL RECORD   IS STANDARD
010800     BLOCK CONTAINS 00 RECORDS.
010900 01 FD-REG-USERMST    PIC X(350).
011000
011100 FD BOOKING-FILE
011200     RECORDING MODE IS F
011300     LABEL RECORD   IS STANDARD
011400     BLOCK CONTAINS 00 RECORDS.
011500 01 FD-REG-BOOKMST    PIC X(1000).
011600
011700 FD BOOKING-CREATE-REJECT
011800     RECORDING MODE IS F
011900     LABEL RECORD   IS STANDARD
012000     BLOCK CONTAINS 00 RECORDS.
012100 01 FD-REG-BKGCREJ    PIC X(80).
012200
012300*-----------------------------------------------------------------*
012400*                  WORKING-STORAGE SECTION                        *
012500*-----------------------------------------------------------------*
012600 WORKING-STORAGE SECTION.
012700
012800 77 WRK-TRAN-REGS-COUNTER                  PIC 9(05) COMP VALUE ZEROS.
012900 77 WRK-CREATED-REGS-COUNTER                PIC 9(05) COMP VALUE ZEROS.
013000 77 WRK-REJECT-REGS-COUNTER                 PIC 9(05) COMP VALUE ZEROS.
013100
013200 77 WRK-TRAN-EOF                           PIC X(03) VALUE SPACES.
013300 77 WRK-REJECT-SW                          PIC X(01) VALUE 'N'.
013400 77 WRK-REJECT-REASON                      PIC X(40) VALUE SPACES.
013500
013600*DATA FOR ERROR LOG:
013700 01 WRK-ERROR-LOG.
013800    03 WRK-PROGRAM                         PIC X(08) VALUE
013900                                                     'MTRB0001'  .
014000    03 WRK-ERROR-MSG                       PIC X(30) VALUE SPACES.
014100    03 WRK-ERROR-CODE                      PIC X(30) VALUE SPACES.
014200    03 WRK-ERROR-DATE                      PIC X(10) VALUE SPACES.
014300    03 WRK-ERROR-TIME                      PIC X(08) VALUE SPACES.
014400
014500*ABENDING PROGRAM:
014600 77 WRK-ABEND-PGM                          PIC X(08) VALUE
014700                                                     'ABENDPGM'  .
014800 77 WRK-AUDIT-PGM                          PIC X(08) VALUE
014900                                                     'AUDTPGM '  .
015000
015100 01 WRK-FILE-STATUS.
015200    03 WRK-FS-BKGCTRN                      PIC 9(02) VALUE ZEROS.
015300    03 WRK-FS-ROOMMST                      PIC 9(02) VALUE ZEROS.
015400    03 WRK-FS-USERMST                      PIC 9(02) VALUE ZEROS.
015500    03 WRK-FS-BOOKMST                      PIC 9(02) VALUE ZEROS.
015600    03 WRK-FS-BKGCREJ                      PIC 9(02) VALUE ZEROS.
015700
015800 01 WRK-TRAN-REG.
015900    COPY 'MTGROO06'.
016000
016100 01 WRK-BOOKING-REG.
016200    COPY 'MTGROO01'.
016250
016260 01 WRK-USER-REG.
016270    COPY 'MTGROO03'.
016300
016400*ROOM MASTER LOADED TO A TABLE - NO INDEXED ACCESS PER DESIGN:
016500 01 WRK-ROOM-TABLE.
016600    03 WRK-ROOM-ENTRY                      OCCURS 2000 TIMES.
016700       05 WRK-ROOM-ID-T                    PIC 9(09).
016800       05 WRK-ROOM-NAME-T                  PIC X(100).
016900       05 WRK-ROOM-ACTIVE-T                PIC X(01).
017000       05 FILLER                           PIC X(01).
017100 77 WRK-ROOM-COUNT                         PIC 9(04) COMP VALUE ZEROS.
017200 77 WRK-ROOM-SUB                           PIC 9(04) COMP VALUE ZEROS.
017300 77 WRK-ROOM-FOUND-SW                      PIC X(01) VALUE 'N'.
017400 77 WRK-ROOM-FOUND-SUB                     PIC 9(04) COMP VALUE ZEROS.
017500
017600*USER MASTER LOADED TO A TABLE - NO INDEXED ACCESS PER DESIGN:
017700 01 WRK-USER-TABLE.
017800    03 WRK-USER-ENTRY                      OCCURS 5000 TIMES.
017900       05 WRK-USER-ID-T                    PIC 9(09).
018000       05 WRK-USER-ROLE-T                  PIC X(10).
018100       05 WRK-USER-ACTIVE-T                PIC X(01).
018200       05 FILLER                           PIC X(01).
018300 77 WRK-USER-COUNT                         PIC 9(04) COMP VALUE ZEROS.
018400 77 WRK-USER-SUB                           PIC 9(04) COMP VALUE ZEROS.
018500 77 WRK-USER-FOUND-SW                      PIC X(01) VALUE 'N'.
018600 77 WRK-USER-FOUND-SUB                     PIC 9(04) COMP VALUE ZEROS.
018700
018800*BOOKING MASTER LOADED TO A TABLE FOR THE CONFLICT SCAN AND THE
018900*NEXT-KEY COMPUTATION; THE MASTER ITSELF IS REOPENED EXTEND TO
019000*RECEIVE THE NEW PENDING ENTRIES ONCE THE TABLE IS LOADED.
019100 01 WRK-BKG-TABLE.
019200    03 WRK-BKG-ENTRY                       OCCURS 20000 TIMES.
019300       05 WRK-BKG-ID-T                     PIC 9(09).
019400       05 WRK-BKG-ROOM-ID-T                PIC 9(09).
019500       05 WRK-BKG-DATE-T                   PIC 9(08).
019600       05 WRK-BKG-START-T                  PIC 9(04).
019700       05 WRK-BKG-END-T                    PIC 9(04).
019800       05 WRK-BKG-STATUS-T                 PIC X(09).
019900       05 FILLER                           PIC X(01).
020000 77 WRK-BKG-COUNT                          PIC 9(05) COMP VALUE ZEROS.
020100 77 WRK-BKG-SUB                            PIC 9(05) COMP VALUE ZEROS.
020200 77 WRK-MAX-BKG-ID                         PIC 9(09) COMP VALUE ZEROS.
020300 77 WRK-NEXT-BKG-ID                        PIC 9(09) COMP VALUE ZEROS.
020400
020500*ALPHA VIEW OF A CONFLICTING BKG-ID FOR THE REJECT MSG (SAME
020600*IDIOM AS THE SQLCODE-SINAL BLOCK USED ELSEWHERE IN THIS PROJECT):
020700 01 WRK-BKG-ID-SINAL PIC +9(009) VALUE ZEROS.
020800 01 FILLER REDEFINES WRK-BKG-ID-SINAL.
020900    05 FILLER         PIC X(001).
021000    05 WRK-BKG-ID-NUM PIC 9(009).
021100 01 FILLER REDEFINES WRK-BKG-ID-SINAL.
021200    05 WRK-BKG-ID-X   PIC X(010).
021300
021400*WORKING DATA FOR THE SYSTEM DATE AND TIME.
021500 01 WRK-SYSTEM-DATE.
021600    03 YY                                  PIC 9(02) VALUE ZEROS.
021700    03 MM                                  PIC 9(02) VALUE ZEROS.
021800    03 DD                                  PIC 9(02) VALUE ZEROS.
021900*
022000 01 WRK-SYSTEM-TIME.
022100    03 HOUR                                PIC 9(02) VALUE ZEROS.
022200    03 MINUTE                              PIC 9(02) VALUE ZEROS.
022300    03 SECOND                              PIC 9(02) VALUE ZEROS.
022400    03 HUNDREDTH                           PIC 9(02) VALUE ZEROS.
022500*
022600 01 WRK-TIMESTAMP-14.
022700    03 WRK-TS-YYYY                         PIC 9(04) VALUE ZEROS.
022800    03 WRK-TS-MM                           PIC 9(02) VALUE ZEROS.
022900    03 WRK-TS-DD                           PIC 9(02) VALUE ZEROS.
023000    03 WRK-TS-HH                           PIC 9(02) VALUE ZEROS.
023100    03 WRK-TS-MI                           PIC 9(02) VALUE ZEROS.
023200    03 WRK-TS-SS                           PIC 9(02) VALUE ZEROS.
023300 01 FILLER REDEFINES WRK-TIMESTAMP-14.
023400    03 WRK-TS-DATE-8                       PIC 9(08).
023500    03 WRK-TS-TIME-6                       PIC 9(06).
023600
023700 01 WRK-WHEN-COPILED.
023800    03 MM-COMPILED                         PIC X(02) VALUE SPACES.
023900    03 FILLER                              PIC X(01) VALUE '/'.
024000    03 DD-COMPILED                         PIC X(02) VALUE SPACES.
024100    03 FILLER                              PIC X(01) VALUE '/'.
024200    03 YY-COMPILED                         PIC X(02) VALUE SPACES.
024300    03 HOUR-COMPILED                       PIC X(02) VALUE SPACES.
024400    03 FILLER                              PIC X(01) VALUE '-'.
024500    03 MINUTE-COMPILED                     PIC X(02) VALUE SPACES.
024600    03 FILLER                              PIC X(01) VALUE '-'.
024700    03 SECOND-COMPILED                     PIC X(02) VALUE SPACES.
024800
024900*AUDIT-TRAIL PARAMETER BLOCK PASSED TO AUDTPGM:
025000 01 WRK-AUDIT-PARMS.
025100    03 WRK-AP-ACTION-FLAG                  PIC X(05) VALUE 'WRITE'.
025200    03 WRK-AP-USER-ID                      PIC 9(09) VALUE ZEROS.
025300    03 WRK-AP-ENTITY-TYPE                  PIC X(10) VALUE SPACES.
025400    03 WRK-AP-ENTITY-ID                    PIC 9(09) VALUE ZEROS.
025500    03 WRK-AP-ACTION-CODE                  PIC X(10) VALUE SPACES.
025600
025700*================================================================*
025800 PROCEDURE                       DIVISION.
025900*================================================================*
026000*----------------------------------------------------------------*
026100 0000-MAIN-PROCESS               SECTION.
026200*----------------------------------------------------------------*
026300     MOVE WHEN-COMPILED          TO WRK-WHEN-COPILED.
026400
026500     PERFORM 1000-INITIALIZE.
026600
026700     PERFORM 2100-READ-TRAN.
026800
026900     PERFORM 2000-PROCESS-TRAN   UNTIL WRK-TRAN-EOF EQUAL 'END'.
027000
027100     PERFORM 3000-FINALIZE.
027200*----------------------------------------------------------------*
027300 0000-99-EXIT.                   EXIT.
027400*----------------------------------------------------------------*
027500*----------------------------------------------------------------*
027600 1000-INITIALIZE                 SECTION.
027700*----------------------------------------------------------------*
027800     INITIALIZE WRK-TRAN-REG
027900                WRK-BOOKING-REG.
028000
028100     OPEN INPUT  BOOKING-CREATE-TRAN.
028200     MOVE 'OPEN FILE BKGCTRN'     TO WRK-ERROR-MSG.
028300     PERFORM 8100-TEST-FS-BKGCTRN.
028400
028500     OPEN OUTPUT BOOKING-CREATE-REJECT.
028600     MOVE 'OPEN FILE BKGCREJ'     TO WRK-ERROR-MSG.
028700     PERFORM 8500-TEST-FS-BKGCREJ.
028800
028900     PERFORM 1100-LOAD-ROOM-TABLE.
029000     PERFORM 1200-LOAD-USER-TABLE.
029100     PERFORM 1300-LOAD-BOOKING-TABLE.
029200
029300     OPEN EXTEND  BOOKING-FILE.
029400     MOVE 'OPEN FILE BOOKMST FOR EXTEND'
029500                                  TO WRK-ERROR-MSG.
029600     PERFORM 8400-TEST-FS-BOOKMST.
029700*----------------------------------------------------------------*
029800 1000-99-EXIT.                   EXIT.
029900*----------------------------------------------------------------*
030000*----------------------------------------------------------------*
030100 1100-LOAD-ROOM-TABLE            SECTION.
030200*----------------------------------------------------------------*
030300     MOVE 'LOADING ROOM MASTER'  TO WRK-ERROR-MSG.
030400
030500     OPEN INPUT ROOM-FILE.
030600     PERFORM 8200-TEST-FS-ROOMMST.
030700
030800     READ ROOM-FILE.
030900
031000     PERFORM 1150-LOAD-ONE-ROOM UNTIL WRK-FS-ROOMMST EQUAL 10.
031100
031200     CLOSE ROOM-FILE.
031300*----------------------------------------------------------------*
031400 1100-99-EXIT.                   EXIT.
031500*----------------------------------------------------------------*
031600*----------------------------------------------------------------*
031700 1150-LOAD-ONE-ROOM               SECTION.
031800*----------------------------------------------------------------*
031900     ADD 1                       TO WRK-ROOM-COUNT.
032000     MOVE MTGROO02-ROOM-ID       OF FD-REG-ROOMMST
032100                                 TO WRK-ROOM-ID-T (WRK-ROOM-COUNT).
032200     MOVE MTGROO02-ROOM-NAME     OF FD-REG-ROOMMST
032300                                 TO WRK-ROOM-NAME-T (WRK-ROOM-COUNT).
032400     MOVE MTGROO02-ROOM-ACTIVE   OF FD-REG-ROOMMST
032500                                 TO WRK-ROOM-ACTIVE-T (WRK-ROOM-COUNT).
032600     READ ROOM-FILE.
032700*----------------------------------------------------------------*
032800 1150-99-EXIT.                   EXIT.
032900*----------------------------------------------------------------*
033000*----------------------------------------------------------------*
033100 1200-LOAD-USER-TABLE            SECTION.
033200*----------------------------------------------------------------*
033300     MOVE 'LOADING USER MASTER'  TO WRK-ERROR-MSG.
033400
033500     OPEN INPUT USER-FILE.
033600     PERFORM 8300-TEST-FS-USERMST.
033700
033800     READ USER-FILE                INTO WRK-USER-REG.
033900
034000     PERFORM 1250-LOAD-ONE-USER UNTIL WRK-FS-USERMST EQUAL 10.
034100
034200     CLOSE USER-FILE.
034300*----------------------------------------------------------------*
034400 1200-99-EXIT.                   EXIT.
034500*----------------------------------------------------------------*
034600*----------------------------------------------------------------*
034700 1250-LOAD-ONE-USER               SECTION.
034800*----------------------------------------------------------------*
034900     ADD 1                       TO WRK-USER-COUNT.
035000     MOVE MTGROO03-USER-ID       OF WRK-USER-REG
035100                                 TO WRK-USER-ID-T (WRK-USER-COUNT).
035200     MOVE MTGROO03-USER-ROLE     OF WRK-USER-REG
035300                                 TO WRK-USER-ROLE-T (WRK-USER-COUNT).
035400     MOVE MTGROO03-USER-ACTIVE   OF WRK-USER-REG
035500                                 TO WRK-USER-ACTIVE-T (WRK-USER-COUNT).
035600     READ USER-FILE                INTO WRK-USER-REG.
035700*----------------------------------------------------------------*
035800 1250-99-EXIT.                   EXIT.
035900*----------------------------------------------------------------*
036000*----------------------------------------------------------------*
036100 1300-LOAD-BOOKING-TABLE         SECTION.
036200*----------------------------------------------------------------*
036300     MOVE 'LOADING BOOKING MASTER'
036400                                  TO WRK-ERROR-MSG.
036500     MOVE ZEROS                  TO WRK-MAX-BKG-ID.
036600
036700     OPEN INPUT BOOKING-FILE.
036800
036900     IF WRK-FS-BOOKMST           EQUAL ZEROS
037000        READ BOOKING-FILE         INTO WRK-BOOKING-REG
037100        PERFORM 1350-LOAD-ONE-BOOKING UNTIL WRK-FS-BOOKMST EQUAL 10
037200        CLOSE BOOKING-FILE
037300     END-IF.
037400*----------------------------------------------------------------*
037500 1300-99-EXIT.                   EXIT.
037600*----------------------------------------------------------------*
037700*----------------------------------------------------------------*
037800 1350-LOAD-ONE-BOOKING            SECTION.
037900*----------------------------------------------------------------*
038000     ADD 1                       TO WRK-BKG-COUNT.
038100     MOVE MTGROO01-BKG-ID        OF WRK-BOOKING-REG
038200                                 TO WRK-BKG-ID-T (WRK-BKG-COUNT).
038300     MOVE MTGROO01-BKG-ROOM-ID   OF WRK-BOOKING-REG
038400                                 TO WRK-BKG-ROOM-ID-T (WRK-BKG-COUNT).
038500     MOVE MTGROO01-BKG-DATE      OF WRK-BOOKING-REG
038600                                 TO WRK-BKG-DATE-T (WRK-BKG-COUNT).
038700     MOVE MTGROO01-BKG-START-TIME OF WRK-BOOKING-REG
038800                                 TO WRK-BKG-START-T (WRK-BKG-COUNT).
038900     MOVE MTGROO01-BKG-END-TIME  OF WRK-BOOKING-REG
039000                                 TO WRK-BKG-END-T (WRK-BKG-COUNT).
039100     MOVE MTGROO01-BKG-STATUS    OF WRK-BOOKING-REG
039200                                 TO WRK-BKG-STATUS-T (WRK-BKG-COUNT).
039300     IF MTGROO01-BKG-ID          OF WRK-BOOKING-REG
039400                                 GREATER WRK-MAX-BKG-ID
039500        MOVE MTGROO01-BKG-ID     OF WRK-BOOKING-REG
039600                                 TO WRK-MAX-BKG-ID
039700     END-IF.
039800     READ BOOKING-FILE           INTO WRK-BOOKING-REG.
039900*----------------------------------------------------------------*
040000 1350-99-EXIT.                   EXIT.
040100*----------------------------------------------------------------*
040200*----------------------------------------------------------------*
040300 2000-PROCESS-TRAN                SECTION.
040400*----------------------------------------------------------------*
040500     ADD 1                       TO WRK-TRAN-REGS-COUNTER.
040600     MOVE 'N'                    TO WRK-REJECT-SW.
040700     MOVE SPACES                 TO WRK-REJECT-REASON.
040750     MOVE ZEROS                  TO WRK-BKG-ID-SINAL.
040800
040900     PERFORM 2200-VALIDATE-TIMES.
041000
041100     IF WRK-REJECT-SW            EQUAL 'N'
041200        PERFORM 2300-LOOKUP-ROOM-USER
041300     END-IF.
041400
041500     IF WRK-REJECT-SW            EQUAL 'N'
041600        PERFORM 2400-CONFLICT-CHECK
041700     END-IF.
041800
041900     IF WRK-REJECT-SW            EQUAL 'N'
042000        PERFORM 2500-WRITE-BOOKING
042100        PERFORM 2600-WRITE-AUDIT
042200     ELSE
042300        PERFORM 2700-WRITE-REJECT
042400     END-IF.
042500
042600     PERFORM 2100-READ-TRAN.
042700*----------------------------------------------------------------*
042800 2000-99-EXIT.                   EXIT.
042900*----------------------------------------------------------------*
043000*----------------------------------------------------------------*
043100 2100-READ-TRAN                   SECTION.
043200*----------------------------------------------------------------*
043300     MOVE 'READING BKGCTRN'      TO WRK-ERROR-MSG.
043400
043500     READ BOOKING-CREATE-TRAN     INTO WRK-TRAN-REG.
043600
043700     PERFORM 8100-TEST-FS-BKGCTRN.
043800
043900     IF WRK-FS-BKGCTRN           EQUAL 10
044000        MOVE 'END'               TO WRK-TRAN-EOF
044100     END-IF.
044200*----------------------------------------------------------------*
044300 2100-99-EXIT.                   EXIT.
044400*----------------------------------------------------------------*
044500*----------------------------------------------------------------*
044600 2200-VALIDATE-TIMES              SECTION.
044700*----------------------------------------------------------------*
044800     IF MTGROO06-TRN-END-TIME    OF WRK-TRAN-REG
044900                                 NOT GREATER
045000        MTGROO06-TRN-START-TIME  OF WRK-TRAN-REG
045100        MOVE 'Y'                 TO WRK-REJECT-SW
045200        MOVE 'END TIME MUST BE AFTER START TIME'
045300                                 TO WRK-REJECT-REASON
045400     END-IF.
045500*----------------------------------------------------------------*
045600 2200-99-EXIT.                   EXIT.
045700*----------------------------------------------------------------*
045800*----------------------------------------------------------------*
045900 2300-LOOKUP-ROOM-USER            SECTION.
046000*----------------------------------------------------------------*
046100     MOVE 'N'                    TO WRK-ROOM-FOUND-SW.
046200     PERFORM 2310-SCAN-ROOM-TABLE VARYING WRK-ROOM-SUB FROM 1 BY 1
046300               UNTIL WRK-ROOM-SUB GREATER WRK-ROOM-COUNT
046400                  OR WRK-ROOM-FOUND-SW EQUAL 'Y'.
046500
046600     IF WRK-ROOM-FOUND-SW        EQUAL 'N'
046700        MOVE 'Y'                 TO WRK-REJECT-SW
046800        MOVE 'ROOM NOT FOUND'     TO WRK-REJECT-REASON
046900     ELSE
047000        IF WRK-ROOM-ACTIVE-T (WRK-ROOM-FOUND-SUB)
047100                                 NOT EQUAL 'Y'
047200           MOVE 'Y'              TO WRK-REJECT-SW
047300           MOVE 'ROOM IS NOT ACTIVE'
047400                                 TO WRK-REJECT-REASON
047500        END-IF
047600     END-IF.
047700
047800     IF WRK-REJECT-SW            EQUAL 'N'
047900        MOVE 'N'                 TO WRK-USER-FOUND-SW
048000        PERFORM 2320-SCAN-USER-TABLE VARYING WRK-USER-SUB FROM 1 BY 1
048100                  UNTIL WRK-USER-SUB GREATER WRK-USER-COUNT
048200                     OR WRK-USER-FOUND-SW EQUAL 'Y'
048300        IF WRK-USER-FOUND-SW     EQUAL 'N'
048400           MOVE 'Y'              TO WRK-REJECT-SW
048500           MOVE 'USER NOT FOUND' TO WRK-REJECT-REASON
048600        ELSE
048700           IF WRK-USER-ACTIVE-T (WRK-USER-FOUND-SUB)
048800                                 NOT EQUAL 'Y'
048900              MOVE 'Y'           TO WRK-REJECT-SW
049000              MOVE 'USER IS NOT ACTIVE'
049100                                 TO WRK-REJECT-REASON
049200           END-IF
049300        END-IF
049400     END-IF.
049500*----------------------------------------------------------------*
049600 2300-99-EXIT.                   EXIT.
049700*----------------------------------------------------------------*
049800*----------------------------------------------------------------*
049900 2310-SCAN-ROOM-TABLE             SECTION.
050000*----------------------------------------------------------------*
050100     IF WRK-ROOM-ID-T (WRK-ROOM-SUB)
050200                                 EQUAL MTGROO06-TRN-ROOM-ID
050300                                       OF WRK-TRAN-REG
050400        MOVE 'Y'                 TO WRK-ROOM-FOUND-SW
050500        MOVE WRK-ROOM-SUB        TO WRK-ROOM-FOUND-SUB
050600     END-IF.
050700*----------------------------------------------------------------*
050800 2310-99-EXIT.                   EXIT.
050900*----------------------------------------------------------------*
051000*----------------------------------------------------------------*
051100 2320-SCAN-USER-TABLE             SECTION.
051200*----------------------------------------------------------------*
051300     IF WRK-USER-ID-T (WRK-USER-SUB)
051400                                 EQUAL MTGROO06-TRN-USER-ID
051500                                       OF WRK-TRAN-REG
051600        MOVE 'Y'                 TO WRK-USER-FOUND-SW
051700        MOVE WRK-USER-SUB        TO WRK-USER-FOUND-SUB
051800     END-IF.
051900*----------------------------------------------------------------*
052000 2320-99-EXIT.                   EXIT.
052100*----------------------------------------------------------------*
052200*----------------------------------------------------------------*
052300 2400-CONFLICT-CHECK              SECTION.
052400*----------------------------------------------------------------*
052500*    A CONFLICT EXISTS WHEN AN APPROVED BOOKING ON THE SAME ROOM
052600*    AND DATE OVERLAPS THE CANDIDATE SLOT:
052700*    EXISTING.START < CANDIDATE.END AND EXISTING.END > CANDIDATE.START
052800*    TOUCHING ENDPOINTS DO NOT CONFLICT.
052900*----------------------------------------------------------------*
053000     PERFORM 2410-TEST-ONE-BKG VARYING WRK-BKG-SUB FROM 1 BY 1
053100               UNTIL WRK-BKG-SUB GREATER WRK-BKG-COUNT.
053200*----------------------------------------------------------------*
053300 2400-99-EXIT.                   EXIT.
053400*----------------------------------------------------------------*
053500*----------------------------------------------------------------*
053600 2410-TEST-ONE-BKG                SECTION.
053700*----------------------------------------------------------------*
053800     IF WRK-BKG-ROOM-ID-T (WRK-BKG-SUB)
053900                                 EQUAL MTGROO06-TRN-ROOM-ID
054000                                       OF WRK-TRAN-REG
054100        AND WRK-BKG-DATE-T (WRK-BKG-SUB)
054200                                 EQUAL MTGROO06-TRN-DATE
054300                                       OF WRK-TRAN-REG
054400        AND WRK-BKG-STATUS-T (WRK-BKG-SUB)
054500                                 EQUAL 'APPROVED'
054600        AND WRK-BKG-START-T (WRK-BKG-SUB)
054700                                 LESS MTGROO06-TRN-END-TIME
054800                                       OF WRK-TRAN-REG
054900        AND WRK-BKG-END-T (WRK-BKG-SUB)
055000                                 GREATER MTGROO06-TRN-START-TIME
055100                                       OF WRK-TRAN-REG
055200        MOVE 'Y'                 TO WRK-REJECT-SW
055250        MOVE WRK-BKG-ID-T (WRK-BKG-SUB)
055260                                 TO WRK-BKG-ID-NUM
055300        MOVE 'ROOM ALREADY BOOKED, CONFLICTS WITH BKG'
055400                                 TO WRK-REJECT-REASON
055500     END-IF.
055600*----------------------------------------------------------------*
055700 2410-99-EXIT.                   EXIT.
055800*----------------------------------------------------------------*
055900*----------------------------------------------------------------*
056000 2500-WRITE-BOOKING               SECTION.
056100*----------------------------------------------------------------*
056200     MOVE 'WRITING BOOKING ENTRY' TO WRK-ERROR-MSG.
056300
056400     PERFORM 9000-GET-DATE-TIME.
056500
056600     ADD 1                       TO WRK-MAX-BKG-ID
056700                                 GIVING WRK-NEXT-BKG-ID.
056800     MOVE WRK-NEXT-BKG-ID        TO WRK-MAX-BKG-ID.
056900
057000     INITIALIZE WRK-BOOKING-REG.
057100     MOVE WRK-NEXT-BKG-ID        TO MTGROO01-BKG-ID
057200                                    OF WRK-BOOKING-REG.
057300     MOVE MTGROO06-TRN-ROOM-ID   OF WRK-TRAN-REG
057400                                 TO MTGROO01-BKG-ROOM-ID
057500                                    OF WRK-BOOKING-REG.
057600     MOVE MTGROO06-TRN-USER-ID   OF WRK-TRAN-REG
057700                                 TO MTGROO01-BKG-USER-ID
057800                                    OF WRK-BOOKING-REG.
057900     MOVE MTGROO06-TRN-TITLE     OF WRK-TRAN-REG
058000                                 TO MTGROO01-BKG-TITLE
058100                                    OF WRK-BOOKING-REG.
058200     MOVE MTGROO06-TRN-DESC      OF WRK-TRAN-REG
058300                                 TO MTGROO01-BKG-DESC
058400                                    OF WRK-BOOKING-REG.
058500     MOVE MTGROO06-TRN-DATE      OF WRK-TRAN-REG
058600                                 TO MTGROO01-BKG-DATE
058700                                    OF WRK-BOOKING-REG.
058800     MOVE MTGROO06-TRN-START-TIME OF WRK-TRAN-REG
058900                                 TO MTGROO01-BKG-START-TIME
059000                                    OF WRK-BOOKING-REG.
059100     MOVE MTGROO06-TRN-END-TIME  OF WRK-TRAN-REG
059200                                 TO MTGROO01-BKG-END-TIME
059300                                    OF WRK-BOOKING-REG.
059400     MOVE MTGROO06-TRN-ATTENDEES OF WRK-TRAN-REG
059500                                 TO MTGROO01-BKG-ATTENDEES
059600                                    OF WRK-BOOKING-REG.
059700     MOVE 'PENDING'              TO MTGROO01-BKG-STATUS
059800                                    OF WRK-BOOKING-REG.
059900     MOVE ZEROS                  TO MTGROO01-BKG-RECURRING-RULE-ID
060000                                    OF WRK-BOOKING-REG.
060100     MOVE ZEROS                  TO MTGROO01-BKG-APPROVED-BY
060200                                    OF WRK-BOOKING-REG.
060300     MOVE ZEROS                  TO MTGROO01-BKG-APPROVED-AT
060400                                    OF WRK-BOOKING-REG.
060500     MOVE WRK-TIMESTAMP-14       TO MTGROO01-BKG-CREATED-AT
060600                                    OF WRK-BOOKING-REG.
060700
060800     MOVE WRK-BOOKING-REG        TO FD-REG-BOOKMST.
060900
061000     WRITE FD-REG-BOOKMST.
061100
061200     PERFORM 8400-TEST-FS-BOOKMST.
061300
061400     IF WRK-FS-BOOKMST           EQUAL ZEROS
061500        ADD 1                    TO WRK-CREATED-REGS-COUNTER
061600     END-IF.
061700*----------------------------------------------------------------*
061800 2500-99-EXIT.                   EXIT.
061900*----------------------------------------------------------------*
062000*----------------------------------------------------------------*
062100 2600-WRITE-AUDIT                 SECTION.
062200*----------------------------------------------------------------*
062300     MOVE 'WRITE'                TO WRK-AP-ACTION-FLAG.
062400     MOVE MTGROO06-TRN-USER-ID   OF WRK-TRAN-REG
062500                                 TO WRK-AP-USER-ID.
062600     MOVE 'BOOKING'              TO WRK-AP-ENTITY-TYPE.
062700     MOVE WRK-NEXT-BKG-ID        TO WRK-AP-ENTITY-ID.
062800     MOVE 'CREATE'               TO WRK-AP-ACTION-CODE.
062900
063000     CALL WRK-AUDIT-PGM          USING WRK-AUDIT-PARMS.
063100*----------------------------------------------------------------*
063200 2600-99-EXIT.                   EXIT.
063300*----------------------------------------------------------------*
063400*----------------------------------------------------------------*
063500 2700-WRITE-REJECT                SECTION.
063600*----------------------------------------------------------------*
063700     MOVE SPACES                 TO FD-REG-BKGCREJ.
063800     STRING MTGROO06-TRN-ROOM-ID OF WRK-TRAN-REG
063900            ' '
064000            MTGROO06-TRN-USER-ID OF WRK-TRAN-REG
064100            ' '
064150            WRK-BKG-ID-X
064160            ' '
064200            WRK-REJECT-REASON
064300                                 DELIMITED BY SIZE
064400                                 INTO FD-REG-BKGCREJ.
064500
064600     WRITE FD-REG-BKGCREJ.
064700
064800     PERFORM 8500-TEST-FS-BKGCREJ.
064900
065000     IF WRK-FS-BKGCREJ           EQUAL ZEROS
065100        ADD 1                    TO WRK-REJECT-REGS-COUNTER
065200     END-IF.
065300*----------------------------------------------------------------*
065400 2700-99-EXIT.                   EXIT.
065500*----------------------------------------------------------------*
065600*----------------------------------------------------------------*
065700 3000-FINALIZE                    SECTION.
065800*----------------------------------------------------------------*
065900     MOVE 'WRITE'                TO WRK-AP-ACTION-FLAG.
066000     CALL WRK-AUDIT-PGM          USING WRK-AUDIT-PARMS.
066100     MOVE 'CLOSE'                TO WRK-AP-ACTION-FLAG.
066200     CALL WRK-AUDIT-PGM          USING WRK-AUDIT-PARMS.
066300
066400     CLOSE BOOKING-CREATE-TRAN
066500           BOOKING-FILE
066600           BOOKING-CREATE-REJECT.
066700
066800     DISPLAY '***************************'.
066900     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
067000     DISPLAY '***************************'.
067100     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
067200     DISPLAY '*-------------------------*'.
067300     DISPLAY '*TRANSACTIONS READ...:' WRK-TRAN-REGS-COUNTER
067400     '*'.
067500     DISPLAY '*BOOKINGS CREATED....:' WRK-CREATED-REGS-COUNTER
067600     '*'.
067700     DISPLAY '*TRANSACTIONS REJECTED:' WRK-REJECT-REGS-COUNTER
067800     '*'.
067900     DISPLAY '***************************'.
068000
068100     STOP RUN.
068200*----------------------------------------------------------------*
068300 3000-99-EXIT.                   EXIT.
068400*----------------------------------------------------------------*
068500*----------------------------------------------------------------*
068600 8100-TEST-FS-BKGCTRN             SECTION.
068700*----------------------------------------------------------------*
068800     IF WRK-FS-BKGCTRN           NOT EQUAL ZEROS AND 10
068900        MOVE WRK-FS-BKGCTRN      TO  WRK-ERROR-CODE
069000        PERFORM 9999-CALL-ABEND-PGM
069100     END-IF.
069200*----------------------------------------------------------------*
069300 8100-99-EXIT.                   EXIT.
069400*----------------------------------------------------------------*
069500*----------------------------------------------------------------*
069600 8200-TEST-FS-ROOMMST             SECTION.
069700*----------------------------------------------------------------*
069800     IF WRK-FS-ROOMMST           NOT EQUAL ZEROS AND 10
069900        MOVE WRK-FS-ROOMMST      TO  WRK-ERROR-CODE
070000        PERFORM 9999-CALL-ABEND-PGM
070100     END-IF.
070200*----------------------------------------------------------------*
070300 8200-99-EXIT.                   EXIT.
070400*----------------------------------------------------------------*
070500*----------------------------------------------------------------*
070600 8300-TEST-FS-USERMST             SECTION.
070700*----------------------------------------------------------------*
070800     IF WRK-FS-USERMST           NOT EQUAL ZEROS AND 10
070900        MOVE WRK-FS-USERMST      TO  WRK-ERROR-CODE
071000        PERFORM 9999-CALL-ABEND-PGM
071100     END-IF.
071200*----------------------------------------------------------------*
071300 8300-99-EXIT.                   EXIT.
071400*----------------------------------------------------------------*
071500*----------------------------------------------------------------*
071600 8400-TEST-FS-BOOKMST             SECTION.
071700*----------------------------------------------------------------*
071800     IF WRK-FS-BOOKMST           NOT EQUAL ZEROS
071900        MOVE WRK-FS-BOOKMST      TO  WRK-ERROR-CODE
072000        PERFORM 9999-CALL-ABEND-PGM
072100     END-IF.
072200*----------------------------------------------------------------*
072300 8400-99-EXIT.                   EXIT.
072400*----------------------------------------------------------------*
072500*----------------------------------------------------------------*
072600 8500-TEST-FS-BKGCREJ             SECTION.
072700*----------------------------------------------------------------*
072800     IF WRK-FS-BKGCREJ           NOT EQUAL ZEROS
072900        MOVE WRK-FS-BKGCREJ      TO  WRK-ERROR-CODE
073000        PERFORM 9999-CALL-ABEND-PGM
073100     END-IF.
073200*----------------------------------------------------------------*
073300 8500-99-EXIT.                   EXIT.
073400*----------------------------------------------------------------*
073500*----------------------------------------------------------------*
073600 9000-GET-DATE-TIME               SECTION.
073700*----------------------------------------------------------------*
073800     ACCEPT WRK-SYSTEM-DATE      FROM DATE.
073900     ACCEPT WRK-SYSTEM-TIME      FROM TIME.
074000
074100     MOVE YY                     TO WRK-TS-YYYY.
074200     ADD  2000                   TO WRK-TS-YYYY.
074300     MOVE MM                     TO WRK-TS-MM.
074400     MOVE DD                     TO WRK-TS-DD.
074500     MOVE HOUR                   TO WRK-TS-HH.
074600     MOVE MINUTE                 TO WRK-TS-MI.
074700     MOVE SECOND                 TO WRK-TS-SS.
074750
074760     MOVE WRK-TS-DATE-8          TO WRK-ERROR-DATE.
074770     MOVE WRK-TS-TIME-6          TO WRK-ERROR-TIME.
074800*----------------------------------------------------------------*
074900 9000-99-EXIT.                   EXIT.
075000*----------------------------------------------------------------*
075100*----------------------------------------------------------------*
075200 9999-CALL-ABEND-PGM              SECTION.
075300*----------------------------------------------------------------*
075400     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
075600*----------------------------------------------------------------*
075700 9999-99-EXIT.                   EXIT.
075800*----------------------------------------------------------------*
