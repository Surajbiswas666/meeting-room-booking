000100*----------------------------------------------------------------*
000200*    MTGROO06  -  BOOKING-CREATE TRANSACTION                     *
000300*    ONE ENTRY PER NEW-BOOKING REQUEST FED TO MTRB0001 - ROOM,   *
000400*    USER, TITLE/DESCRIPTION AND THE REQUESTED DATE/TIME SLOT,   *
000500*    CARRIED ON ONE TRANSACTION RECORD IN PLACE OF AN ON-LINE    *
000550*    BOOKING SCREEN.                                             *
000600*----------------------------------------------------------------*
000700    03  MTGROO06-TRN-ROOM-ID             PIC 9(09).
000800    03  MTGROO06-TRN-USER-ID             PIC 9(09).
000900    03  MTGROO06-TRN-TITLE               PIC X(200).
001000    03  MTGROO06-TRN-DESC                PIC X(500).
001100    03  MTGROO06-TRN-DATE                PIC 9(08).
001200    03  MTGROO06-TRN-START-TIME          PIC 9(04).
001300    03  MTGROO06-TRN-END-TIME            PIC 9(04).
001400    03  MTGROO06-TRN-ATTENDEES           PIC 9(04).
001500    03  FILLER                           PIC X(22).
