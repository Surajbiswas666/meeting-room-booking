000100*----------------------------------------------------------------*
000200*    MTGROO07  -  BOOKING-DECISION TRANSACTION                   *
000300*    ONE ENTRY PER APPROVE/REJECT/CANCEL REQUEST FED TO          *
000400*    MTRB0002 (APPROVE/REJECT) OR MTRB0003 (CANCEL).  ACTING-    *
000500*    USER-ID IS THE ADMIN (APPROVE/REJECT) OR THE CALLER         *
000600*    (CANCEL) PER THE AUTHORIZATION RULES.                       *
000700*----------------------------------------------------------------*
000800    03  MTGROO07-TRN-BKG-ID              PIC 9(09).
000900    03  MTGROO07-TRN-ACTING-USER-ID      PIC 9(09).
001000    03  MTGROO07-TRN-ACTION-CODE         PIC X(07).
001100    03  FILLER                           PIC X(15).
