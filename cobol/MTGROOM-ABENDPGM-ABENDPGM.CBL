000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     ABENDPGM.
000600 AUTHOR.         RENAN MUNIZ MERLO.
000700 INSTALLATION.   DATA CENTER - BATCH SUPPORT.
000800 DATE-WRITTEN.   29/03/1992.
000900 DATE-COMPILED.
001000 SECURITY.       NONE.
001100*----------------------------------------------------------------*
001200*                RENAN MUNIZ MERLO COBOL DEVELOPER               *
001300*          https://www.linkedin.com/in/renan-muniz-merlo         *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: ABENDPGM.                                     *
001600*    ANALYST.....: RENAN MUNIZ MERLO                             *
001700*    PROGRAMMER..: RENAN MUNIZ MERLO                             *
001800*    DATE........: 29/03/1992                                    *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: MEETING ROOM BOOKING PROJECT - MTGROOM        *
002100*----------------------------------------------------------------*
002200*    GOAL........: ABNORMAL END PROGRAM - SHARED BY EVERY        *
002300*                  MTGROOM BATCH PROGRAM FOR AN UNRECOVERABLE    *
002400*                  FILE-STATUS OR VALIDATION FAILURE.            *
002500*----------------------------------------------------------------*
002600*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002700*----------------------------------------------------------------*
002800*    TABLE DB2...:  NONE.                                        *
002900*----------------------------------------------------------------*
003000*    CHANGE LOG                                                  *
003100*----------------------------------------------------------------*
003200*    29/03/1992  RMM  ORIGINAL PROGRAM.                           *CR0001
003300*    17/02/1996  RMM  DISPLAY BOX WIDENED SO WRK-ERROR-CODE NO     *CR0002
003400*                LONGER WRAPS WHEN A SQLCODE TEXT IS PASSED IN.    *CR0002
003500*    30/12/1998  PMS  Y2K REVIEW - WRK-ERROR-DATE IS CALLER-       *CR0003
003600*                FORMATTED, ALREADY CARRIES A 4-DIGIT YEAR. NO     *CR0003
003700*                CHANGE REQUIRED.  SIGNED OFF FOR YEAR 2000.       *CR0003
003750*    22/05/2001  JCS  REQUEST #5002 - DISPLAY BOX NOW SHOWS THE    *CR0004
003760*                CALLING PROGRAM NAME ON ITS OWN LINE INSTEAD OF   *CR0004
003770*                CRAMMED NEXT TO THE FILE-STATUS, OPERATIONS       *CR0004
003780*                COULD NOT TELL WHICH JOB STEP WAS ABENDING.       *CR0004
003800*----------------------------------------------------------------*
003900*================================================================*
004000*           E N V I R O N M E N T      D I V I S I O N           *
004100*================================================================*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500      C01 IS TOP-OF-FORM.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000*================================================================*
005100*                  D A T A      D I V I S I O N                  *
005200*================================================================*
005300 DATA DIVISION.
005400 FILE SECTION.
005500*
005600*-----------------------------------------------------------------*
005700*                  WORKING-STORAGE SECTION                        *
005800*-----------------------------------------------------------------*
005900 WORKING-STORAGE SECTION.
006000
006100 77 WRK-ABEND-SEQ                           PIC 9(03) COMP
006200                                                 VALUE ZERO.
006300
006400*ALPHA VIEW OF THE ABEND SEQUENCE NUMBER FOR THE DISPLAY BOX -
006500*KEEPS A RUN COUNT OF HOW MANY CALLERS HIT THIS ROUTINE IN CASE
006600*A SINGLE JOB STEP CALLS IT MORE THAN ONCE BEFORE GIVING UP.
006700 01 WRK-ABEND-SEQ-SINAL PIC +9(003) VALUE ZERO.
006800 01 FILLER REDEFINES WRK-ABEND-SEQ-SINAL.
006900    05 FILLER                  PIC X(001).
007000    05 WRK-ABEND-SEQ-NUM       PIC 9(003).
007100 01 FILLER REDEFINES WRK-ABEND-SEQ-SINAL.
007200    05 WRK-ABEND-SEQ-X         PIC X(004).
007300
007400*TIMESTAMP RECEIVED FROM THE CALLER, WITH AN UNBROKEN ALPHA VIEW
007500*FOR THE SINGLE-LINE FORM OF THE DISPLAY BOX:
007600 01 WRK-TIMESTAMP-WORK.
007700    03 WRK-TS-DATE-PART        PIC X(10).
007800    03 WRK-TS-TIME-PART        PIC X(08).
007900 01 FILLER REDEFINES WRK-TIMESTAMP-WORK.
008000    03 WRK-TS-FULL             PIC X(18).
008100
008200*-----------------------------------------------------------------*
008300*                      LINKAGE SECTION                            *
008400*-----------------------------------------------------------------*
008500 LINKAGE SECTION.
008600 01 WRK-ERROR-LOG.
008700    03 WRK-PROGRAM                         PIC X(08).
008800    03 WRK-ERROR-MSG                       PIC X(30).
008900    03 WRK-ERROR-CODE                      PIC X(30).
009000    03 WRK-ERROR-DATE                      PIC X(10).
009100    03 WRK-ERROR-TIME                      PIC X(08).
009200*================================================================*
009300 PROCEDURE                       DIVISION  USING WRK-ERROR-LOG.
009400*================================================================*
009500*----------------------------------------------------------------*
009600 0000-MAIN-PROCESS               SECTION.
009700*----------------------------------------------------------------*
009800     ADD 1                       TO WRK-ABEND-SEQ.
009900     MOVE WRK-ABEND-SEQ          TO WRK-ABEND-SEQ-NUM.
010000
010100     MOVE WRK-ERROR-DATE          TO WRK-TS-DATE-PART.
010200     MOVE WRK-ERROR-TIME          TO WRK-TS-TIME-PART.
010300
010400     DISPLAY '**********************************'.
010500     DISPLAY '*  ABNORMAL END  PROGRAM CALLED  *'.
010600     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
010700     DISPLAY '*DATE: 'WRK-ERROR-DATE'                *'.
010800     DISPLAY '*TIME: 'WRK-ERROR-TIME'                  *'.
010900     DISPLAY '*WHEN: 'WRK-TS-FULL'          *'.
011000     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
011100     DISPLAY '*CALLER PROGRAM.....:'WRK-PROGRAM'    *'.
011200     DISPLAY '*ABEND SEQUENCE THIS RUN..:'WRK-ABEND-SEQ-X'*'.
011300     DISPLAY '*ERROR CODE:                     *'.
011400     DISPLAY '* 'WRK-ERROR-CODE' *'.
011500     DISPLAY '*ERROR MESSAGE:                  *'.
011600     DISPLAY '* 'WRK-ERROR-MSG' *'.
011700     DISPLAY '**********************************'.
011800
011900     STOP RUN.
012000*----------------------------------------------------------------*
012100 0000-99-EXIT.                   EXIT.
012200*----------------------------------------------------------------*
