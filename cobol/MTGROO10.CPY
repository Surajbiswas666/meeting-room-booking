000100*----------------------------------------------------------------*
000200*    MTGROO10  -  REPORT-REQUEST (JOB PARAMETERS, NOT A FILE)    *
000300*    ONE ENTRY READ BY MTRB0007 TO DRIVE ONE REPORT/ANALYTICS    *
000400*    RUN.  A ZERO FILTER MEANS NO FILTER ON THAT FIELD.          *
000500*----------------------------------------------------------------*
000600    03  MTGROO10-RPT-START-DATE          PIC 9(08).
000700    03  MTGROO10-RPT-END-DATE            PIC 9(08).
000800    03  MTGROO10-RPT-USER-ID             PIC 9(09).
000900    03  MTGROO10-RPT-ROOM-ID             PIC 9(09).
001000    03  MTGROO10-RPT-STATUS              PIC X(09).
001100    03  FILLER                           PIC X(17).
