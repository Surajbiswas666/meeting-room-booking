000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     AUDTPGM.
000600 AUTHOR.         RENAN MUNIZ MERLO.
000700 INSTALLATION.   DATA CENTER - BATCH SUPPORT.
000800 DATE-WRITTEN.   14/06/1994.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       NONE.
001100*----------------------------------------------------------------*
001200*                RENAN MUNIZ MERLO COBOL DEVELOPER               *
001300*          https://www.linkedin.com/in/renan-muniz-merlo         *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: AUDTPGM.                                      *
001600*    ANALYST.....: RENAN MUNIZ MERLO                             *
001700*    PROGRAMMER..: RENAN MUNIZ MERLO                             *
001800*    DATE........: 14/06/1994                                    *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: MEETING ROOM BOOKING PROJECT - MTGROOM        *
002100*----------------------------------------------------------------*
002200*    GOAL........: COMMON AUDIT-TRAIL WRITER.  CALLED BY EVERY   *
002300*                  BOOKING/ROOM MAINTENANCE PROGRAM TO RECORD    *
002400*                  ONE CREATE/UPDATE/DELETE/APPROVE/REJECT/      *
002500*                  CANCEL ENTRY.  NEVER RETURNS A BAD STATUS TO  *
002600*                  ITS CALLER - A TROUBLE WRITING THE AUDIT      *
002700*                  TRAIL MUST NOT ABORT THE BUSINESS ACTION.     *
002800*----------------------------------------------------------------*
002900*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
003000*                   AUDITLOG        00080       MTGROO05         *
003100*----------------------------------------------------------------*
003200*    TABLE DB2...:  NONE.                                        *
003300*----------------------------------------------------------------*
003400*    CALLED BY....: MTRB0001, MTRB0002, MTRB0003, MTRB0005,      *
003500*                   MTRB0006.                                    *
003600*----------------------------------------------------------------*
003700*    CHANGE LOG                                                  *
003800*----------------------------------------------------------------*
003900*    14/06/1994  RMM  ORIGINAL PROGRAM - CENTRALIZE THE AUDIT     *CR0001
004000*                TRAIL WRITE SO EACH MAINTENANCE PROGRAM DOES     *CR0001
004100*                NOT OPEN AUDITLOG FOR ITSELF.                    *CR0001
004200*    02/11/1995  RMM  FIRST-CALL NOW SCANS THE EXISTING FILE TO   *CR0002
004300*                FIND THE HIGH KEY BEFORE APPENDING - THE FILE    *CR0002
004400*                HAS NO DB2 IDENTITY COLUMN TO LEAN ON HERE.      *CR0002
004500*    19/08/1997  RMM  ADDED THE 'CLOSE' ACTION-FLAG SO THE        *CR0003
004600*                CALLING PROGRAM'S 3000-FINALIZE CAN SHUT THE     *CR0003
004700*                FILE BEFORE STOP RUN.                            *CR0003
004800*    30/12/1998  PMS  Y2K REVIEW - AL-TIMESTAMP AND ALL DATE      *CR0004
004900*                FIELDS ALREADY CARRY A 4-DIGIT YEAR, NO CHANGE   *CR0004
005000*                REQUIRED.  SIGNED OFF FOR YEAR 2000.             *CR0004
005100*    22/05/2001  JCS  FAILURE TO OPEN/WRITE AUDITLOG NOW ONLY     *CR0005
005200*                DISPLAYS A WARNING - A PRIOR VERSION CALLED      *CR0005
005300*                ABENDPGM HERE, WHICH DEFEATED THE "NEVER BLOCK    *CR0005
005400*                THE BUSINESS ACTION" RULE FOR THIS UTILITY.       *CR0005
005500*    09/09/2003  JCS  REQUEST #4471 - WRK-MAX-AL-ID WIDENED AFTER  *CR0006
005600*                A CUSTOMER SITE HIT 9999 AUDIT ENTRIES IN ONE     *CR0006
005700*                NIGHT AND WRAPPED.                                *CR0006
005800*----------------------------------------------------------------*
005900*================================================================*
006000*           E N V I R O N M E N T      D I V I S I O N           *
006100*================================================================*
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500      C01 IS TOP-OF-FORM.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900
007000     SELECT AUDIT-LOG-FILE    ASSIGN TO UTS-S-AUDITLG
007100      ORGANIZATION IS     SEQUENTIAL
007200      ACCESS MODE  IS     SEQUENTIAL
007300      FILE STATUS  IS     WRK-FS-AUDITLOG.
007400
007500*================================================================*
007600*                  D A T A      D I V I S I O N                  *
007700*================================================================*
007800 DATA DIVISION.
007900 FILE SECTION.
008000*
008100 FD AUDIT-LOG-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORD   IS STANDARD
008400     BLOCK CONTAINS 00 RECORDS.
008500 01 FD-REG-AUDITLOG   PIC X(80).
008600
008700*-----------------------------------------------------------------*
008800*                  WORKING-STORAGE SECTION                        *
008900*-----------------------------------------------------------------*
009000 WORKING-STORAGE SECTION.
009100
009200 77 WRK-FIRST-CALL-SW                      PIC X(01) VALUE 'Y'.
009300 77 WRK-FILE-OPEN-SW                       PIC X(01) VALUE 'N'.
009400 77 WRK-MAX-AL-ID                          PIC 9(09) COMP VALUE ZEROS.
009500 77 WRK-NEXT-AL-ID                         PIC 9(09) COMP VALUE ZEROS.
009600
009700 01 WRK-FILE-STATUS.
009800    03 WRK-FS-AUDITLOG                     PIC 9(02) VALUE ZEROS.
009900
010000 01 WRK-AUDITLOG-REG.
010100    COPY 'MTGROO05'.
010200
010300*WORKING DATA FOR THE SYSTEM DATE AND TIME.
010400 01 WRK-SYSTEM-DATE.
010500    03 YY                                  PIC 9(02) VALUE ZEROS.
010600    03 MM                                  PIC 9(02) VALUE ZEROS.
010700    03 DD                                  PIC 9(02) VALUE ZEROS.
010800*
010900 01 WRK-SYSTEM-TIME.
011000    03 HOUR                                PIC 9(02) VALUE ZEROS.
011100    03 MINUTE                              PIC 9(02) VALUE ZEROS.
011200    03 SECOND                              PIC 9(02) VALUE ZEROS.
011300    03 HUNDREDTH                           PIC 9(02) VALUE ZEROS.
011400*
011500 01 WRK-TIMESTAMP-14.
011600    03 WRK-TS-YYYY                         PIC 9(04) VALUE ZEROS.
011700    03 WRK-TS-MMDDHHMMSS                   PIC 9(10) VALUE ZEROS.
011800 01 FILLER REDEFINES WRK-TIMESTAMP-14.
011900    03 WRK-TS-CENTURY                      PIC 9(02).
012000    03 WRK-TS-REST                         PIC 9(12).
012100 01 WRK-TIMESTAMP-PARTS.
012200    03 WRK-TS-MM                           PIC 9(02) VALUE ZEROS.
012300    03 WRK-TS-DD                           PIC 9(02) VALUE ZEROS.
012400    03 WRK-TS-HH                           PIC 9(02) VALUE ZEROS.
012500    03 WRK-TS-MI                           PIC 9(02) VALUE ZEROS.
012600    03 WRK-TS-SS                           PIC 9(02) VALUE ZEROS.
012700
012800*ALPHA VIEW OF THE GENERATED KEY FOR THE WARNING MESSAGES:
012900 01 WRK-AL-ID-SINAL PIC +9(009) VALUE ZEROS.
013000 01 FILLER REDEFINES WRK-AL-ID-SINAL.
013100    05 FILLER         PIC X(001).
013200    05 WRK-AL-ID-NUM  PIC 9(009).
013300 01 FILLER REDEFINES WRK-AL-ID-SINAL.
013400    05 WRK-AL-ID-X    PIC X(010).
013500
013600*-----------------------------------------------------------------*
013700*                      LINKAGE SECTION                            *
013800*-----------------------------------------------------------------*
013900 LINKAGE SECTION.
014000 01 LK-AUDIT-PARMS.
014100    03 LK-ACTION-FLAG                      PIC X(05).
014200    03 LK-USER-ID                          PIC 9(09).
014300    03 LK-ENTITY-TYPE                      PIC X(10).
014400    03 LK-ENTITY-ID                        PIC 9(09).
014500    03 LK-ACTION-CODE                      PIC X(10).
014600*================================================================*
014700 PROCEDURE                       DIVISION  USING LK-AUDIT-PARMS.
014800*================================================================*
014900*----------------------------------------------------------------*
015000 0000-MAIN-PROCESS               SECTION.
015100*----------------------------------------------------------------*
015200     IF LK-ACTION-FLAG           EQUAL 'CLOSE'
015300        PERFORM 3000-CLOSE-AUDITLOG
015400     ELSE
015500        PERFORM 1000-INITIALIZE
015600        PERFORM 2000-WRITE-ENTRY
015700     END-IF.
015800*----------------------------------------------------------------*
015900 0000-99-EXIT.                   EXIT.
016000*----------------------------------------------------------------*
016100*----------------------------------------------------------------*
016200 1000-INITIALIZE                 SECTION.
016300*----------------------------------------------------------------*
016400     IF WRK-FIRST-CALL-SW        EQUAL 'Y'
016500        MOVE 'N'                 TO WRK-FIRST-CALL-SW
016600        PERFORM 1100-FIND-HIGH-KEY
016700        OPEN EXTEND AUDIT-LOG-FILE
016800        IF WRK-FS-AUDITLOG       EQUAL ZEROS OR 05
016900           MOVE 'Y'               TO WRK-FILE-OPEN-SW
017000        ELSE
017100           DISPLAY '*** AUDTPGM WARNING - CANNOT OPEN AUDITLOG '
017200                   'STATUS: ' WRK-FS-AUDITLOG
017300        END-IF
017400     END-IF.
017500*----------------------------------------------------------------*
017600 1000-99-EXIT.                   EXIT.
017700*----------------------------------------------------------------*
017800*----------------------------------------------------------------*
017900 1100-FIND-HIGH-KEY              SECTION.
018000*----------------------------------------------------------------*
018100     MOVE ZEROS                  TO WRK-MAX-AL-ID.
018200
018300     OPEN INPUT AUDIT-LOG-FILE.
018400
018500     IF WRK-FS-AUDITLOG          EQUAL ZEROS
018600        PERFORM 1110-SCAN-UNTIL-EOF
018700        CLOSE AUDIT-LOG-FILE
018800     END-IF.
018900*----------------------------------------------------------------*
019000 1100-99-EXIT.                   EXIT.
019100*----------------------------------------------------------------*
019200*----------------------------------------------------------------*
019300 1110-SCAN-UNTIL-EOF             SECTION.
019400*----------------------------------------------------------------*
019500     READ AUDIT-LOG-FILE          INTO WRK-AUDITLOG-REG.
019600
019700     PERFORM 1120-TEST-ONE-ENTRY UNTIL WRK-FS-AUDITLOG EQUAL 10.
019800*----------------------------------------------------------------*
019900 1110-99-EXIT.                   EXIT.
020000*----------------------------------------------------------------*
020100*----------------------------------------------------------------*
020200 1120-TEST-ONE-ENTRY             SECTION.
020300*----------------------------------------------------------------*
020400     IF MTGROO05-AL-ID           OF WRK-AUDITLOG-REG
020500                                  GREATER WRK-MAX-AL-ID
020600        MOVE MTGROO05-AL-ID      OF WRK-AUDITLOG-REG
020700                                 TO WRK-MAX-AL-ID
020800     END-IF.
020900     READ AUDIT-LOG-FILE          INTO WRK-AUDITLOG-REG.
021000*----------------------------------------------------------------*
021100 1120-99-EXIT.                   EXIT.
021200*----------------------------------------------------------------*
021300*----------------------------------------------------------------*
021400 2000-WRITE-ENTRY                SECTION.
021500*----------------------------------------------------------------*
021600     IF WRK-FILE-OPEN-SW         NOT EQUAL 'Y'
021700        DISPLAY '*** AUDTPGM WARNING - AUDITLOG NOT OPEN, ENTRY '
021800                'LOST FOR ENTITY ' LK-ENTITY-TYPE LK-ENTITY-ID
021900        GO TO 2000-99-EXIT
022000     END-IF.
022100
022200     PERFORM 9000-GET-DATE-TIME.
022300
022400     ADD 1                       TO WRK-MAX-AL-ID
022500                                 GIVING WRK-NEXT-AL-ID.
022600     MOVE WRK-NEXT-AL-ID         TO WRK-MAX-AL-ID.
022700
022800     INITIALIZE WRK-AUDITLOG-REG.
022900     MOVE WRK-NEXT-AL-ID         TO MTGROO05-AL-ID
023000                                    OF WRK-AUDITLOG-REG.
023100     MOVE LK-USER-ID             TO MTGROO05-AL-USER-ID
023200                                    OF WRK-AUDITLOG-REG.
023300     MOVE LK-ENTITY-TYPE         TO MTGROO05-AL-ENTITY-TYPE
023400                                    OF WRK-AUDITLOG-REG.
023500     MOVE LK-ENTITY-ID           TO MTGROO05-AL-ENTITY-ID
023600                                    OF WRK-AUDITLOG-REG.
023700     MOVE LK-ACTION-CODE         TO MTGROO05-AL-ACTION
023800                                    OF WRK-AUDITLOG-REG.
023900     MOVE WRK-TIMESTAMP-14       TO MTGROO05-AL-TIMESTAMP
024000                                    OF WRK-AUDITLOG-REG.
024100
024200     MOVE WRK-AUDITLOG-REG       TO FD-REG-AUDITLOG.
024300
024400     WRITE FD-REG-AUDITLOG.
024500
024600     IF WRK-FS-AUDITLOG          NOT EQUAL ZEROS
024700        MOVE WRK-NEXT-AL-ID      TO WRK-AL-ID-SINAL
024800        DISPLAY '*** AUDTPGM WARNING - WRITE FAILED STATUS: '
024900                WRK-FS-AUDITLOG ' KEY: ' WRK-AL-ID-X
025000                ' ENTITY: ' LK-ENTITY-TYPE LK-ENTITY-ID
025100     END-IF.
025200*----------------------------------------------------------------*
025300 2000-99-EXIT.                   EXIT.
025400*----------------------------------------------------------------*
025500*----------------------------------------------------------------*
025600 3000-CLOSE-AUDITLOG             SECTION.
025700*----------------------------------------------------------------*
025800     IF WRK-FILE-OPEN-SW         EQUAL 'Y'
025900        CLOSE AUDIT-LOG-FILE
026000        MOVE 'N'                 TO WRK-FILE-OPEN-SW
026100     END-IF.
026200*----------------------------------------------------------------*
026300 3000-99-EXIT.                   EXIT.
026400*----------------------------------------------------------------*
026500*----------------------------------------------------------------*
026600 9000-GET-DATE-TIME              SECTION.
026700*----------------------------------------------------------------*
026800     ACCEPT WRK-SYSTEM-DATE      FROM DATE.
026900     ACCEPT WRK-SYSTEM-TIME      FROM TIME.
027000
027100     MOVE 20                     TO WRK-TS-CENTURY.
027200     MOVE YY                     TO WRK-TS-YYYY.
027300     ADD 2000                    TO WRK-TS-YYYY.
027400     MOVE MM                     TO WRK-TS-MM.
027500     MOVE DD                     TO WRK-TS-DD.
027600     MOVE HOUR                   TO WRK-TS-HH.
027700     MOVE MINUTE                 TO WRK-TS-MI.
027800     MOVE SECOND                 TO WRK-TS-SS.
027900
028000     MOVE WRK-TS-YYYY            TO WRK-TIMESTAMP-14 (1:4).
028100     MOVE WRK-TS-MM              TO WRK-TIMESTAMP-14 (5:2).
028200     MOVE WRK-TS-DD              TO WRK-TIMESTAMP-14 (7:2).
028300     MOVE WRK-TS-HH              TO WRK-TIMESTAMP-14 (9:2).
028400     MOVE WRK-TS-MI              TO WRK-TIMESTAMP-14 (11:2).
028500     MOVE WRK-TS-SS              TO WRK-TIMESTAMP-14 (13:2).
028600*----------------------------------------------------------------*
028700 9000-99-EXIT.                   EXIT.
028800*----------------------------------------------------------------*
