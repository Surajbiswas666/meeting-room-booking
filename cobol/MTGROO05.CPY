000100*----------------------------------------------------------------*
000200*    MTGROO05  -  AUDIT-LOG RECORD (APPEND-ONLY)                 *
000300*    ONE ENTRY PER MUTATING ACTION AGAINST A BOOKING OR ROOM.    *
000400*    WRITTEN ONLY BY AUDTPGM - NO PROGRAM EVER REWRITES OR       *
000500*    DELETES AN EXISTING ENTRY.                                  *
000600*----------------------------------------------------------------*
000700    03  MTGROO05-AL-ID                   PIC 9(09).
000800    03  MTGROO05-AL-USER-ID              PIC 9(09).
000900    03  MTGROO05-AL-ENTITY-TYPE          PIC X(10).
001000    03  MTGROO05-AL-ENTITY-ID            PIC 9(09).
001100    03  MTGROO05-AL-ACTION               PIC X(10).
001200    03  MTGROO05-AL-TIMESTAMP            PIC 9(14).
001300    03  FILLER                           PIC X(19).
