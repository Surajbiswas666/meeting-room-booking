000100*----------------------------------------------------------------*
000200*    MTGROO02  -  ROOM MASTER RECORD                             *
000300*    ONE ENTRY PER MEETING ROOM.  MAINTAINED BY MTRB0006.        *
000400*    READ BY MTRB0001, MTRB0005 AND MTRB0007.                    *
000450*    WIDENED 21/08/2002 (CR0006, JCS) - FACILITIES FIELDS AND    *
000460*    THE CREATE/UPDATE/DEACTIVATE STAMPS ARE CARRIED HERE BUT    *
000470*    NOT YET MAINTAINED BY MTRB0006 - SPACES/ZEROS UNTIL A LATER *
000480*    REQUEST ASKS FOR THEM TO BE POPULATED.                     *
000500*----------------------------------------------------------------*
000600    03  MTGROO02-ROOM-ID                 PIC 9(09).
000700    03  MTGROO02-ROOM-NAME               PIC X(100).
000800    03  MTGROO02-ROOM-CAPACITY           PIC 9(04).
000900    03  MTGROO02-ROOM-FLOOR              PIC S9(04).
001000    03  MTGROO02-ROOM-AMENITIES          PIC X(500).
001100    03  MTGROO02-ROOM-IMAGE-URL          PIC X(200).
001200    03  MTGROO02-ROOM-ACTIVE             PIC X(01).
001210        88  ROOM-IS-ACTIVE                   VALUE 'Y'.
001220        88  ROOM-IS-INACTIVE                 VALUE 'N'.
001230    03  MTGROO02-ROOM-BUILDING-CODE      PIC X(04).
001240    03  MTGROO02-ROOM-WING-CODE          PIC X(04).
001250    03  MTGROO02-ROOM-PHONE-EXT          PIC X(06).
001260    03  MTGROO02-ROOM-PROJECTOR-FLAG     PIC X(01).
001270    03  MTGROO02-ROOM-VIDEOCONF-FLAG     PIC X(01).
001280    03  MTGROO02-ROOM-WHITEBOARD-FLAG    PIC X(01).
001290    03  MTGROO02-ROOM-ACCESSIBLE-FLAG    PIC X(01).
001300    03  MTGROO02-ROOM-COST-CENTER        PIC X(08).
001310    03  MTGROO02-ROOM-CREATED-AT         PIC 9(14).
001320    03  MTGROO02-ROOM-CREATED-BY         PIC 9(09).
001330    03  MTGROO02-ROOM-LAST-UPDATED-AT    PIC 9(14).
001340    03  MTGROO02-ROOM-LAST-UPDATED-BY    PIC 9(09).
001350    03  MTGROO02-ROOM-DEACTIVATED-AT     PIC 9(14).
001360    03  MTGROO02-ROOM-DEACTIVATED-BY     PIC 9(09).
001400    03  FILLER                           PIC X(37).
