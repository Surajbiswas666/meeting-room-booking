000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     MTRB0005.
000600 AUTHOR.         RENAN MUNIZ MERLO.
000700 INSTALLATION.   DATA CENTER - BATCH SUPPORT.
000800 DATE-WRITTEN.   02/08/1993.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       NONE.
001100*----------------------------------------------------------------*
001200*                RENAN MUNIZ MERLO COBOL DEVELOPER               *
001300*          https://www.linkedin.com/in/renan-muniz-merlo         *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: MTRB0005.                                     *
001600*    ANALYST.....: RENAN MUNIZ MERLO                             *
001700*    PROGRAMMER..: RENAN MUNIZ MERLO                             *
001800*    DATE........: 02/08/1993                                    *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: MEETING ROOM BOOKING PROJECT - MTGROOM        *
002100*----------------------------------------------------------------*
002200*    GOAL........: NIGHTLY JOB - WALK EVERY ACTIVE STANDING-     *
002300*                  BOOKING RULE AND EXPAND IT INTO CONCRETE      *
002400*                  PENDING BOOKING ENTRIES FOR EVERY MATCHING    *
002500*                  DATE IN THE ROLLING HORIZON, FOR SEPARATE     *
002550*                  ADMIN APPROVAL THROUGH MTRB0002.              *
002600*----------------------------------------------------------------*
002700*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002800*                   RULEMST         00860       MTGROO04         *
002900*                   ROOMMST         00950       MTGROO02         *
003000*                   BOOKMST         01000       MTGROO01         *
003100*----------------------------------------------------------------*
003200*    TABLE DB2...:  NONE.                                        *
003300*----------------------------------------------------------------*
003400*    CHANGE LOG                                                  *
003500*----------------------------------------------------------------*
003600*    02/08/1993  RMM  ORIGINAL PROGRAM.                           *CR0001
003700*    19/03/1995  RMM  A BAD RULE (BAD FREQUENCY, WINDOW REVERSED)  *CR0002
003800*                NOW SKIPS TO THE NEXT RULE INSTEAD OF ABENDING    *CR0002
003900*                THE WHOLE RUN - ONE CORRUPT RULE WAS TAKING       *CR0002
004000*                DOWN THE ENTIRE OVERNIGHT JOB.                    *CR0002
004100*    07/07/1996  RMM  ROOM DEACTIVATED AFTER THE RULE WAS MADE     *CR0003
004200*                NOW SKIPS THE RULE RATHER THAN CREATING ENTRIES   *CR0003
004300*                AGAINST A ROOM NOBODY CAN USE ANY LONGER.         *CR0003
004400*    30/12/1998  PMS  Y2K REVIEW - THE JULIAN-DAY ROUTINES BELOW   *CR0004
004500*                ALREADY CARRY A 4-DIGIT YEAR THROUGH.  TESTED     *CR0004
004600*                AGAINST 28/02/2000-01/03/2000, SIGNED OFF.        *CR0004
004700*    14/04/2002  JCS  REQUEST #3390 - WRK-BOOKING-TABLE RAISED     *CR0005
004800*                FROM 8000 TO 20000 ENTRIES TO MATCH MTRB0001.     *CR0005
004850*    09/01/2003  JCS  REQUEST #5099 - GENERATED ENTRIES NOW WRITE  *CR0006
004860*                PENDING, NOT APPROVED - A STANDING RULE WAS      *CR0006
004870*                CREATING PRE-APPROVED BOOKINGS EVERY NIGHT WITH  *CR0006
004880*                NO ADMIN EVER LOOKING AT ONE, BLOCKING THE SLOT   *CR0006
004890*                AGAINST LATER REQUESTS BEFORE IT WAS EVER SEEN.   *CR0006
004900*----------------------------------------------------------------*
005000*================================================================*
005100*           E N V I R O N M E N T      D I V I S I O N           *
005200*================================================================*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600      C01 IS TOP-OF-FORM.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000
006100     SELECT RULE-FILE            ASSIGN TO UTS-S-RULEMST
006200      ORGANIZATION IS     SEQUENTIAL
006300      ACCESS MODE  IS     SEQUENTIAL
006400      FILE STATUS  IS     WRK-FS-RULEMST.
006500
006600     SELECT ROOM-FILE            ASSIGN TO UTS-S-ROOMMST
006700      ORGANIZATION IS     SEQUENTIAL
006800      ACCESS MODE  IS     SEQUENTIAL
006900      FILE STATUS  IS     WRK-FS-ROOMMST.
007000
007100     SELECT BOOKING-FILE         ASSIGN TO UTS-S-BOOKMST
007200      ORGANIZATION IS     SEQUENTIAL
007300      ACCESS MODE  IS     SEQUENTIAL
007400      FILE STATUS  IS     WRK-FS-BOOKMST.
007500
007600*================================================================*
007700*                  D A T A      D I V I S I O N                  *
007800*================================================================*
007900 DATA DIVISION.
008000 FILE SECTION.
008100*
008200 FD RULE-FILE
008300     RECORDING MODE IS F
008400     LABEL RECORD   IS STANDARD
008500     BLOCK CONTAINS 00 RECORDS.
008600 01 FD-REG-RULEMST    PIC X(860).
008700
008800 FD ROOM-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORD   IS STANDARD
009100     BLOCK CONTAINS 00 RECORDS.
009200 01 FD-REG-ROOMMST    PIC X(950).
009300
009400 FD BOOKING-FILE
009500     RECORDING MODE IS F
009600     LABEL RECORD   IS STANDARD
009700     BLOCK CONTAINS 00 RECORDS.
009800 01 FD-REG-BOOKMST    PIC X(1000).
009900
010000*-----------------------------------------------------------------*
010100*                  WORKING-STORAGE SECTION                        *
010200*-----------------------------------------------------------------*
010300 WORKING-STORAGE SECTION.
010400
010500 77 WRK-RULES-READ-COUNTER                 PIC 9(05) COMP VALUE ZEROS.
010600 77 WRK-RULES-SKIPPED-COUNTER               PIC 9(05) COMP VALUE ZEROS.
010700 77 WRK-DATES-EXAMINED-COUNTER               PIC 9(06) COMP VALUE ZEROS.
010800 77 WRK-BOOKINGS-CREATED-COUNTER             PIC 9(06) COMP VALUE ZEROS.
010900 77 WRK-CONFLICTS-SKIPPED-COUNTER            PIC 9(06) COMP VALUE ZEROS.
011000 77 WRK-DUPS-SKIPPED-COUNTER                 PIC 9(06) COMP VALUE ZEROS.
011100
011200 77 WRK-RULE-EOF                           PIC X(03) VALUE SPACES.
011300 77 WRK-SKIP-RULE-SW                       PIC X(01) VALUE 'N'.
011400 77 WRK-DUP-SW                             PIC X(01) VALUE 'N'.
011500 77 WRK-CONFLICT-SW                        PIC X(01) VALUE 'N'.
011600 77 WRK-FREQUENCY-MATCH-SW                 PIC X(01) VALUE 'N'.
011700
011800 77 WRK-HORIZON-DAYS                       PIC 9(03) COMP
011900                                                 VALUE 7.
012000
012100*DATA FOR ERROR LOG:
012200 01 WRK-ERROR-LOG.
012300    03 WRK-PROGRAM                         PIC X(08) VALUE
012400                                                     'MTRB0005'  .
012500    03 WRK-ERROR-MSG                       PIC X(30) VALUE SPACES.
012600    03 WRK-ERROR-CODE                      PIC X(30) VALUE SPACES.
012700    03 WRK-ERROR-DATE                      PIC X(10) VALUE SPACES.
012800    03 WRK-ERROR-TIME                      PIC X(08) VALUE SPACES.
012900
013000 77 WRK-ABEND-PGM                          PIC X(08) VALUE
013100                                                     'ABENDPGM'  .
013200 77 WRK-AUDIT-PGM                          PIC X(08) VALUE
013300                                                     'AUDTPGM '  .
013400
013500 01 WRK-FILE-STATUS.
013600    03 WRK-FS-RULEMST                      PIC 9(02) VALUE ZEROS.
013700    03 WRK-FS-ROOMMST                      PIC 9(02) VALUE ZEROS.
013800    03 WRK-FS-BOOKMST                      PIC 9(02) VALUE ZEROS.
013900
014000 01 WRK-RULE-REG.
014100    COPY 'MTGROO04'.
014200
014300 01 WRK-BOOKING-REG.
014400    COPY 'MTGROO01'.
014500
014600*ROOM MASTER LOADED TO A TABLE - ONLY THE ACTIVE FLAG IS NEEDED:
014700 01 WRK-ROOM-TABLE.
014800    03 WRK-ROOM-ENTRY                      OCCURS 2000 TIMES.
014900       05 WRK-ROOM-ID-T                    PIC 9(09).
015000       05 WRK-ROOM-ACTIVE-T                PIC X(01).
015100       05 FILLER                           PIC X(01).
015200 77 WRK-ROOM-COUNT                         PIC 9(04) COMP VALUE ZEROS.
015300 77 WRK-ROOM-SUB                           PIC 9(04) COMP VALUE ZEROS.
015400 77 WRK-ROOM-FOUND-SW                      PIC X(01) VALUE 'N'.
015500 77 WRK-ROOM-FOUND-SUB                     PIC 9(04) COMP VALUE ZEROS.
015600
015700*BOOKING MASTER LOADED TO A TABLE FOR THE DEDUP AND CONFLICT
015800*SCANS, THEN APPENDED TO DIRECTLY AS NEW OCCURRENCES ARE WRITTEN:
015900 01 WRK-BKG-TABLE.
016000    03 WRK-BKG-ENTRY                       OCCURS 20000 TIMES.
016100       05 WRK-BKG-ID-T                     PIC 9(09).
016200       05 WRK-BKG-ROOM-ID-T                PIC 9(09).
016300       05 WRK-BKG-DATE-T                   PIC 9(08).
016400       05 WRK-BKG-START-T                  PIC 9(04).
016500       05 WRK-BKG-END-T                    PIC 9(04).
016600       05 WRK-BKG-STATUS-T                 PIC X(09).
016700       05 WRK-BKG-RULE-ID-T                PIC 9(09).
016800       05 FILLER                           PIC X(01).
016900 77 WRK-BKG-COUNT                          PIC 9(05) COMP VALUE ZEROS.
017000 77 WRK-BKG-SUB                            PIC 9(05) COMP VALUE ZEROS.
017100 77 WRK-MAX-BKG-ID                         PIC 9(09) COMP VALUE ZEROS.
017200 77 WRK-NEXT-BKG-ID                        PIC 9(09) COMP VALUE ZEROS.
017300
017400*WINDOW/DATE-EXPANSION WORK AREA.  THE WINDOW IS THE RULE'S OWN
017500*START/END DATE CLIPPED TO TODAY THROUGH TODAY PLUS THE HORIZON.
017600 01 WRK-RUN-DATE                           PIC 9(08) VALUE ZEROS.
017700 01 WRK-WINDOW-START                       PIC 9(08) VALUE ZEROS.
017800 01 WRK-WINDOW-END                         PIC 9(08) VALUE ZEROS.
017900 01 WRK-HORIZON-END                        PIC 9(08) VALUE ZEROS.
018000 01 WRK-CANDIDATE-DATE                     PIC 9(08) VALUE ZEROS.
018100 77 WRK-DOW-NUMBER                         PIC 9(01) COMP VALUE ZERO.
018200 77 WRK-DOM-TARGET                         PIC 9(02) COMP VALUE ZERO.
018300 77 WRK-DOM-CANDIDATE                      PIC 9(02) COMP VALUE ZERO.
018400
018500*JULIAN-DAY CONVERSION WORK AREA (FLIEGEL-VAN FLANDERN FORMULA -
018600*LETS US ADD/SUBTRACT CALENDAR DAYS WITHOUT AN INTRINSIC FUNCTION):
018700 01 WRK-CALC-DATE-IN.
018800    03 WRK-CALC-YYYY                       PIC 9(04).
018900    03 WRK-CALC-MM                         PIC 9(02).
019000    03 WRK-CALC-DD                         PIC 9(02).
019100 01 WRK-CALC-DATE-OUT.
019200    03 WRK-CALC-YYYY-OUT                   PIC 9(04).
019300    03 WRK-CALC-MM-OUT                     PIC 9(02).
019400    03 WRK-CALC-DD-OUT                     PIC 9(02).
019500 77 WRK-CALC-A                             PIC S9(09) COMP VALUE ZERO.
019600 77 WRK-CALC-Y                             PIC S9(09) COMP VALUE ZERO.
019700 77 WRK-CALC-M                             PIC S9(09) COMP VALUE ZERO.
019800 77 WRK-CALC-JDN                           PIC S9(09) COMP VALUE ZERO.
019900 77 WRK-CALC-ALPHA                         PIC S9(09) COMP VALUE ZERO.
020000 77 WRK-CALC-T1                            PIC S9(09) COMP VALUE ZERO.
020100 77 WRK-CALC-T2                            PIC S9(09) COMP VALUE ZERO.
020200 77 WRK-CALC-T3                            PIC S9(09) COMP VALUE ZERO.
020300 77 WRK-CALC-T4                            PIC S9(09) COMP VALUE ZERO.
020400 77 WRK-CALC-T5                            PIC S9(09) COMP VALUE ZERO.
020500
020600*ALPHA VIEW OF A CONFLICTING BKG-ID FOR THE SKIP-LOG MESSAGE:
020700 01 WRK-BKG-ID-SINAL PIC +9(009) VALUE ZEROS.
020800 01 FILLER REDEFINES WRK-BKG-ID-SINAL.
020900    05 FILLER         PIC X(001).
021000    05 WRK-BKG-ID-NUM PIC 9(009).
021100 01 FILLER REDEFINES WRK-BKG-ID-SINAL.
021200    05 WRK-BKG-ID-X   PIC X(010).
021300
021400 01 WRK-SYSTEM-DATE.
021500    03 YY                                  PIC 9(02) VALUE ZEROS.
021600    03 MM                                  PIC 9(02) VALUE ZEROS.
021700    03 DD                                  PIC 9(02) VALUE ZEROS.
021800*
021900 01 WRK-SYSTEM-TIME.
022000    03 HOUR                                PIC 9(02) VALUE ZEROS.
022100    03 MINUTE                              PIC 9(02) VALUE ZEROS.
022200    03 SECOND                              PIC 9(02) VALUE ZEROS.
022300    03 HUNDREDTH                           PIC 9(02) VALUE ZEROS.
022400*
022500 01 WRK-TIMESTAMP-14.
022600    03 WRK-TS-YYYY                         PIC 9(04) VALUE ZEROS.
022700    03 WRK-TS-MM                           PIC 9(02) VALUE ZEROS.
022800    03 WRK-TS-DD                           PIC 9(02) VALUE ZEROS.
022900    03 WRK-TS-HH                           PIC 9(02) VALUE ZEROS.
023000    03 WRK-TS-MI                           PIC 9(02) VALUE ZEROS.
023100    03 WRK-TS-SS                           PIC 9(02) VALUE ZEROS.
023200 01 FILLER REDEFINES WRK-TIMESTAMP-14.
023300    03 WRK-TS-DATE-8                       PIC 9(08).
023400    03 WRK-TS-TIME-6                       PIC 9(06).
023500
023600 01 WRK-WHEN-COPILED.
023700    03 MM-COMPILED                         PIC X(02) VALUE SPACES.
023800    03 FILLER                              PIC X(01) VALUE '/'.
023900    03 DD-COMPILED                         PIC X(02) VALUE SPACES.
024000    03 FILLER                              PIC X(01) VALUE '/'.
024100    03 YY-COMPILED                         PIC X(02) VALUE SPACES.
024200    03 HOUR-COMPILED                       PIC X(02) VALUE SPACES.
024300    03 FILLER                              PIC X(01) VALUE '-'.
024400    03 MINUTE-COMPILED                     PIC X(02) VALUE SPACES.
024500    03 FILLER                              PIC X(01) VALUE '-'.
024600    03 SECOND-COMPILED                     PIC X(02) VALUE SPACES.
024700
024800 01 WRK-AUDIT-PARMS.
024900    03 WRK-AP-ACTION-FLAG                  PIC X(05) VALUE 'WRITE'.
025000    03 WRK-AP-USER-ID                      PIC 9(09) VALUE ZEROS.
025100    03 WRK-AP-ENTITY-TYPE                  PIC X(10) VALUE SPACES.
025200    03 WRK-AP-ENTITY-ID                    PIC 9(09) VALUE ZEROS.
025300    03 WRK-AP-ACTION-CODE                  PIC X(10) VALUE SPACES.
025400
025500*================================================================*
025600 PROCEDURE                       DIVISION.
025700*================================================================*
025800*----------------------------------------------------------------*
025900 0000-MAIN-PROCESS               SECTION.
026000*----------------------------------------------------------------*
026100     MOVE WHEN-COMPILED          TO WRK-WHEN-COPILED.
026200
026300     PERFORM 1000-INITIALIZE.
026400
026500     PERFORM 2100-READ-RULE.
026600
026700     PERFORM 2000-PROCESS-RULE   UNTIL WRK-RULE-EOF EQUAL 'END'.
026800
026900     PERFORM 3000-FINALIZE.
027000*----------------------------------------------------------------*
027100 0000-99-EXIT.                   EXIT.
027200*----------------------------------------------------------------*
027300*----------------------------------------------------------------*
027400 1000-INITIALIZE                 SECTION.
027500*----------------------------------------------------------------*
027600     PERFORM 9000-GET-DATE-TIME.
027700     MOVE WRK-TS-DATE-8           TO WRK-RUN-DATE.
027800
027900     MOVE WRK-RUN-DATE            TO WRK-CALC-DATE-IN.
028000     PERFORM 9200-DATE-TO-JULIAN.
028100     ADD WRK-HORIZON-DAYS        TO WRK-CALC-JDN.
028200     PERFORM 9300-JULIAN-TO-DATE.
028300     MOVE WRK-CALC-DATE-OUT       TO WRK-HORIZON-END.
028400
028500     OPEN INPUT  RULE-FILE.
028600     MOVE 'OPEN FILE RULEMST'     TO WRK-ERROR-MSG.
028700     PERFORM 8100-TEST-FS-RULEMST.
028800
028900     PERFORM 1100-LOAD-ROOM-TABLE.
029000     PERFORM 1200-LOAD-BOOKING-TABLE.
029100
029200     OPEN EXTEND  BOOKING-FILE.
029300     MOVE 'OPEN FILE BOOKMST FOR EXTEND'
029400                                  TO WRK-ERROR-MSG.
029500     PERFORM 8300-TEST-FS-BOOKMST.
029600*----------------------------------------------------------------*
029700 1000-99-EXIT.                   EXIT.
029800*----------------------------------------------------------------*
029900*----------------------------------------------------------------*
030000 1100-LOAD-ROOM-TABLE            SECTION.
030100*----------------------------------------------------------------*
030200     OPEN INPUT ROOM-FILE.
030300     MOVE 'LOADING ROOM MASTER'  TO WRK-ERROR-MSG.
030400     PERFORM 8200-TEST-FS-ROOMMST.
030500
030600     READ ROOM-FILE.
030700
030800     PERFORM 1150-LOAD-ONE-ROOM UNTIL WRK-FS-ROOMMST EQUAL 10.
030900
031000     CLOSE ROOM-FILE.
031100*----------------------------------------------------------------*
031200 1100-99-EXIT.                   EXIT.
031300*----------------------------------------------------------------*
031400*----------------------------------------------------------------*
031500 1150-LOAD-ONE-ROOM              SECTION.
031600*----------------------------------------------------------------*
031700     ADD 1                       TO WRK-ROOM-COUNT.
031800     MOVE MTGROO02-ROOM-ID       OF FD-REG-ROOMMST
031900                                 TO WRK-ROOM-ID-T (WRK-ROOM-COUNT).
032000     MOVE MTGROO02-ROOM-ACTIVE   OF FD-REG-ROOMMST
032100                                 TO WRK-ROOM-ACTIVE-T (WRK-ROOM-COUNT).
032200     READ ROOM-FILE.
032300*----------------------------------------------------------------*
032400 1150-99-EXIT.                   EXIT.
032500*----------------------------------------------------------------*
032600*----------------------------------------------------------------*
032700 1200-LOAD-BOOKING-TABLE         SECTION.
032800*----------------------------------------------------------------*
032900     MOVE ZEROS                  TO WRK-MAX-BKG-ID.
033000
033100     OPEN INPUT BOOKING-FILE.
033200     MOVE 'LOADING BOOKING MASTER'
033300                                  TO WRK-ERROR-MSG.
033400
033500     IF WRK-FS-BOOKMST           EQUAL ZEROS
033600        READ BOOKING-FILE         INTO WRK-BOOKING-REG
033700        PERFORM 1250-LOAD-ONE-BOOKING
033800                  UNTIL WRK-FS-BOOKMST EQUAL 10
033900        CLOSE BOOKING-FILE
034000     END-IF.
034100*----------------------------------------------------------------*
034200 1200-99-EXIT.                   EXIT.
034300*----------------------------------------------------------------*
034400*----------------------------------------------------------------*
034500 1250-LOAD-ONE-BOOKING           SECTION.
034600*----------------------------------------------------------------*
034700     ADD 1                       TO WRK-BKG-COUNT.
034800     MOVE MTGROO01-BKG-ID        OF WRK-BOOKING-REG
034900                                 TO WRK-BKG-ID-T (WRK-BKG-COUNT).
035000     MOVE MTGROO01-BKG-ROOM-ID   OF WRK-BOOKING-REG
035100                                 TO WRK-BKG-ROOM-ID-T (WRK-BKG-COUNT).
035200     MOVE MTGROO01-BKG-DATE      OF WRK-BOOKING-REG
035300                                 TO WRK-BKG-DATE-T (WRK-BKG-COUNT).
035400     MOVE MTGROO01-BKG-START-TIME OF WRK-BOOKING-REG
035500                                 TO WRK-BKG-START-T (WRK-BKG-COUNT).
035600     MOVE MTGROO01-BKG-END-TIME  OF WRK-BOOKING-REG
035700                                 TO WRK-BKG-END-T (WRK-BKG-COUNT).
035800     MOVE MTGROO01-BKG-STATUS    OF WRK-BOOKING-REG
035900                                 TO WRK-BKG-STATUS-T (WRK-BKG-COUNT).
036000     MOVE MTGROO01-BKG-RECURRING-RULE-ID OF WRK-BOOKING-REG
036100                                 TO WRK-BKG-RULE-ID-T (WRK-BKG-COUNT).
036200     IF MTGROO01-BKG-ID          OF WRK-BOOKING-REG
036300                                 GREATER WRK-MAX-BKG-ID
036400        MOVE MTGROO01-BKG-ID     OF WRK-BOOKING-REG
036500                                 TO WRK-MAX-BKG-ID
036600     END-IF.
036700     READ BOOKING-FILE           INTO WRK-BOOKING-REG.
036800*----------------------------------------------------------------*
036900 1250-99-EXIT.                   EXIT.
037000*----------------------------------------------------------------*
037100*----------------------------------------------------------------*
037200 2000-PROCESS-RULE                SECTION.
037300*----------------------------------------------------------------*
037400     ADD 1                       TO WRK-RULES-READ-COUNTER.
037500     MOVE 'N'                    TO WRK-SKIP-RULE-SW.
037600
037700     IF MTGROO04-RR-ACTIVE       OF WRK-RULE-REG NOT EQUAL 'Y'
037800        MOVE 'Y'                 TO WRK-SKIP-RULE-SW
037900     END-IF.
038000
038100     IF WRK-SKIP-RULE-SW         EQUAL 'N'
038200        PERFORM 2100-VALIDATE-RULE-SHAPE
038300     END-IF.
038400
038500     IF WRK-SKIP-RULE-SW         EQUAL 'N'
038600        PERFORM 2150-CHECK-ROOM-ACTIVE
038700     END-IF.
038800
038900     IF WRK-SKIP-RULE-SW         EQUAL 'N'
039000        PERFORM 2200-COMPUTE-WINDOW
039100     END-IF.
039200
039300     IF WRK-SKIP-RULE-SW         EQUAL 'N'
039400        PERFORM 2300-EXPAND-DATES
039500     ELSE
039600        ADD 1                    TO WRK-RULES-SKIPPED-COUNTER
039700     END-IF.
039800
039900     PERFORM 2100-READ-RULE.
040000*----------------------------------------------------------------*
040100 2000-99-EXIT.                   EXIT.
040200*----------------------------------------------------------------*
040300*----------------------------------------------------------------*
040400 2100-READ-RULE                   SECTION.
040500*----------------------------------------------------------------*
040600     MOVE 'READING RULEMST'      TO WRK-ERROR-MSG.
040700
040800     READ RULE-FILE                INTO WRK-RULE-REG.
040900
041000     PERFORM 8100-TEST-FS-RULEMST.
041100
041200     IF WRK-FS-RULEMST           EQUAL 10
041300        MOVE 'END'               TO WRK-RULE-EOF
041400     END-IF.
041500*----------------------------------------------------------------*
041600 2100-99-EXIT.                   EXIT.
041700*----------------------------------------------------------------*
041800*----------------------------------------------------------------*
041900 2100-VALIDATE-RULE-SHAPE         SECTION.
042000*----------------------------------------------------------------*
042100*    A RULE WITH A REVERSED WINDOW OR AN UNKNOWN FREQUENCY IS
042200*    CORRUPT - SKIP IT AND CARRY ON WITH THE NEXT RULE RATHER
042300*    THAN LETTING IT SPOIL THE WHOLE OVERNIGHT RUN.
042400*----------------------------------------------------------------*
042500     IF MTGROO04-RR-END-DATE     OF WRK-RULE-REG
042600                                 LESS
042700        MTGROO04-RR-START-DATE   OF WRK-RULE-REG
042800        MOVE 'Y'                 TO WRK-SKIP-RULE-SW
042900     END-IF.
043000
043100     IF WRK-SKIP-RULE-SW         EQUAL 'N'
043200        AND MTGROO04-RR-FREQUENCY OF WRK-RULE-REG NOT EQUAL
043300                                                    'DAILY'
043400        AND MTGROO04-RR-FREQUENCY OF WRK-RULE-REG NOT EQUAL
043500                                                    'WEEKLY'
043600        AND MTGROO04-RR-FREQUENCY OF WRK-RULE-REG NOT EQUAL
043700                                                    'MONTHLY'
043800        MOVE 'Y'                 TO WRK-SKIP-RULE-SW
043900     END-IF.
044000*----------------------------------------------------------------*
044100 2100-99-EXIT.                   EXIT.
044200*----------------------------------------------------------------*
044300*----------------------------------------------------------------*
044400 2150-CHECK-ROOM-ACTIVE           SECTION.
044500*----------------------------------------------------------------*
044600     MOVE 'N'                    TO WRK-ROOM-FOUND-SW.
044700     PERFORM 2160-SCAN-ROOM-TABLE
044800               VARYING WRK-ROOM-SUB FROM 1 BY 1
044900               UNTIL WRK-ROOM-SUB GREATER WRK-ROOM-COUNT
045000                  OR WRK-ROOM-FOUND-SW EQUAL 'Y'.
045100
045200     IF WRK-ROOM-FOUND-SW        EQUAL 'N'
045300        MOVE 'Y'                 TO WRK-SKIP-RULE-SW
045400     ELSE
045500        IF WRK-ROOM-ACTIVE-T (WRK-ROOM-FOUND-SUB) NOT EQUAL 'Y'
045600           MOVE 'Y'              TO WRK-SKIP-RULE-SW
045700        END-IF
045800     END-IF.
045900*----------------------------------------------------------------*
046000 2150-99-EXIT.                   EXIT.
046100*----------------------------------------------------------------*
046200*----------------------------------------------------------------*
046300 2160-SCAN-ROOM-TABLE             SECTION.
046400*----------------------------------------------------------------*
046500     IF WRK-ROOM-ID-T (WRK-ROOM-SUB)
046600                                 EQUAL MTGROO04-RR-ROOM-ID
046700                                       OF WRK-RULE-REG
046800        MOVE 'Y'                 TO WRK-ROOM-FOUND-SW
046900        MOVE WRK-ROOM-SUB        TO WRK-ROOM-FOUND-SUB
047000     END-IF.
047100*----------------------------------------------------------------*
047200 2160-99-EXIT.                   EXIT.
047300*----------------------------------------------------------------*
047400*----------------------------------------------------------------*
047500 2200-COMPUTE-WINDOW              SECTION.
047600*----------------------------------------------------------------*
047700*    THE EXPANSION WINDOW IS THE RULE'S OWN START/END DATE
047800*    CLIPPED TO [TODAY, TODAY+HORIZON] - WE NEVER GENERATE PAST
047900*    OCCURRENCES AND WE NEVER RUN PAST THE ROLLING HORIZON.
048000*----------------------------------------------------------------*
048100     IF MTGROO04-RR-START-DATE   OF WRK-RULE-REG GREATER
048200                                    WRK-RUN-DATE
048300        MOVE MTGROO04-RR-START-DATE OF WRK-RULE-REG
048400                                 TO WRK-WINDOW-START
048500     ELSE
048600        MOVE WRK-RUN-DATE         TO WRK-WINDOW-START
048700     END-IF.
048800
048900     IF MTGROO04-RR-END-DATE     OF WRK-RULE-REG LESS
049000                                    WRK-HORIZON-END
049100        MOVE MTGROO04-RR-END-DATE OF WRK-RULE-REG
049200                                 TO WRK-WINDOW-END
049300     ELSE
049400        MOVE WRK-HORIZON-END      TO WRK-WINDOW-END
049500     END-IF.
049600
049700     IF WRK-WINDOW-START         GREATER WRK-WINDOW-END
049800        MOVE 'Y'                 TO WRK-SKIP-RULE-SW
049900     END-IF.
050000*----------------------------------------------------------------*
050100 2200-99-EXIT.                   EXIT.
050200*----------------------------------------------------------------*
050300*----------------------------------------------------------------*
050400 2300-EXPAND-DATES                SECTION.
050500*----------------------------------------------------------------*
050600     MOVE WRK-WINDOW-START        TO WRK-CANDIDATE-DATE.
050700
050800     PERFORM 2310-PROCESS-ONE-DATE
050900               UNTIL WRK-CANDIDATE-DATE GREATER WRK-WINDOW-END.
051000*----------------------------------------------------------------*
051100 2300-99-EXIT.                   EXIT.
051200*----------------------------------------------------------------*
051300*----------------------------------------------------------------*
051400 2310-PROCESS-ONE-DATE            SECTION.
051500*----------------------------------------------------------------*
051600     ADD 1                       TO WRK-DATES-EXAMINED-COUNTER.
051700
051800     PERFORM 2400-FREQUENCY-TEST.
051900
052000     IF WRK-FREQUENCY-MATCH-SW    EQUAL 'Y'
052100        PERFORM 2500-DEDUP-CHECK
052200        IF WRK-DUP-SW             EQUAL 'Y'
052300           ADD 1                  TO WRK-DUPS-SKIPPED-COUNTER
052400        ELSE
052500           PERFORM 2600-CONFLICT-CHECK
052600           IF WRK-CONFLICT-SW      EQUAL 'Y'
052650              DISPLAY '*SKIP RULE CONFLICTS WITH BKG:' WRK-BKG-ID-X
052700              ADD 1               TO WRK-CONFLICTS-SKIPPED-COUNTER
052800           ELSE
052900              PERFORM 2700-WRITE-BOOKING
053000              PERFORM 2800-WRITE-AUDIT
053100           END-IF
053200        END-IF
053300     END-IF.
053400
053500     MOVE WRK-CANDIDATE-DATE      TO WRK-CALC-DATE-IN.
053600     PERFORM 9200-DATE-TO-JULIAN.
053700     ADD 1                       TO WRK-CALC-JDN.
053800     PERFORM 9300-JULIAN-TO-DATE.
053900     MOVE WRK-CALC-DATE-OUT       TO WRK-CANDIDATE-DATE.
054000*----------------------------------------------------------------*
054100 2310-99-EXIT.                   EXIT.
054200*----------------------------------------------------------------*
054300*----------------------------------------------------------------*
054400 2400-FREQUENCY-TEST              SECTION.
054500*----------------------------------------------------------------*
054600     MOVE 'N'                    TO WRK-FREQUENCY-MATCH-SW.
054700
054800     EVALUATE MTGROO04-RR-FREQUENCY OF WRK-RULE-REG
054900        WHEN 'DAILY'
055000           MOVE 'Y'              TO WRK-FREQUENCY-MATCH-SW
055100        WHEN 'WEEKLY'
055200           PERFORM 2410-TEST-DAY-OF-WEEK
055300        WHEN 'MONTHLY'
055400           PERFORM 2420-TEST-DAY-OF-MONTH
055500     END-EVALUATE.
055600*----------------------------------------------------------------*
055700 2400-99-EXIT.                   EXIT.
055800*----------------------------------------------------------------*
055900*----------------------------------------------------------------*
056000 2410-TEST-DAY-OF-WEEK            SECTION.
056100*----------------------------------------------------------------*
056200     MOVE WRK-CANDIDATE-DATE      TO WRK-CALC-DATE-IN.
056300     PERFORM 9200-DATE-TO-JULIAN.
056400     PERFORM 9400-JULIAN-TO-DOW.
056500
056600     IF MTGROO04-RR-DAYS-OF-WEEK (WRK-DOW-NUMBER)
056700                                 OF WRK-RULE-REG GREATER ZERO
056800        MOVE 'Y'                 TO WRK-FREQUENCY-MATCH-SW
056900     END-IF.
057000*----------------------------------------------------------------*
057100 2410-99-EXIT.                   EXIT.
057200*----------------------------------------------------------------*
057300*----------------------------------------------------------------*
057400 2420-TEST-DAY-OF-MONTH           SECTION.
057500*----------------------------------------------------------------*
057600     MOVE MTGROO04-RR-START-DATE OF WRK-RULE-REG
057700                                 TO WRK-CALC-DATE-IN.
057800     MOVE WRK-CALC-DD             TO WRK-DOM-TARGET.
057900
058000     MOVE WRK-CANDIDATE-DATE      TO WRK-CALC-DATE-IN.
058100     MOVE WRK-CALC-DD             TO WRK-DOM-CANDIDATE.
058200
058300     IF WRK-DOM-CANDIDATE         EQUAL WRK-DOM-TARGET
058400        MOVE 'Y'                 TO WRK-FREQUENCY-MATCH-SW
058500     END-IF.
058600*----------------------------------------------------------------*
058700 2420-99-EXIT.                   EXIT.
058800*----------------------------------------------------------------*
058900*----------------------------------------------------------------*
059000 2500-DEDUP-CHECK                 SECTION.
059100*----------------------------------------------------------------*
059200*    AN OCCURRENCE ALREADY EXISTS WHEN A BOOKING CARRIES THE SAME
059300*    RECURRING-RULE-ID AND THE SAME DATE - A PRIOR RUN ALREADY
059400*    GENERATED IT AND MUST NOT BE DUPLICATED TONIGHT.
059500*----------------------------------------------------------------*
059600     MOVE 'N'                    TO WRK-DUP-SW.
059700
059800     PERFORM 2510-TEST-ONE-DUP
059900               VARYING WRK-BKG-SUB FROM 1 BY 1
060000               UNTIL WRK-BKG-SUB GREATER WRK-BKG-COUNT.
060100*----------------------------------------------------------------*
060200 2500-99-EXIT.                   EXIT.
060300*----------------------------------------------------------------*
060400*----------------------------------------------------------------*
060500 2510-TEST-ONE-DUP                SECTION.
060600*----------------------------------------------------------------*
060700     IF WRK-BKG-RULE-ID-T (WRK-BKG-SUB)
060800                                 EQUAL MTGROO04-RR-ID
060900                                       OF WRK-RULE-REG
061000        AND WRK-BKG-DATE-T (WRK-BKG-SUB)
061100                                 EQUAL WRK-CANDIDATE-DATE
061200        MOVE 'Y'                 TO WRK-DUP-SW
061300     END-IF.
061400*----------------------------------------------------------------*
061500 2510-99-EXIT.                   EXIT.
061600*----------------------------------------------------------------*
061700*----------------------------------------------------------------*
061800 2600-CONFLICT-CHECK              SECTION.
061900*----------------------------------------------------------------*
062000     MOVE 'N'                    TO WRK-CONFLICT-SW.
062050     MOVE ZEROS                  TO WRK-BKG-ID-SINAL.
062100
062200     PERFORM 2610-TEST-ONE-BKG
062300               VARYING WRK-BKG-SUB FROM 1 BY 1
062400               UNTIL WRK-BKG-SUB GREATER WRK-BKG-COUNT.
062500*----------------------------------------------------------------*
062600 2600-99-EXIT.                   EXIT.
062700*----------------------------------------------------------------*
062800*----------------------------------------------------------------*
062900 2610-TEST-ONE-BKG                SECTION.
063000*----------------------------------------------------------------*
063100     IF WRK-BKG-ROOM-ID-T (WRK-BKG-SUB)
063200                                 EQUAL MTGROO04-RR-ROOM-ID
063300                                       OF WRK-RULE-REG
063400        AND WRK-BKG-DATE-T (WRK-BKG-SUB)
063500                                 EQUAL WRK-CANDIDATE-DATE
063600        AND WRK-BKG-STATUS-T (WRK-BKG-SUB)
063700                                 EQUAL 'APPROVED'
063800        AND WRK-BKG-START-T (WRK-BKG-SUB)
063900                                 LESS
064000                                    MTGROO04-RR-END-TIME
064100                                       OF WRK-RULE-REG
064200        AND WRK-BKG-END-T (WRK-BKG-SUB)
064300                                 GREATER
064400                                    MTGROO04-RR-START-TIME
064500                                       OF WRK-RULE-REG
064600        MOVE 'Y'                 TO WRK-CONFLICT-SW
064650        MOVE WRK-BKG-ID-T (WRK-BKG-SUB)
064660                                 TO WRK-BKG-ID-NUM
064700     END-IF.
064800*----------------------------------------------------------------*
064900 2610-99-EXIT.                   EXIT.
065000*----------------------------------------------------------------*
065100*----------------------------------------------------------------*
065200 2700-WRITE-BOOKING                SECTION.
065300*----------------------------------------------------------------*
065400     MOVE 'WRITING GENERATED BOOKING'
065500                                  TO WRK-ERROR-MSG.
065600
065700     PERFORM 9000-GET-DATE-TIME.
065800
065900     ADD 1                       TO WRK-MAX-BKG-ID
066000                                 GIVING WRK-NEXT-BKG-ID.
066100     MOVE WRK-NEXT-BKG-ID        TO WRK-MAX-BKG-ID.
066200
066300     INITIALIZE WRK-BOOKING-REG.
066400     MOVE WRK-NEXT-BKG-ID        TO MTGROO01-BKG-ID
066500                                    OF WRK-BOOKING-REG.
066600     MOVE MTGROO04-RR-ROOM-ID    OF WRK-RULE-REG
066700                                 TO MTGROO01-BKG-ROOM-ID
066800                                    OF WRK-BOOKING-REG.
066900     MOVE MTGROO04-RR-USER-ID    OF WRK-RULE-REG
067000                                 TO MTGROO01-BKG-USER-ID
067100                                    OF WRK-BOOKING-REG.
067200     MOVE MTGROO04-RR-TITLE      OF WRK-RULE-REG
067300                                 TO MTGROO01-BKG-TITLE
067400                                    OF WRK-BOOKING-REG.
067500     MOVE MTGROO04-RR-DESC       OF WRK-RULE-REG
067600                                 TO MTGROO01-BKG-DESC
067700                                    OF WRK-BOOKING-REG.
067800     MOVE WRK-CANDIDATE-DATE     TO MTGROO01-BKG-DATE
067900                                    OF WRK-BOOKING-REG.
068000     MOVE MTGROO04-RR-START-TIME OF WRK-RULE-REG
068100                                 TO MTGROO01-BKG-START-TIME
068200                                    OF WRK-BOOKING-REG.
068300     MOVE MTGROO04-RR-END-TIME   OF WRK-RULE-REG
068400                                 TO MTGROO01-BKG-END-TIME
068500                                    OF WRK-BOOKING-REG.
068600     MOVE MTGROO04-RR-ATTENDEES  OF WRK-RULE-REG
068700                                 TO MTGROO01-BKG-ATTENDEES
068800                                    OF WRK-BOOKING-REG.
068900     MOVE 'PENDING'              TO MTGROO01-BKG-STATUS
069000                                    OF WRK-BOOKING-REG.
069100     MOVE MTGROO04-RR-ID         OF WRK-RULE-REG
069200                                 TO MTGROO01-BKG-RECURRING-RULE-ID
069300                                    OF WRK-BOOKING-REG.
069400     MOVE ZEROS                  TO MTGROO01-BKG-APPROVED-BY
069500                                    OF WRK-BOOKING-REG.
069600     MOVE ZEROS                  TO MTGROO01-BKG-APPROVED-AT
069700                                    OF WRK-BOOKING-REG.
069800     MOVE WRK-TIMESTAMP-14       TO MTGROO01-BKG-CREATED-AT
069900                                    OF WRK-BOOKING-REG.
070000
070100     MOVE WRK-BOOKING-REG        TO FD-REG-BOOKMST.
070200
070300     WRITE FD-REG-BOOKMST.
070400
070500     PERFORM 8300-TEST-FS-BOOKMST.
070600
070700     IF WRK-FS-BOOKMST           EQUAL ZEROS
070800        ADD 1                    TO WRK-BOOKINGS-CREATED-COUNTER
070900        ADD 1                    TO WRK-BKG-COUNT
071000        MOVE WRK-NEXT-BKG-ID      TO WRK-BKG-ID-T (WRK-BKG-COUNT)
071100        MOVE MTGROO04-RR-ROOM-ID  OF WRK-RULE-REG
071200                                 TO WRK-BKG-ROOM-ID-T (WRK-BKG-COUNT)
071300        MOVE WRK-CANDIDATE-DATE   TO WRK-BKG-DATE-T (WRK-BKG-COUNT)
071400        MOVE MTGROO04-RR-START-TIME OF WRK-RULE-REG
071500                                 TO WRK-BKG-START-T (WRK-BKG-COUNT)
071600        MOVE MTGROO04-RR-END-TIME OF WRK-RULE-REG
071700                                 TO WRK-BKG-END-T (WRK-BKG-COUNT)
071800        MOVE 'PENDING'            TO WRK-BKG-STATUS-T (WRK-BKG-COUNT)
071900        MOVE MTGROO04-RR-ID       OF WRK-RULE-REG
072000                                 TO WRK-BKG-RULE-ID-T (WRK-BKG-COUNT)
072100     END-IF.
072200*----------------------------------------------------------------*
072300 2700-99-EXIT.                   EXIT.
072400*----------------------------------------------------------------*
072500*----------------------------------------------------------------*
072600 2800-WRITE-AUDIT                 SECTION.
072700*----------------------------------------------------------------*
072800     MOVE 'WRITE'                TO WRK-AP-ACTION-FLAG.
072900     MOVE MTGROO04-RR-USER-ID    OF WRK-RULE-REG
073000                                 TO WRK-AP-USER-ID.
073100     MOVE 'BOOKING'              TO WRK-AP-ENTITY-TYPE.
073200     MOVE WRK-NEXT-BKG-ID        TO WRK-AP-ENTITY-ID.
073300     MOVE 'CREATE'               TO WRK-AP-ACTION-CODE.
073400
073500     CALL WRK-AUDIT-PGM          USING WRK-AUDIT-PARMS.
073600*----------------------------------------------------------------*
073700 2800-99-EXIT.                   EXIT.
073800*----------------------------------------------------------------*
073900*----------------------------------------------------------------*
074000 3000-FINALIZE                    SECTION.
074100*----------------------------------------------------------------*
074200     MOVE 'CLOSE'                TO WRK-AP-ACTION-FLAG.
074300     CALL WRK-AUDIT-PGM          USING WRK-AUDIT-PARMS.
074400
074500     CLOSE RULE-FILE
074600           BOOKING-FILE.
074700
074800     DISPLAY '***************************'.
074900     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
075000     DISPLAY '***************************'.
075100     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
075200     DISPLAY '*-------------------------*'.
075300     DISPLAY '*RULES READ..........:' WRK-RULES-READ-COUNTER
075400     '*'.
075500     DISPLAY '*RULES SKIPPED.......:' WRK-RULES-SKIPPED-COUNTER
075600     '*'.
075700     DISPLAY '*DATES EXAMINED......:' WRK-DATES-EXAMINED-COUNTER
075800     '*'.
075900     DISPLAY '*BOOKINGS CREATED....:' WRK-BOOKINGS-CREATED-COUNTER
076000     '*'.
076100     DISPLAY '*DUPLICATES SKIPPED..:' WRK-DUPS-SKIPPED-COUNTER
076200     '*'.
076300     DISPLAY '*CONFLICTS SKIPPED...:' WRK-CONFLICTS-SKIPPED-COUNTER
076400     '*'.
076500     DISPLAY '***************************'.
076600
076700     STOP RUN.
076800*----------------------------------------------------------------*
076900 3000-99-EXIT.                   EXIT.
077000*----------------------------------------------------------------*
077100*----------------------------------------------------------------*
077200 8100-TEST-FS-RULEMST             SECTION.
077300*----------------------------------------------------------------*
077400     IF WRK-FS-RULEMST           NOT EQUAL ZEROS AND 10
077500        MOVE WRK-FS-RULEMST      TO  WRK-ERROR-CODE
077600        PERFORM 9999-CALL-ABEND-PGM
077700     END-IF.
077800*----------------------------------------------------------------*
077900 8100-99-EXIT.                   EXIT.
078000*----------------------------------------------------------------*
078100*----------------------------------------------------------------*
078200 8200-TEST-FS-ROOMMST             SECTION.
078300*----------------------------------------------------------------*
078400     IF WRK-FS-ROOMMST           NOT EQUAL ZEROS AND 10
078500        MOVE WRK-FS-ROOMMST      TO  WRK-ERROR-CODE
078600        PERFORM 9999-CALL-ABEND-PGM
078700     END-IF.
078800*----------------------------------------------------------------*
078900 8200-99-EXIT.                   EXIT.
079000*----------------------------------------------------------------*
079100*----------------------------------------------------------------*
079200 8300-TEST-FS-BOOKMST             SECTION.
079300*----------------------------------------------------------------*
079400     IF WRK-FS-BOOKMST           NOT EQUAL ZEROS
079500        MOVE WRK-FS-BOOKMST      TO  WRK-ERROR-CODE
079600        PERFORM 9999-CALL-ABEND-PGM
079700     END-IF.
079800*----------------------------------------------------------------*
079900 8300-99-EXIT.                   EXIT.
080000*----------------------------------------------------------------*
080100*----------------------------------------------------------------*
080200 9000-GET-DATE-TIME               SECTION.
080300*----------------------------------------------------------------*
080400     ACCEPT WRK-SYSTEM-DATE      FROM DATE.
080500     ACCEPT WRK-SYSTEM-TIME      FROM TIME.
080600
080700     MOVE YY                     TO WRK-TS-YYYY.
080800     ADD  2000                   TO WRK-TS-YYYY.
080900     MOVE MM                     TO WRK-TS-MM.
081000     MOVE DD                     TO WRK-TS-DD.
081100     MOVE HOUR                   TO WRK-TS-HH.
081200     MOVE MINUTE                 TO WRK-TS-MI.
081300     MOVE SECOND                 TO WRK-TS-SS.
081350
081360     MOVE WRK-TS-DATE-8          TO WRK-ERROR-DATE.
081370     MOVE WRK-TS-TIME-6          TO WRK-ERROR-TIME.
081400*----------------------------------------------------------------*
081500 9000-99-EXIT.                   EXIT.
081600*----------------------------------------------------------------*
081700*----------------------------------------------------------------*
081800*    9200/9300 CONVERT BETWEEN A YYYYMMDD DATE AND A JULIAN DAY
081900*    NUMBER (FLIEGEL-VAN FLANDERN FORMULA) SO THE RULE WINDOW
082000*    CAN BE WALKED ONE CALENDAR DAY AT A TIME WITHOUT AN
082100*    INTRINSIC FUNCTION.  9400 DERIVES THE DAY OF THE WEEK FROM
082200*    THE SAME JULIAN NUMBER, 1=MONDAY THROUGH 7=SUNDAY TO MATCH
082300*    THE RR-DAYS-OF-WEEK TABLE POSITION.
082400*----------------------------------------------------------------*
082500 9200-DATE-TO-JULIAN              SECTION.
082600*----------------------------------------------------------------*
082700     COMPUTE WRK-CALC-A = (14 - WRK-CALC-MM) / 12.
082800     COMPUTE WRK-CALC-Y = WRK-CALC-YYYY + 4800 - WRK-CALC-A.
082900     COMPUTE WRK-CALC-M = WRK-CALC-MM + (12 * WRK-CALC-A) - 3.
083000
083100     COMPUTE WRK-CALC-T1 = (153 * WRK-CALC-M + 2) / 5.
083200     COMPUTE WRK-CALC-T2 = 365 * WRK-CALC-Y.
083300     COMPUTE WRK-CALC-T3 = WRK-CALC-Y / 4.
083400     COMPUTE WRK-CALC-T4 = WRK-CALC-Y / 100.
083500     COMPUTE WRK-CALC-T5 = WRK-CALC-Y / 400.
083600
083700     COMPUTE WRK-CALC-JDN = WRK-CALC-DD + WRK-CALC-T1
083800                           + WRK-CALC-T2 + WRK-CALC-T3
083900                           - WRK-CALC-T4 + WRK-CALC-T5 - 32045.
084000*----------------------------------------------------------------*
084100 9200-99-EXIT.                   EXIT.
084200*----------------------------------------------------------------*
084300*----------------------------------------------------------------*
084400 9300-JULIAN-TO-DATE              SECTION.
084500*----------------------------------------------------------------*
084600     COMPUTE WRK-CALC-A = WRK-CALC-JDN + 32044.
084700     COMPUTE WRK-CALC-T1 = (4 * WRK-CALC-A + 3) / 146097.
084800     COMPUTE WRK-CALC-T2 = WRK-CALC-A
084900                          - ((146097 * WRK-CALC-T1) / 4).
085000     COMPUTE WRK-CALC-T3 = (4 * WRK-CALC-T2 + 3) / 1461.
085100     COMPUTE WRK-CALC-T4 = WRK-CALC-T2
085200                          - ((1461 * WRK-CALC-T3) / 4).
085300     COMPUTE WRK-CALC-T5 = (5 * WRK-CALC-T4 + 2) / 153.
085400
085500     COMPUTE WRK-CALC-DD-OUT = WRK-CALC-T4
085600                          - ((153 * WRK-CALC-T5 + 2) / 5) + 1.
085700     COMPUTE WRK-CALC-MM-OUT = WRK-CALC-T5
085800                          + 3 - (12 * (WRK-CALC-T5 / 10)).
085900     COMPUTE WRK-CALC-YYYY-OUT = (100 * WRK-CALC-T1) + WRK-CALC-T3
086000                          - 4800 + (WRK-CALC-T5 / 10).
086100*----------------------------------------------------------------*
086200 9300-99-EXIT.                   EXIT.
086300*----------------------------------------------------------------*
086400*----------------------------------------------------------------*
086500 9400-JULIAN-TO-DOW               SECTION.
086600*----------------------------------------------------------------*
086700     DIVIDE WRK-CALC-JDN BY 7     GIVING WRK-CALC-T1
086800                                 REMAINDER WRK-CALC-T2.
086900
087000     ADD 1                       TO WRK-CALC-T2
087100                                 GIVING WRK-CALC-T3.
087200     MOVE WRK-CALC-T3             TO WRK-DOW-NUMBER.
087300*----------------------------------------------------------------*
087400 9400-99-EXIT.                   EXIT.
087500*----------------------------------------------------------------*
087600*----------------------------------------------------------------*
087700 9999-CALL-ABEND-PGM              SECTION.
087800*----------------------------------------------------------------*
087900     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
088000*----------------------------------------------------------------*
088100 9999-99-EXIT.                   EXIT.
088200*----------------------------------------------------------------*
