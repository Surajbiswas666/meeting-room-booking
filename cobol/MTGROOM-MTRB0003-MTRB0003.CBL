000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     MTRB0003.
000600 AUTHOR.         RENAN MUNIZ MERLO.
000700 INSTALLATION.   DATA CENTER - BATCH SUPPORT.
000800 DATE-WRITTEN.   26/05/1993.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       NONE.
001100*----------------------------------------------------------------*
001200*                RENAN MUNIZ MERLO COBOL DEVELOPER               *
001300*          https://www.linkedin.com/in/renan-muniz-merlo         *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: MTRB0003.                                     *
001600*    ANALYST.....: RENAN MUNIZ MERLO                             *
001700*    PROGRAMMER..: RENAN MUNIZ MERLO                             *
001800*    DATE........: 26/05/1993                                    *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: MEETING ROOM BOOKING PROJECT - MTGROOM        *
002100*----------------------------------------------------------------*
002200*    GOAL........: READ CANCEL REQUESTS AGAINST A PENDING OR     *
002300*                  APPROVED BOOKING, CONFIRM THE CALLER IS THE   *
002400*                  OWNER OR AN ADMIN, AND SET THE BOOKING TO     *
002500*                  CANCELLED.                                    *
002600*----------------------------------------------------------------*
002700*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002800*                   BKGXTRN         00040       MTGROO07         *
002900*                   USERMST         00350       MTGROO03         *
003000*                   BOOKMST         01000       MTGROO01         *
003100*                   BKGXREJ         00080       N/A              *
003200*----------------------------------------------------------------*
003300*    TABLE DB2...:  NONE.                                        *
003400*----------------------------------------------------------------*
003500*    CHANGE LOG                                                  *
003600*----------------------------------------------------------------*
003700*    26/05/1993  RMM  ORIGINAL PROGRAM.                           *CR0001
003800*    21/01/1997  RMM  A COMPLETED OR ALREADY-CANCELLED BOOKING     *CR0002
003900*                NOW REJECTS THE REQUEST INSTEAD OF OVERWRITING    *CR0002
004000*                THE STATUS A SECOND TIME.                         *CR0002
004100*    30/12/1998  PMS  Y2K REVIEW - NO DATE MATH IN THIS MODULE.    *CR0003
004200*                SIGNED OFF FOR YEAR 2000.                         *CR0003
004250*    03/07/2001  JCS  REQUEST #5011 - BKGXREJ NOW CARRIES THE      *CR0004
004260*                TARGET BKG-ID AHEAD OF THE REASON TEXT, SAME      *CR0004
004270*                CHANGE AS MTRB0002 SO HELP DESK HAS ONE LOOKUP    *CR0004
004280*                PATTERN FOR BOTH REJECT FILES.                    *CR0004
004300*----------------------------------------------------------------*
004400*================================================================*
004500*           E N V I R O N M E N T      D I V I S I O N           *
004600*================================================================*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000      C01 IS TOP-OF-FORM.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500     SELECT BOOKING-CANCEL-TRAN  ASSIGN TO UTS-S-BKGXTRN
005600      ORGANIZATION IS     SEQUENTIAL
005700      ACCESS MODE  IS     SEQUENTIAL
005800      FILE STATUS  IS     WRK-FS-BKGXTRN.
005900
006000     SELECT USER-FILE            ASSIGN TO UTS-S-USERMST
006100      ORGANIZATION IS     SEQUENTIAL
006200      ACCESS MODE  IS     SEQUENTIAL
006300      FILE STATUS  IS     WRK-FS-USERMST.
006400
006500     SELECT BOOKING-FILE         ASSIGN TO UTS-S-BOOKMST
006600      ORGANIZATION IS     SEQUENTIAL
006700      ACCESS MODE  IS     SEQUENTIAL
006800      FILE STATUS  IS     WRK-FS-BOOKMST.
006900
007000     SELECT BOOKING-CANCEL-REJECT ASSIGN TO UTS-S-BKGXREJ
007100      ORGANIZATION IS     SEQUENTIAL
007200      ACCESS MODE  IS     SEQUENTIAL
007300      FILE STATUS  IS     WRK-FS-BKGXREJ.
007400
007500*================================================================*
007600*                  D A T A      D I V I S I O N                  *
007700*================================================================*
007800 DATA DIVISION.
007900 FILE SECTION.
008000*
008100 FD BOOKING-CANCEL-TRAN
008200     RECORDING MODE IS F
008300     LABEL RECORD   IS STANDARD
008400     BLOCK CONTAINS 00 RECORDS.
008500 01 FD-REG-BKGXTRN    PIC X(40).
008600
008700 FD USER-FILE
008800     RECORDING MODE IS F
008900     LABEL RECORD   IS STANDARD
009000     BLOCK CONTAINS 00 RECORDS.
009100 01 FD-REG-USERMST    PIC X(350).
009200
009300 FD BOOKING-FILE
009400     RECORDING MODE IS F
009500     LABEL RECORD   IS STANDARD
009600     BLOCK CONTAINS 00 RECORDS.
009700 01 FD-REG-BOOKMST    PIC X(1000).
009800
009900 FD BOOKING-CANCEL-REJECT
010000     RECORDING MODE IS F
010100     LABEL RECORD   IS STANDARD
010200     BLOCK CONTAINS 00 RECORDS.
010300 01 FD-REG-BKGXREJ    PIC X(80).
010400
010500*-----------------------------------------------------------------*
010600*                  WORKING-STORAGE SECTION                        *
010700*-----------------------------------------------------------------*
010800 WORKING-STORAGE SECTION.
010900
011000 77 WRK-TRAN-REGS-COUNTER                  PIC 9(05) COMP VALUE ZEROS.
011100 77 WRK-CANCELLED-REGS-COUNTER              PIC 9(05) COMP VALUE ZEROS.
011200 77 WRK-REJECT-REGS-COUNTER                 PIC 9(05) COMP VALUE ZEROS.
011300
011400 77 WRK-TRAN-EOF                           PIC X(03) VALUE SPACES.
011500 77 WRK-REJECT-SW                          PIC X(01) VALUE 'N'.
011600 77 WRK-REJECT-REASON                      PIC X(40) VALUE SPACES.
011700
011800*DATA FOR ERROR LOG:
011900 01 WRK-ERROR-LOG.
012000    03 WRK-PROGRAM                         PIC X(08) VALUE
012100                                                     'MTRB0003'  .
012200    03 WRK-ERROR-MSG                       PIC X(30) VALUE SPACES.
012300    03 WRK-ERROR-CODE                      PIC X(30) VALUE SPACES.
012400    03 WRK-ERROR-DATE                      PIC X(10) VALUE SPACES.
012500    03 WRK-ERROR-TIME                      PIC X(08) VALUE SPACES.
012600
012700 77 WRK-ABEND-PGM                          PIC X(08) VALUE
012800                                                     'ABENDPGM'  .
012900 77 WRK-AUDIT-PGM                          PIC X(08) VALUE
013000                                                     'AUDTPGM '  .
013100
013200 01 WRK-FILE-STATUS.
013300    03 WRK-FS-BKGXTRN                      PIC 9(02) VALUE ZEROS.
013400    03 WRK-FS-USERMST                      PIC 9(02) VALUE ZEROS.
013500    03 WRK-FS-BOOKMST                      PIC 9(02) VALUE ZEROS.
013600    03 WRK-FS-BKGXREJ                      PIC 9(02) VALUE ZEROS.
013700
013800 01 WRK-TRAN-REG.
013900    COPY 'MTGROO07'.
014000
014100 01 WRK-BOOKING-REG.
014200    COPY 'MTGROO01'.
014250
014260 01 WRK-USER-REG.
014270    COPY 'MTGROO03'.
014300
014400*USER MASTER LOADED TO A TABLE - USED TO PROVE THE CALLER HOLDS
014500*THE ADMIN ROLE WHEN THE CALLER IS NOT THE BOOKING OWNER:
014600 01 WRK-USER-TABLE.
014700    03 WRK-USER-ENTRY                      OCCURS 5000 TIMES.
014800       05 WRK-USER-ID-T                    PIC 9(09).
014900       05 WRK-USER-ROLE-T                  PIC X(10).
015000       05 WRK-USER-ACTIVE-T                PIC X(01).
015100       05 FILLER                           PIC X(01).
015200 77 WRK-USER-COUNT                         PIC 9(04) COMP VALUE ZEROS.
015300 77 WRK-USER-SUB                           PIC 9(04) COMP VALUE ZEROS.
015400 77 WRK-USER-FOUND-SW                      PIC X(01) VALUE 'N'.
015500 77 WRK-USER-FOUND-SUB                     PIC 9(04) COMP VALUE ZEROS.
015600
015700*BOOKING MASTER LOADED TO A TABLE, REWRITTEN ON CLOSE - SAME
015800*REBUILD IDIOM AS THE APPROVE/REJECT STEP.
015900 01 WRK-BKG-TABLE.
016000    03 WRK-BKG-ENTRY                       OCCURS 20000 TIMES.
016100       05 WRK-BKG-ID-T                     PIC 9(09).
016200       05 WRK-BKG-USER-ID-T                PIC 9(09).
016300       05 WRK-BKG-ROOM-ID-T                PIC 9(09).
016400       05 WRK-BKG-DATE-T                   PIC 9(08).
016500       05 WRK-BKG-START-T                  PIC 9(04).
016600       05 WRK-BKG-END-T                    PIC 9(04).
016700       05 WRK-BKG-STATUS-T                 PIC X(09).
016800       05 WRK-BKG-IMAGE-T                  PIC X(1000).
016900       05 FILLER                           PIC X(01).
017000 77 WRK-BKG-COUNT                          PIC 9(05) COMP VALUE ZEROS.
017100 77 WRK-BKG-SUB                            PIC 9(05) COMP VALUE ZEROS.
017200 77 WRK-BKG-FOUND-SW                       PIC X(01) VALUE 'N'.
017300 77 WRK-BKG-FOUND-SUB                      PIC 9(05) COMP VALUE ZEROS.
017400
017500*ALPHA VIEW OF THE TARGET BOOKING KEY FOR THE REJECT MESSAGE:
017600 01 WRK-BKG-ID-SINAL PIC +9(009) VALUE ZEROS.
017700 01 FILLER REDEFINES WRK-BKG-ID-SINAL.
017800    05 FILLER         PIC X(001).
017900    05 WRK-BKG-ID-NUM PIC 9(009).
018000 01 FILLER REDEFINES WRK-BKG-ID-SINAL.
018100    05 WRK-BKG-ID-X   PIC X(010).
018200
018300 01 WRK-SYSTEM-DATE.
018400    03 YY                                  PIC 9(02) VALUE ZEROS.
018500    03 MM                                  PIC 9(02) VALUE ZEROS.
018600    03 DD                                  PIC 9(02) VALUE ZEROS.
018700*
018800 01 WRK-SYSTEM-TIME.
018900    03 HOUR                                PIC 9(02) VALUE ZEROS.
019000    03 MINUTE                              PIC 9(02) VALUE ZEROS.
019100    03 SECOND                              PIC 9(02) VALUE ZEROS.
019200    03 HUNDREDTH                           PIC 9(02) VALUE ZEROS.
019300
019400*TIMESTAMP OF THE RUN, STAMPED ON THE ERROR LOG IF THIS RUN HAS
019500*TO CALL ABENDPGM - CANCEL ITSELF WRITES NO TIMESTAMP FIELD ON
019600*THE BOOKING RECORD, THERE IS NONE DEFINED FOR IT ON MTGROO01.
019700 01 WRK-TIMESTAMP-14.
019800    03 WRK-TS-YYYY                         PIC 9(04) VALUE ZEROS.
019900    03 WRK-TS-MM                           PIC 9(02) VALUE ZEROS.
020000    03 WRK-TS-DD                           PIC 9(02) VALUE ZEROS.
020100    03 WRK-TS-HH                           PIC 9(02) VALUE ZEROS.
020200    03 WRK-TS-MI                           PIC 9(02) VALUE ZEROS.
020300    03 WRK-TS-SS                           PIC 9(02) VALUE ZEROS.
020400 01 FILLER REDEFINES WRK-TIMESTAMP-14.
020500    03 WRK-TS-DATE-8                       PIC 9(08).
020600    03 WRK-TS-TIME-6                       PIC 9(06).
020700
020800 01 WRK-WHEN-COPILED.
020900    03 MM-COMPILED                         PIC X(02) VALUE SPACES.
021000    03 FILLER                              PIC X(01) VALUE '/'.
021100    03 DD-COMPILED                         PIC X(02) VALUE SPACES.
021200    03 FILLER                              PIC X(01) VALUE '/'.
021300    03 YY-COMPILED                         PIC X(02) VALUE SPACES.
021400    03 HOUR-COMPILED                       PIC X(02) VALUE SPACES.
021500    03 FILLER                              PIC X(01) VALUE '-'.
021600    03 MINUTE-COMPILED                     PIC X(02) VALUE SPACES.
021700    03 FILLER                              PIC X(01) VALUE '-'.
021800    03 SECOND-COMPILED                     PIC X(02) VALUE SPACES.
021900
022000 01 WRK-AUDIT-PARMS.
022100    03 WRK-AP-ACTION-FLAG                  PIC X(05) VALUE 'WRITE'.
022200    03 WRK-AP-USER-ID                      PIC 9(09) VALUE ZEROS.
022300    03 WRK-AP-ENTITY-TYPE                  PIC X(10) VALUE SPACES.
022400    03 WRK-AP-ENTITY-ID                    PIC 9(09) VALUE ZEROS.
022500    03 WRK-AP-ACTION-CODE                  PIC X(10) VALUE SPACES.
022600
022700*================================================================*
022800 PROCEDURE                       DIVISION.
022900*================================================================*
023000*----------------------------------------------------------------*
023100 0000-MAIN-PROCESS               SECTION.
023200*----------------------------------------------------------------*
023300     MOVE WHEN-COMPILED          TO WRK-WHEN-COPILED.
023400
023500     PERFORM 1000-INITIALIZE.
023600
023700     PERFORM 2100-READ-TRAN.
023800
023900     PERFORM 2000-PROCESS-TRAN   UNTIL WRK-TRAN-EOF EQUAL 'END'.
024000
024100     PERFORM 3000-FINALIZE.
024200*----------------------------------------------------------------*
024300 0000-99-EXIT.                   EXIT.
024400*----------------------------------------------------------------*
024500*----------------------------------------------------------------*
024600 1000-INITIALIZE                 SECTION.
024700*----------------------------------------------------------------*
024800     PERFORM 9000-GET-DATE-TIME.
024900
025000     OPEN INPUT  BOOKING-CANCEL-TRAN.
025100     MOVE 'OPEN FILE BKGXTRN'     TO WRK-ERROR-MSG.
025200     PERFORM 8100-TEST-FS-BKGXTRN.
025300
025400     OPEN OUTPUT BOOKING-CANCEL-REJECT.
025500     MOVE 'OPEN FILE BKGXREJ'     TO WRK-ERROR-MSG.
025600     PERFORM 8400-TEST-FS-BKGXREJ.
025700
025800     PERFORM 1100-LOAD-USER-TABLE.
025900     PERFORM 1200-LOAD-BOOKING-TABLE.
026000*----------------------------------------------------------------*
026100 1000-99-EXIT.                   EXIT.
026200*----------------------------------------------------------------*
026300*----------------------------------------------------------------*
026400 1100-LOAD-USER-TABLE            SECTION.
026500*----------------------------------------------------------------*
026600     OPEN INPUT USER-FILE.
026700     MOVE 'LOADING USER MASTER'  TO WRK-ERROR-MSG.
026800     PERFORM 8200-TEST-FS-USERMST.
026900
027000     READ USER-FILE                INTO WRK-USER-REG.
027100
027200     PERFORM 1150-LOAD-ONE-USER UNTIL WRK-FS-USERMST EQUAL 10.
027300
027400     CLOSE USER-FILE.
027500*----------------------------------------------------------------*
027600 1100-99-EXIT.                   EXIT.
027700*----------------------------------------------------------------*
027800*----------------------------------------------------------------*
027900 1150-LOAD-ONE-USER                SECTION.
028000*----------------------------------------------------------------*
028100     ADD 1                       TO WRK-USER-COUNT.
028200     MOVE MTGROO03-USER-ID       OF WRK-USER-REG
028300                                 TO WRK-USER-ID-T (WRK-USER-COUNT).
028400     MOVE MTGROO03-USER-ROLE     OF WRK-USER-REG
028500                                 TO WRK-USER-ROLE-T (WRK-USER-COUNT).
028600     MOVE MTGROO03-USER-ACTIVE   OF WRK-USER-REG
028700                                 TO WRK-USER-ACTIVE-T (WRK-USER-COUNT).
028800     READ USER-FILE                INTO WRK-USER-REG.
028900*----------------------------------------------------------------*
029000 1150-99-EXIT.                   EXIT.
029100*----------------------------------------------------------------*
029200*----------------------------------------------------------------*
029300 1200-LOAD-BOOKING-TABLE         SECTION.
029400*----------------------------------------------------------------*
029500     OPEN INPUT BOOKING-FILE.
029600     MOVE 'LOADING BOOKING MASTER'
029700                                  TO WRK-ERROR-MSG.
029800     PERFORM 8300-TEST-FS-BOOKMST.
029900
030000     READ BOOKING-FILE             INTO WRK-BOOKING-REG.
030100
030200     PERFORM 1250-LOAD-ONE-BOOKING UNTIL WRK-FS-BOOKMST EQUAL 10.
030300
030400     CLOSE BOOKING-FILE.
030500*----------------------------------------------------------------*
030600 1200-99-EXIT.                   EXIT.
030700*----------------------------------------------------------------*
030800*----------------------------------------------------------------*
030900 1250-LOAD-ONE-BOOKING            SECTION.
031000*----------------------------------------------------------------*
031100     ADD 1                       TO WRK-BKG-COUNT.
031200     MOVE MTGROO01-BKG-ID        OF WRK-BOOKING-REG
031300                                 TO WRK-BKG-ID-T (WRK-BKG-COUNT).
031400     MOVE MTGROO01-BKG-USER-ID   OF WRK-BOOKING-REG
031500                                 TO WRK-BKG-USER-ID-T (WRK-BKG-COUNT).
031600     MOVE MTGROO01-BKG-ROOM-ID   OF WRK-BOOKING-REG
031700                                 TO WRK-BKG-ROOM-ID-T (WRK-BKG-COUNT).
031800     MOVE MTGROO01-BKG-DATE      OF WRK-BOOKING-REG
031900                                 TO WRK-BKG-DATE-T (WRK-BKG-COUNT).
032000     MOVE MTGROO01-BKG-START-TIME OF WRK-BOOKING-REG
032100                                 TO WRK-BKG-START-T (WRK-BKG-COUNT).
032200     MOVE MTGROO01-BKG-END-TIME  OF WRK-BOOKING-REG
032300                                 TO WRK-BKG-END-T (WRK-BKG-COUNT).
032400     MOVE MTGROO01-BKG-STATUS    OF WRK-BOOKING-REG
032500                                 TO WRK-BKG-STATUS-T (WRK-BKG-COUNT).
032600     MOVE WRK-BOOKING-REG        TO WRK-BKG-IMAGE-T (WRK-BKG-COUNT).
032700     READ BOOKING-FILE            INTO WRK-BOOKING-REG.
032800*----------------------------------------------------------------*
032900 1250-99-EXIT.                   EXIT.
033000*----------------------------------------------------------------*
033100*----------------------------------------------------------------*
033200 2000-PROCESS-TRAN                SECTION.
033300*----------------------------------------------------------------*
033400     ADD 1                       TO WRK-TRAN-REGS-COUNTER.
033500     MOVE 'N'                    TO WRK-REJECT-SW.
033600     MOVE SPACES                 TO WRK-REJECT-REASON.
033700
033800     PERFORM 2200-FIND-BOOKING.
033900
034000     IF WRK-REJECT-SW            EQUAL 'N'
034100        PERFORM 2300-CHECK-AUTHORIZATION
034200     END-IF.
034300
034400     IF WRK-REJECT-SW            EQUAL 'N'
034500        PERFORM 2500-APPLY-CANCEL
034600        PERFORM 2600-WRITE-AUDIT
034700     ELSE
034800        PERFORM 2700-WRITE-REJECT
034900     END-IF.
035000
035100     PERFORM 2100-READ-TRAN.
035200*----------------------------------------------------------------*
035300 2000-99-EXIT.                   EXIT.
035400*----------------------------------------------------------------*
035500*----------------------------------------------------------------*
035600 2100-READ-TRAN                   SECTION.
035700*----------------------------------------------------------------*
035800     MOVE 'READING BKGXTRN'      TO WRK-ERROR-MSG.
035900
036000     READ BOOKING-CANCEL-TRAN     INTO WRK-TRAN-REG.
036100
036200     PERFORM 8100-TEST-FS-BKGXTRN.
036300
036400     IF WRK-FS-BKGXTRN           EQUAL 10
036500        MOVE 'END'               TO WRK-TRAN-EOF
036600     END-IF.
036700*----------------------------------------------------------------*
036800 2100-99-EXIT.                   EXIT.
036900*----------------------------------------------------------------*
037000*----------------------------------------------------------------*
037100 2200-FIND-BOOKING                SECTION.
037200*----------------------------------------------------------------*
037300     MOVE 'N'                    TO WRK-BKG-FOUND-SW.
037400     PERFORM 2210-SCAN-BKG-TABLE VARYING WRK-BKG-SUB FROM 1 BY 1
037500               UNTIL WRK-BKG-SUB GREATER WRK-BKG-COUNT
037600                  OR WRK-BKG-FOUND-SW EQUAL 'Y'.
037700
037800     IF WRK-BKG-FOUND-SW         EQUAL 'N'
037900        MOVE 'Y'                 TO WRK-REJECT-SW
038000        MOVE 'BOOKING NOT FOUND'  TO WRK-REJECT-REASON
038100     ELSE
038200        IF WRK-BKG-STATUS-T (WRK-BKG-FOUND-SUB) EQUAL 'CANCELLED'
038300           OR WRK-BKG-STATUS-T (WRK-BKG-FOUND-SUB) EQUAL 'REJECTED'
038400           MOVE 'Y'              TO WRK-REJECT-SW
038500           MOVE 'BOOKING IS ALREADY CLOSED OUT'
038600                                 TO WRK-REJECT-REASON
038700        END-IF
038800     END-IF.
038900*----------------------------------------------------------------*
039000 2200-99-EXIT.                   EXIT.
039100*----------------------------------------------------------------*
039200*----------------------------------------------------------------*
039300 2210-SCAN-BKG-TABLE              SECTION.
039400*----------------------------------------------------------------*
039500     IF WRK-BKG-ID-T (WRK-BKG-SUB)
039600                                 EQUAL MTGROO07-TRN-BKG-ID
039700                                       OF WRK-TRAN-REG
039800        MOVE 'Y'                 TO WRK-BKG-FOUND-SW
039900        MOVE WRK-BKG-SUB         TO WRK-BKG-FOUND-SUB
040000     END-IF.
040100*----------------------------------------------------------------*
040200 2210-99-EXIT.                   EXIT.
040300*----------------------------------------------------------------*
040400*----------------------------------------------------------------*
040500 2300-CHECK-AUTHORIZATION         SECTION.
040600*----------------------------------------------------------------*
040700*    THE CALLER MAY CANCEL ITS OWN BOOKING OUTRIGHT.  CANCELLING
040800*    SOMEONE ELSE'S BOOKING REQUIRES THE ADMIN ROLE.
040900*----------------------------------------------------------------*
041000     IF WRK-BKG-USER-ID-T (WRK-BKG-FOUND-SUB)
041100                                 EQUAL MTGROO07-TRN-ACTING-USER-ID
041200                                       OF WRK-TRAN-REG
041300        CONTINUE
041400     ELSE
041500        MOVE 'N'                 TO WRK-USER-FOUND-SW
041600        PERFORM 2310-SCAN-USER-TABLE VARYING WRK-USER-SUB FROM 1 BY 1
041700                  UNTIL WRK-USER-SUB GREATER WRK-USER-COUNT
041800                     OR WRK-USER-FOUND-SW EQUAL 'Y'
041900        IF WRK-USER-FOUND-SW     EQUAL 'N'
042000           MOVE 'Y'              TO WRK-REJECT-SW
042100           MOVE 'ACTING USER NOT FOUND'
042200                                 TO WRK-REJECT-REASON
042300        ELSE
042400           IF WRK-USER-ROLE-T (WRK-USER-FOUND-SUB)
042500                                 NOT EQUAL 'ADMIN'
042600              MOVE 'Y'           TO WRK-REJECT-SW
042700              MOVE 'CALLER IS NEITHER OWNER NOR ADMIN'
042800                                 TO WRK-REJECT-REASON
042900           END-IF
043000        END-IF
043100     END-IF.
043200*----------------------------------------------------------------*
043300 2300-99-EXIT.                   EXIT.
043400*----------------------------------------------------------------*
043500*----------------------------------------------------------------*
043600 2310-SCAN-USER-TABLE             SECTION.
043700*----------------------------------------------------------------*
043800     IF WRK-USER-ID-T (WRK-USER-SUB)
043900                                 EQUAL MTGROO07-TRN-ACTING-USER-ID
044000                                       OF WRK-TRAN-REG
044100        MOVE 'Y'                 TO WRK-USER-FOUND-SW
044200        MOVE WRK-USER-SUB        TO WRK-USER-FOUND-SUB
044300     END-IF.
044400*----------------------------------------------------------------*
044500 2310-99-EXIT.                   EXIT.
044600*----------------------------------------------------------------*
044700*----------------------------------------------------------------*
044800 2500-APPLY-CANCEL                SECTION.
044900*----------------------------------------------------------------*
045000     MOVE 'CANCELLED'            TO WRK-BKG-STATUS-T
045100                                       (WRK-BKG-FOUND-SUB).
045200     ADD 1                       TO WRK-CANCELLED-REGS-COUNTER.
045300
045400     PERFORM 2550-REWRITE-BOOKING-FILE.
045500*----------------------------------------------------------------*
045600 2500-99-EXIT.                   EXIT.
045700*----------------------------------------------------------------*
045800*----------------------------------------------------------------*
045900 2550-REWRITE-BOOKING-FILE        SECTION.
046000*----------------------------------------------------------------*
046100     MOVE 'REWRITING BOOKING MASTER'
046200                                  TO WRK-ERROR-MSG.
046300
046400     OPEN OUTPUT BOOKING-FILE.
046500     PERFORM 8300-TEST-FS-BOOKMST.
046600
046700     PERFORM 2560-REWRITE-ONE-BKG VARYING WRK-BKG-SUB FROM 1 BY 1
046800               UNTIL WRK-BKG-SUB GREATER WRK-BKG-COUNT.
046900
047000     CLOSE BOOKING-FILE.
047100*----------------------------------------------------------------*
047200 2550-99-EXIT.                   EXIT.
047300*----------------------------------------------------------------*
047400*----------------------------------------------------------------*
047500 2560-REWRITE-ONE-BKG             SECTION.
047600*----------------------------------------------------------------*
047700     MOVE WRK-BKG-IMAGE-T (WRK-BKG-SUB)
047800                                 TO WRK-BOOKING-REG.
047900     MOVE WRK-BKG-STATUS-T (WRK-BKG-SUB)
048000                                 TO MTGROO01-BKG-STATUS
048100                                       OF WRK-BOOKING-REG.
048200     MOVE WRK-BOOKING-REG        TO FD-REG-BOOKMST.
048300     WRITE FD-REG-BOOKMST.
048400     PERFORM 8300-TEST-FS-BOOKMST.
048500*----------------------------------------------------------------*
048600 2560-99-EXIT.                   EXIT.
048700*----------------------------------------------------------------*
048800*----------------------------------------------------------------*
048900 2600-WRITE-AUDIT                 SECTION.
049000*----------------------------------------------------------------*
049100     MOVE 'WRITE'                TO WRK-AP-ACTION-FLAG.
049200     MOVE MTGROO07-TRN-ACTING-USER-ID OF WRK-TRAN-REG
049300                                 TO WRK-AP-USER-ID.
049400     MOVE 'BOOKING'              TO WRK-AP-ENTITY-TYPE.
049500     MOVE MTGROO07-TRN-BKG-ID    OF WRK-TRAN-REG
049600                                 TO WRK-AP-ENTITY-ID.
049700     MOVE 'CANCEL'               TO WRK-AP-ACTION-CODE.
049800
049900     CALL WRK-AUDIT-PGM          USING WRK-AUDIT-PARMS.
050000*----------------------------------------------------------------*
050100 2600-99-EXIT.                   EXIT.
050200*----------------------------------------------------------------*
050300*----------------------------------------------------------------*
050400 2700-WRITE-REJECT                SECTION.
050500*----------------------------------------------------------------*
050600     MOVE MTGROO07-TRN-BKG-ID    OF WRK-TRAN-REG
050700                                 TO WRK-BKG-ID-NUM.
050800     MOVE SPACES                 TO FD-REG-BKGXREJ.
050900     STRING WRK-BKG-ID-X
051000            ' '
051100            WRK-REJECT-REASON
051200                                 DELIMITED BY SIZE
051300                                 INTO FD-REG-BKGXREJ.
051400
051500     WRITE FD-REG-BKGXREJ.
051600
051700     PERFORM 8400-TEST-FS-BKGXREJ.
051800
051900     IF WRK-FS-BKGXREJ           EQUAL ZEROS
052000        ADD 1                    TO WRK-REJECT-REGS-COUNTER
052100     END-IF.
052200*----------------------------------------------------------------*
052300 2700-99-EXIT.                   EXIT.
052400*----------------------------------------------------------------*
052500*----------------------------------------------------------------*
052600 3000-FINALIZE                    SECTION.
052700*----------------------------------------------------------------*
052800     MOVE 'CLOSE'                TO WRK-AP-ACTION-FLAG.
052900     CALL WRK-AUDIT-PGM          USING WRK-AUDIT-PARMS.
053000
053100     CLOSE BOOKING-CANCEL-TRAN
053200           BOOKING-CANCEL-REJECT.
053300
053400     DISPLAY '***************************'.
053500     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
053600     DISPLAY '***************************'.
053700     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
053800     DISPLAY '*-------------------------*'.
053900     DISPLAY '*TRANSACTIONS READ...:' WRK-TRAN-REGS-COUNTER
054000     '*'.
054100     DISPLAY '*BOOKINGS CANCELLED..:' WRK-CANCELLED-REGS-COUNTER
054200     '*'.
054300     DISPLAY '*TRANSACTIONS REJECTED:' WRK-REJECT-REGS-COUNTER
054400     '*'.
054500     DISPLAY '***************************'.
054600
054700     STOP RUN.
054800*----------------------------------------------------------------*
054900 3000-99-EXIT.                   EXIT.
055000*----------------------------------------------------------------*
055100*----------------------------------------------------------------*
055200 8100-TEST-FS-BKGXTRN             SECTION.
055300*----------------------------------------------------------------*
055400     IF WRK-FS-BKGXTRN           NOT EQUAL ZEROS AND 10
055500        MOVE WRK-FS-BKGXTRN      TO  WRK-ERROR-CODE
055600        PERFORM 9999-CALL-ABEND-PGM
055700     END-IF.
055800*----------------------------------------------------------------*
055900 8100-99-EXIT.                   EXIT.
056000*----------------------------------------------------------------*
056100*----------------------------------------------------------------*
056200 8200-TEST-FS-USERMST             SECTION.
056300*----------------------------------------------------------------*
056400     IF WRK-FS-USERMST           NOT EQUAL ZEROS AND 10
056500        MOVE WRK-FS-USERMST      TO  WRK-ERROR-CODE
056600        PERFORM 9999-CALL-ABEND-PGM
056700     END-IF.
056800*----------------------------------------------------------------*
056900 8200-99-EXIT.                   EXIT.
057000*----------------------------------------------------------------*
057100*----------------------------------------------------------------*
057200 8300-TEST-FS-BOOKMST             SECTION.
057300*----------------------------------------------------------------*
057400     IF WRK-FS-BOOKMST           NOT EQUAL ZEROS AND 10
057500        MOVE WRK-FS-BOOKMST      TO  WRK-ERROR-CODE
057600        PERFORM 9999-CALL-ABEND-PGM
057700     END-IF.
057800*----------------------------------------------------------------*
057900 8300-99-EXIT.                   EXIT.
058000*----------------------------------------------------------------*
058100*----------------------------------------------------------------*
058200 8400-TEST-FS-BKGXREJ             SECTION.
058300*----------------------------------------------------------------*
058400     IF WRK-FS-BKGXREJ           NOT EQUAL ZEROS
058500        MOVE WRK-FS-BKGXREJ      TO  WRK-ERROR-CODE
058600        PERFORM 9999-CALL-ABEND-PGM
058700     END-IF.
058800*----------------------------------------------------------------*
058900 8400-99-EXIT.                   EXIT.
059000*----------------------------------------------------------------*
059100*----------------------------------------------------------------*
059200 9000-GET-DATE-TIME               SECTION.
059300*----------------------------------------------------------------*
059400     ACCEPT WRK-SYSTEM-DATE      FROM DATE.
059500     ACCEPT WRK-SYSTEM-TIME      FROM TIME.
059600
059700     MOVE YY                     TO WRK-TS-YYYY.
059800     ADD  2000                   TO WRK-TS-YYYY.
059900     MOVE MM                     TO WRK-TS-MM.
060000     MOVE DD                     TO WRK-TS-DD.
060100     MOVE HOUR                   TO WRK-TS-HH.
060200     MOVE MINUTE                 TO WRK-TS-MI.
060300     MOVE SECOND                 TO WRK-TS-SS.
060400
060500     MOVE WRK-TS-DATE-8          TO WRK-ERROR-DATE.
060600     MOVE WRK-TS-TIME-6          TO WRK-ERROR-TIME.
060700*----------------------------------------------------------------*
060800 9000-99-EXIT.                   EXIT.
060900*----------------------------------------------------------------*
061000*----------------------------------------------------------------*
061100 9999-CALL-ABEND-PGM              SECTION.
061200*----------------------------------------------------------------*
061300     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
061400*----------------------------------------------------------------*
061500 9999-99-EXIT.                   EXIT.
061600*----------------------------------------------------------------*
