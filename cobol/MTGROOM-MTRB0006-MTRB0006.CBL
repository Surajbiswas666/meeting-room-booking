000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     MTRB0006.
000600 AUTHOR.         RENAN MUNIZ MERLO.
000700 INSTALLATION.   DATA CENTER - BATCH SUPPORT.
000800 DATE-WRITTEN.   16/06/1993.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       NONE.
001100*----------------------------------------------------------------*
001200*                RENAN MUNIZ MERLO COBOL DEVELOPER               *
001300*          https://www.linkedin.com/in/renan-muniz-merlo         *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: MTRB0006.                                     *
001600*    ANALYST.....: RENAN MUNIZ MERLO                             *
001700*    PROGRAMMER..: RENAN MUNIZ MERLO                             *
001800*    DATE........: 16/06/1993                                    *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: MEETING ROOM BOOKING PROJECT - MTGROOM        *
002100*----------------------------------------------------------------*
002200*    GOAL........: ROOM MASTER MAINTENANCE - CREATE, UPDATE AND  *
002300*                  SOFT-DELETE OF ROOM RECORDS FROM A SMALL      *
002400*                  TRANSACTION FILE, OR, WHEN THE TRANSACTION    *
002500*                  FILE IS EMPTY, A PLAIN ACTIVE-ROOM LISTING    *
002600*                  FILTERED BY CAPACITY AND/OR NAME.             *
002700*----------------------------------------------------------------*
002800*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002900*                   ROOMMTRN        00850       MTGROO09         *
002950*                   ROOMSRCH        00120       MTGROO11         *
003000*                   ROOMMST         00950       MTGROO02         *
003100*                   ROOMMREJ        00080       N/A               *
003200*----------------------------------------------------------------*
003300*    TABLE DB2...:  NONE.                                        *
003400*----------------------------------------------------------------*
003500*    CHANGE LOG                                                  *
003600*----------------------------------------------------------------*
003700*    16/06/1993  RMM  ORIGINAL PROGRAM.                           *CR0001
003800*    22/11/1994  RMM  DELETE IS NOW A SOFT DELETE (ROOM-ACTIVE =   *CR0002
003900*                'N') - SCHEDULING HISTORY REFERENCES THE ROOM    *CR0002
004000*                ID LONG AFTER IT IS TAKEN OUT OF SERVICE.         *CR0002
004100*    11/09/1997  RMM  AN EMPTY TRANSACTION FILE NOW DRIVES A      *CR0003
004200*                PLAIN ACTIVE-ROOM LISTING INSTEAD OF ENDING THE  *CR0003
004300*                RUN WITH NOTHING PRODUCED.                       *CR0003
004400*    29/12/1998  PMS  Y2K REVIEW - NO DATE ARITHMETIC IN THIS      *CR0004
004500*                MODULE, CLEARED.                                 *CR0004
004550*    15/03/2002  JCS  REQUEST #5060 - LISTING NOW TAKES ITS        *CR0005
004560*                CAPACITY FLOOR FROM A NEW ROOMSRCH PARAMETER      *CR0005
004570*                RECORD - ZERO MEANS NO MINIMUM RATHER THAN        *CR0005
004580*                LITERALLY FILTERING OUT EVERY ROOM.               *CR0005
004590*    21/08/2002  JCS  REQUEST #5062 - THE SAME PARAMETER RECORD    *CR0006
004592*                NOW ALSO CARRIES A ROOM-NAME CONTAINS FILTER,     *CR0006
004594*                APPLIED ALONGSIDE THE CAPACITY FLOOR - NO MORE    *CR0006
004596*                INTRINSIC FUNCTIONS AVAILABLE ON THIS RELEASE SO  *CR0006
004598*                THE SCAN IS DONE BY REFERENCE MODIFICATION.       *CR0006
004600*----------------------------------------------------------------*
004700*================================================================*
004800*           E N V I R O N M E N T      D I V I S I O N           *
004900*================================================================*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300      C01 IS TOP-OF-FORM.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700
005800     SELECT ROOM-MAINT-TRAN       ASSIGN TO UTS-S-ROOMMTRN
005900      ORGANIZATION IS     SEQUENTIAL
006000      ACCESS MODE  IS     SEQUENTIAL
006100      FILE STATUS  IS     WRK-FS-ROOMMTRN.
006200
006220     SELECT ROOM-SEARCH-REQUEST  ASSIGN TO UTS-S-ROOMSRCH
006240      ORGANIZATION IS     SEQUENTIAL
006260      ACCESS MODE  IS     SEQUENTIAL
006280      FILE STATUS  IS     WRK-FS-ROOMSRCH.
006290
006300     SELECT ROOM-FILE             ASSIGN TO UTS-S-ROOMMST
006400      ORGANIZATION IS     SEQUENTIAL
006500      ACCESS MODE  IS     SEQUENTIAL
006600      FILE STATUS  IS     WRK-FS-ROOMMST.
006700
006800     SELECT ROOM-MAINT-REJECT     ASSIGN TO UTS-S-ROOMMREJ
006900      ORGANIZATION IS     SEQUENTIAL
007000      ACCESS MODE  IS     SEQUENTIAL
007100      FILE STATUS  IS     WRK-FS-ROOMMREJ.
007200
007300*================================================================*
007400*                  D A T A      D I V I S I O N                  *
007500*================================================================*
007600 DATA DIVISION.
007700 FILE SECTION.
007800*
007900 FD ROOM-MAINT-TRAN
008000     RECORDING MODE IS F
008100     LABEL RECORD   IS STANDARD
008200     BLOCK CONTAINS 00 RECORDS.
008300 01 FD-REG-ROOMMTRN   PIC X(850).
008400
008420 FD ROOM-SEARCH-REQUEST
008440     RECORDING MODE IS F
008450     LABEL RECORD   IS STANDARD
008460     BLOCK CONTAINS 00 RECORDS.
008480 01 FD-REG-ROOMSRCH   PIC X(120).
008490
008500 FD ROOM-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORD   IS STANDARD
008800     BLOCK CONTAINS 00 RECORDS.
008900 01 FD-REG-ROOMMST    PIC X(950).
009000
009100 FD ROOM-MAINT-REJECT
009200     RECORDING MODE IS F
009300     LABEL RECORD   IS STANDARD
009400     BLOCK CONTAINS 00 RECORDS.
009500 01 FD-REG-ROOMMREJ   PIC X(80).
009600
009700*-----------------------------------------------------------------*
009800*                  WORKING-STORAGE SECTION                        *
009900*-----------------------------------------------------------------*
010000 WORKING-STORAGE SECTION.
010100
010200 77 WRK-TRAN-REGS-COUNTER                  PIC 9(05) COMP VALUE ZEROS.
010300 77 WRK-CREATED-REGS-COUNTER                PIC 9(05) COMP VALUE ZEROS.
010400 77 WRK-UPDATED-REGS-COUNTER                PIC 9(05) COMP VALUE ZEROS.
010500 77 WRK-DELETED-REGS-COUNTER                PIC 9(05) COMP VALUE ZEROS.
010600 77 WRK-REJECT-REGS-COUNTER                 PIC 9(05) COMP VALUE ZEROS.
010700 77 WRK-LISTED-REGS-COUNTER                 PIC 9(05) COMP VALUE ZEROS.
010800
010900 77 WRK-TRAN-EOF                           PIC X(03) VALUE SPACES.
011000 77 WRK-FIRST-TRAN-SW                      PIC X(01) VALUE 'Y'.
011100 77 WRK-LISTING-MODE-SW                    PIC X(01) VALUE 'N'.
011200 77 WRK-ROOM-FOUND-SW                      PIC X(01) VALUE 'N'.
011300 77 WRK-REJECT-SW                          PIC X(01) VALUE 'N'.
011400
011500*DATA FOR ERROR LOG:
011600 01 WRK-ERROR-LOG.
011700    03 WRK-PROGRAM                         PIC X(08) VALUE
011800                                                     'MTRB0006'  .
011900    03 WRK-ERROR-MSG                       PIC X(30) VALUE SPACES.
012000    03 WRK-ERROR-CODE                      PIC X(30) VALUE SPACES.
012100    03 WRK-ERROR-DATE                      PIC X(10) VALUE SPACES.
012200    03 WRK-ERROR-TIME                      PIC X(08) VALUE SPACES.
012300
012400 77 WRK-ABEND-PGM                          PIC X(08) VALUE
012500                                                     'ABENDPGM'  .
012600 77 WRK-AUDIT-PGM                          PIC X(08) VALUE
012700                                                     'AUDTPGM '  .
012800
012900 01 WRK-FILE-STATUS.
013000    03 WRK-FS-ROOMMTRN                     PIC 9(02) VALUE ZEROS.
013050    03 WRK-FS-ROOMSRCH                     PIC 9(02) VALUE ZEROS.
013100    03 WRK-FS-ROOMMST                      PIC 9(02) VALUE ZEROS.
013200    03 WRK-FS-ROOMMREJ                     PIC 9(02) VALUE ZEROS.
013300
013400 01 WRK-TRAN-REG.
013500    COPY 'MTGROO09'.
013550
013560 01 WRK-SEARCH-REG.
013570    COPY 'MTGROO11'.
013600
013700 01 WRK-ROOM-REG.
013800    COPY 'MTGROO02'.
013900
014000*ROOM MASTER LOADED TO A TABLE - DECOMPOSED FIELDS FOR THE
014100*LINEAR-SCAN LOOKUP, PLUS A FULL-WIDTH IMAGE SO THAT A REWRITE OF
014200*THE MASTER NEVER DROPS A FIELD THIS PROGRAM DID NOT TOUCH.
014300 01 WRK-ROOM-TABLE.
014400    03 WRK-ROOM-ENTRY                      OCCURS 2000 TIMES.
014500       05 WRK-ROOM-ID-T                    PIC 9(09).
014600       05 WRK-ROOM-ACTIVE-T                PIC X(01).
014700       05 WRK-ROOM-IMAGE-T                 PIC X(950).
014800       05 FILLER                           PIC X(01).
014900 77 WRK-ROOM-COUNT                         PIC 9(04) COMP VALUE ZEROS.
015000 77 WRK-ROOM-SUB                           PIC 9(04) COMP VALUE ZEROS.
015100 77 WRK-ROOM-FOUND-SUB                     PIC 9(04) COMP VALUE ZEROS.
015200 77 WRK-MAX-ROOM-ID                        PIC 9(09) COMP VALUE ZEROS.
015300 77 WRK-NEXT-ROOM-ID                       PIC 9(09) COMP VALUE ZEROS.
015310
015320*SEARCH-CRITERIA WORK FIELDS FOR THE NAME-CONTAINS SCAN - THE
015330*FILTER IS MATCHED BY SLIDING A WINDOW THE LENGTH OF THE FILTER
015340*ACROSS THE ROOM NAME, ONE POSITION AT A TIME, SINCE THIS
015350*RELEASE HAS NO INTRINSIC FUNCTIONS TO LEAN ON.
015360 77 WRK-NAME-FILTER-LEN                    PIC 9(03) COMP VALUE ZEROS.
015370 77 WRK-NAME-WINDOW-SUB                    PIC 9(03) COMP VALUE ZEROS.
015375 77 WRK-NAME-LAST-START                    PIC 9(03) COMP VALUE ZEROS.
015380 77 WRK-NAME-MATCH-SW                      PIC X(01) VALUE 'N'.
015390 77 WRK-CAPACITY-OK-SW                     PIC X(01) VALUE 'N'.
015400
015500*ALPHA VIEW OF A GENERATED/TARGET ROOM-ID FOR REJECT MESSAGES:
015600 01 WRK-ROOM-ID-SINAL PIC +9(009) VALUE ZEROS.
015700 01 FILLER REDEFINES WRK-ROOM-ID-SINAL.
015800    05 FILLER          PIC X(001).
015900    05 WRK-ROOM-ID-NUM PIC 9(009).
016000 01 FILLER REDEFINES WRK-ROOM-ID-SINAL.
016100    05 WRK-ROOM-ID-X   PIC X(010).
016200
016300 01 WRK-SYSTEM-DATE.
016400    03 YY                                  PIC 9(02) VALUE ZEROS.
016500    03 MM                                  PIC 9(02) VALUE ZEROS.
016600    03 DD                                  PIC 9(02) VALUE ZEROS.
016700*
016800 01 WRK-SYSTEM-TIME.
016900    03 HOUR                                PIC 9(02) VALUE ZEROS.
017000    03 MINUTE                              PIC 9(02) VALUE ZEROS.
017100    03 SECOND                              PIC 9(02) VALUE ZEROS.
017200    03 HUNDREDTH                           PIC 9(02) VALUE ZEROS.
017300
017400 01 WRK-TIMESTAMP-14.
017500    03 WRK-TS-YYYY                         PIC 9(04) VALUE ZEROS.
017600    03 WRK-TS-MM                           PIC 9(02) VALUE ZEROS.
017700    03 WRK-TS-DD                           PIC 9(02) VALUE ZEROS.
017800    03 WRK-TS-HH                           PIC 9(02) VALUE ZEROS.
017900    03 WRK-TS-MI                           PIC 9(02) VALUE ZEROS.
018000    03 WRK-TS-SS                           PIC 9(02) VALUE ZEROS.
018100 01 FILLER REDEFINES WRK-TIMESTAMP-14.
018200    03 WRK-TS-DATE-8                       PIC 9(08).
018300    03 WRK-TS-TIME-6                       PIC 9(06).
018400
018500 01 WRK-WHEN-COPILED.
018600    03 MM-COMPILED                         PIC X(02) VALUE SPACES.
018700    03 FILLER                              PIC X(01) VALUE '/'.
018800    03 DD-COMPILED                         PIC X(02) VALUE SPACES.
018900    03 FILLER                              PIC X(01) VALUE '/'.
019000    03 YY-COMPILED                         PIC X(02) VALUE SPACES.
019100    03 HOUR-COMPILED                       PIC X(02) VALUE SPACES.
019200    03 FILLER                              PIC X(01) VALUE '-'.
019300    03 MINUTE-COMPILED                     PIC X(02) VALUE SPACES.
019400    03 FILLER                              PIC X(01) VALUE '-'.
019500    03 SECOND-COMPILED                     PIC X(02) VALUE SPACES.
019600
019700 01 WRK-AUDIT-PARMS.
019800    03 WRK-AP-ACTION-FLAG                  PIC X(05) VALUE 'WRITE'.
019900    03 WRK-AP-USER-ID                      PIC 9(09) VALUE ZEROS.
020000    03 WRK-AP-ENTITY-TYPE                  PIC X(10) VALUE SPACES.
020100    03 WRK-AP-ENTITY-ID                    PIC 9(09) VALUE ZEROS.
020200    03 WRK-AP-ACTION-CODE                  PIC X(10) VALUE SPACES.
020300
020400*LISTING-LINE WORK AREA FOR THE ACTIVE-ROOM LISTING:
020500 01 WRK-LIST-LINE.
020600    03 WRK-LL-ROOM-ID                      PIC 9(09) VALUE ZEROS.
020700    03 FILLER                              PIC X(02) VALUE SPACES.
020800    03 WRK-LL-ROOM-NAME                    PIC X(40) VALUE SPACES.
020900    03 FILLER                              PIC X(02) VALUE SPACES.
021000    03 WRK-LL-ROOM-CAPACITY                PIC 9(04) VALUE ZEROS.
021100    03 FILLER                              PIC X(23) VALUE SPACES.
021200
021300*================================================================*
021400 PROCEDURE                       DIVISION.
021500*================================================================*
021600*----------------------------------------------------------------*
021700 0000-MAIN-PROCESS               SECTION.
021800*----------------------------------------------------------------*
021900     MOVE WHEN-COMPILED          TO WRK-WHEN-COPILED.
022000
022100     PERFORM 1000-INITIALIZE.
022200
022300     IF WRK-LISTING-MODE-SW       EQUAL 'Y'
022400        PERFORM 2700-LIST-ACTIVE-ROOMS
022500     ELSE
022600        PERFORM 2100-READ-TRAN
022700        PERFORM 2000-PROCESS-TRAN
022800                  UNTIL WRK-TRAN-EOF EQUAL 'END'
022900     END-IF.
023000
023100     PERFORM 3000-FINALIZE.
023200*----------------------------------------------------------------*
023300 0000-99-EXIT.                   EXIT.
023400*----------------------------------------------------------------*
023500*----------------------------------------------------------------*
023600 1000-INITIALIZE                 SECTION.
023700*----------------------------------------------------------------*
023800     PERFORM 9000-GET-DATE-TIME.
023900
024000     OPEN INPUT  ROOM-MAINT-TRAN.
024100     MOVE 'OPEN FILE ROOMMTRN'    TO WRK-ERROR-MSG.
024200     IF WRK-FS-ROOMMTRN          NOT EQUAL ZEROS
024300        AND WRK-FS-ROOMMTRN      NOT EQUAL 05
024400        AND WRK-FS-ROOMMTRN      NOT EQUAL 35
024500        MOVE WRK-FS-ROOMMTRN     TO WRK-ERROR-CODE
024600        PERFORM 9999-CALL-ABEND-PGM
024700     END-IF.
024800
024900     IF WRK-FS-ROOMMTRN          EQUAL 05
025000        OR WRK-FS-ROOMMTRN       EQUAL 35
025100        MOVE 'Y'                 TO WRK-LISTING-MODE-SW
025200     END-IF.
025250     IF WRK-LISTING-MODE-SW      EQUAL 'Y'
025260        PERFORM 1050-LOAD-SEARCH-CRITERIA
025270     END-IF.
025300
025400     OPEN OUTPUT ROOM-MAINT-REJECT.
025500     MOVE 'OPEN FILE ROOMMREJ'    TO WRK-ERROR-MSG.
025600     PERFORM 8300-TEST-FS-ROOMMREJ.
025700
025800     PERFORM 1100-LOAD-ROOM-TABLE.
025900*----------------------------------------------------------------*
026000 1000-99-EXIT.                   EXIT.
026100*----------------------------------------------------------------*
026150*----------------------------------------------------------------*
026160 1050-LOAD-SEARCH-CRITERIA        SECTION.
026170*----------------------------------------------------------------*
026175*    ROOMSRCH IS A ONE-CARD PARAMETER FILE, NOT A TRANSACTION
026177*    FILE - IF IT IS MISSING OR EMPTY THE REGISTER STAYS AT THE
026179*    SPACES/ZEROS INITIALIZE BELOW GAVE IT, SO AN ABSENT RECORD
026181*    MEANS "LIST EVERY ACTIVE ROOM", NOT AN ABEND.
026183*----------------------------------------------------------------*
026185     INITIALIZE WRK-SEARCH-REG.
026190
026200     OPEN INPUT  ROOM-SEARCH-REQUEST.
026210     MOVE 'OPEN FILE ROOMSRCH'   TO WRK-ERROR-MSG.
026220     PERFORM 8400-TEST-FS-ROOMSRCH.
026230
026240     READ ROOM-SEARCH-REQUEST    INTO WRK-SEARCH-REG.
026250     PERFORM 8400-TEST-FS-ROOMSRCH.
026260
026270     CLOSE ROOM-SEARCH-REQUEST.
026280
026290     PERFORM 2705-CALC-FILTER-LEN.
026300*----------------------------------------------------------------*
026310 1050-99-EXIT.                   EXIT.
026320*----------------------------------------------------------------*
026330*----------------------------------------------------------------*
026340 1100-LOAD-ROOM-TABLE            SECTION.
026350*----------------------------------------------------------------*
026500     MOVE ZEROS                  TO WRK-MAX-ROOM-ID.
026600
026700     OPEN INPUT ROOM-FILE.
026800     MOVE 'LOADING ROOM MASTER'  TO WRK-ERROR-MSG.
026900     PERFORM 8200-TEST-FS-ROOMMST.
027000
027100     READ ROOM-FILE               INTO WRK-ROOM-REG.
027200
027300     PERFORM 1150-LOAD-ONE-ROOM UNTIL WRK-FS-ROOMMST EQUAL 10.
027400
027500     CLOSE ROOM-FILE.
027600*----------------------------------------------------------------*
027700 1100-99-EXIT.                   EXIT.
027800*----------------------------------------------------------------*
027900*----------------------------------------------------------------*
028000 1150-LOAD-ONE-ROOM              SECTION.
028100*----------------------------------------------------------------*
028200     ADD 1                       TO WRK-ROOM-COUNT.
028300     MOVE MTGROO02-ROOM-ID       OF WRK-ROOM-REG
028400                                 TO WRK-ROOM-ID-T (WRK-ROOM-COUNT).
028500     MOVE MTGROO02-ROOM-ACTIVE   OF WRK-ROOM-REG
028600                                 TO WRK-ROOM-ACTIVE-T (WRK-ROOM-COUNT).
028700     MOVE WRK-ROOM-REG           TO WRK-ROOM-IMAGE-T (WRK-ROOM-COUNT).
028800     IF MTGROO02-ROOM-ID         OF WRK-ROOM-REG
028900                                 GREATER WRK-MAX-ROOM-ID
029000        MOVE MTGROO02-ROOM-ID    OF WRK-ROOM-REG
029100                                 TO WRK-MAX-ROOM-ID
029200     END-IF.
029300     READ ROOM-FILE               INTO WRK-ROOM-REG.
029400*----------------------------------------------------------------*
029500 1150-99-EXIT.                   EXIT.
029600*----------------------------------------------------------------*
029700*----------------------------------------------------------------*
029800 2000-PROCESS-TRAN                SECTION.
029900*----------------------------------------------------------------*
030000     MOVE 'N'                    TO WRK-REJECT-SW.
030100
030200     PERFORM 2200-VALIDATE-ACTION.
030300
030400     IF WRK-REJECT-SW            EQUAL 'N'
030500        EVALUATE MTGROO09-TRN-ACTION-CODE OF WRK-TRAN-REG
030600           WHEN 'CREATE'
030700              PERFORM 2300-CREATE-ROOM
030800           WHEN 'UPDATE'
030900              PERFORM 2400-UPDATE-ROOM
031000           WHEN 'DELETE'
031100              PERFORM 2500-DELETE-ROOM
031200        END-EVALUATE
031300     ELSE
031400        PERFORM 2750-WRITE-REJECT
031500     END-IF.
031600
031700     PERFORM 2100-READ-TRAN.
031800*----------------------------------------------------------------*
031900 2000-99-EXIT.                   EXIT.
032000*----------------------------------------------------------------*
032100*----------------------------------------------------------------*
032200 2100-READ-TRAN                   SECTION.
032300*----------------------------------------------------------------*
032400     MOVE 'READING ROOMMTRN'     TO WRK-ERROR-MSG.
032500
032600     IF WRK-FIRST-TRAN-SW         EQUAL 'Y'
032700        MOVE 'N'                 TO WRK-FIRST-TRAN-SW
032800     ELSE
032900        READ ROOM-MAINT-TRAN       INTO WRK-TRAN-REG
033000        PERFORM 8100-TEST-FS-ROOMMTRN
033100     END-IF.
033200
033300     IF WRK-FS-ROOMMTRN           EQUAL 10
033400        MOVE 'END'               TO WRK-TRAN-EOF
033500     ELSE
033600        ADD 1                    TO WRK-TRAN-REGS-COUNTER
033700     END-IF.
033800*----------------------------------------------------------------*
033900 2100-99-EXIT.                   EXIT.
034000*----------------------------------------------------------------*
034100*----------------------------------------------------------------*
034200 2200-VALIDATE-ACTION             SECTION.
034300*----------------------------------------------------------------*
034400     IF MTGROO09-TRN-ACTION-CODE OF WRK-TRAN-REG NOT EQUAL
034500                                                   'CREATE'
034600        AND MTGROO09-TRN-ACTION-CODE OF WRK-TRAN-REG NOT EQUAL
034700                                                   'UPDATE'
034800        AND MTGROO09-TRN-ACTION-CODE OF WRK-TRAN-REG NOT EQUAL
034900                                                   'DELETE'
035000        MOVE 'Y'                 TO WRK-REJECT-SW
035100        MOVE 'UNKNOWN ACTION CODE ON TRANSACTION'
035200                                 TO WRK-ERROR-MSG
035300     END-IF.
035400
035500     IF WRK-REJECT-SW             EQUAL 'N'
035600        AND MTGROO09-TRN-ACTION-CODE OF WRK-TRAN-REG NOT EQUAL
035700                                                   'CREATE'
035800        MOVE 'N'                 TO WRK-ROOM-FOUND-SW
035900        PERFORM 2210-SCAN-ROOM-TABLE
036000                  VARYING WRK-ROOM-SUB FROM 1 BY 1
036100                  UNTIL WRK-ROOM-SUB GREATER WRK-ROOM-COUNT
036200                     OR WRK-ROOM-FOUND-SW EQUAL 'Y'
036300        IF WRK-ROOM-FOUND-SW      EQUAL 'N'
036400           MOVE 'Y'              TO WRK-REJECT-SW
036500           MOVE 'ROOM NOT FOUND FOR UPDATE/DELETE'
036600                                 TO WRK-ERROR-MSG
036700        END-IF
036800     END-IF.
036900*----------------------------------------------------------------*
037000 2200-99-EXIT.                   EXIT.
037100*----------------------------------------------------------------*
037200*----------------------------------------------------------------*
037300 2210-SCAN-ROOM-TABLE             SECTION.
037400*----------------------------------------------------------------*
037500     IF WRK-ROOM-ID-T (WRK-ROOM-SUB)
037600                                 EQUAL MTGROO09-TRN-ROOM-ID
037700                                       OF WRK-TRAN-REG
037800        MOVE 'Y'                 TO WRK-ROOM-FOUND-SW
037900        MOVE WRK-ROOM-SUB        TO WRK-ROOM-FOUND-SUB
038000     END-IF.
038100*----------------------------------------------------------------*
038200 2210-99-EXIT.                   EXIT.
038300*----------------------------------------------------------------*
038400*----------------------------------------------------------------*
038500 2300-CREATE-ROOM                 SECTION.
038600*----------------------------------------------------------------*
038700     ADD 1                       TO WRK-MAX-ROOM-ID
038800                                 GIVING WRK-NEXT-ROOM-ID.
038900     MOVE WRK-NEXT-ROOM-ID        TO WRK-MAX-ROOM-ID.
039000
039100     INITIALIZE WRK-ROOM-REG.
039200     MOVE WRK-NEXT-ROOM-ID        TO MTGROO02-ROOM-ID
039300                                    OF WRK-ROOM-REG.
039400     MOVE MTGROO09-TRN-ROOM-NAME OF WRK-TRAN-REG
039500                                 TO MTGROO02-ROOM-NAME
039600                                    OF WRK-ROOM-REG.
039700     MOVE MTGROO09-TRN-ROOM-CAPACITY OF WRK-TRAN-REG
039800                                 TO MTGROO02-ROOM-CAPACITY
039900                                    OF WRK-ROOM-REG.
040000     MOVE MTGROO09-TRN-ROOM-FLOOR OF WRK-TRAN-REG
040100                                 TO MTGROO02-ROOM-FLOOR
040200                                    OF WRK-ROOM-REG.
040300     MOVE MTGROO09-TRN-ROOM-AMENITIES OF WRK-TRAN-REG
040400                                 TO MTGROO02-ROOM-AMENITIES
040500                                    OF WRK-ROOM-REG.
040600     MOVE MTGROO09-TRN-ROOM-IMAGE-URL OF WRK-TRAN-REG
040700                                 TO MTGROO02-ROOM-IMAGE-URL
040800                                    OF WRK-ROOM-REG.
040900     MOVE 'Y'                    TO MTGROO02-ROOM-ACTIVE
041000                                    OF WRK-ROOM-REG.
041100
041200     ADD 1                       TO WRK-ROOM-COUNT.
041300     MOVE WRK-NEXT-ROOM-ID        TO WRK-ROOM-ID-T (WRK-ROOM-COUNT).
041400     MOVE 'Y'                    TO WRK-ROOM-ACTIVE-T (WRK-ROOM-COUNT).
041500     MOVE WRK-ROOM-REG            TO WRK-ROOM-IMAGE-T (WRK-ROOM-COUNT).
041600
041700     ADD 1                       TO WRK-CREATED-REGS-COUNTER.
041800
041900     PERFORM 2550-REWRITE-ROOM-FILE.
042000     PERFORM 2600-WRITE-AUDIT.
042100*----------------------------------------------------------------*
042200 2300-99-EXIT.                   EXIT.
042300*----------------------------------------------------------------*
042400*----------------------------------------------------------------*
042500 2400-UPDATE-ROOM                 SECTION.
042600*----------------------------------------------------------------*
042700     MOVE WRK-ROOM-IMAGE-T (WRK-ROOM-FOUND-SUB) TO WRK-ROOM-REG.
042800
042900     IF MTGROO09-TRN-ROOM-NAME   OF WRK-TRAN-REG NOT EQUAL SPACES
043000        MOVE MTGROO09-TRN-ROOM-NAME OF WRK-TRAN-REG
043100                                 TO MTGROO02-ROOM-NAME
043200                                    OF WRK-ROOM-REG
043300     END-IF.
043400     IF MTGROO09-TRN-ROOM-CAPACITY OF WRK-TRAN-REG GREATER ZERO
043500        MOVE MTGROO09-TRN-ROOM-CAPACITY OF WRK-TRAN-REG
043600                                 TO MTGROO02-ROOM-CAPACITY
043700                                    OF WRK-ROOM-REG
043800     END-IF.
043900     MOVE MTGROO09-TRN-ROOM-FLOOR OF WRK-TRAN-REG
044000                                 TO MTGROO02-ROOM-FLOOR
044100                                    OF WRK-ROOM-REG.
044200     IF MTGROO09-TRN-ROOM-AMENITIES OF WRK-TRAN-REG NOT EQUAL
044300                                                     SPACES
044400        MOVE MTGROO09-TRN-ROOM-AMENITIES OF WRK-TRAN-REG
044500                                 TO MTGROO02-ROOM-AMENITIES
044600                                    OF WRK-ROOM-REG
044700     END-IF.
044800     IF MTGROO09-TRN-ROOM-IMAGE-URL OF WRK-TRAN-REG NOT EQUAL
044900                                                     SPACES
045000        MOVE MTGROO09-TRN-ROOM-IMAGE-URL OF WRK-TRAN-REG
045100                                 TO MTGROO02-ROOM-IMAGE-URL
045200                                    OF WRK-ROOM-REG
045300     END-IF.
045400
045500     MOVE WRK-ROOM-REG            TO WRK-ROOM-IMAGE-T
045550                                       (WRK-ROOM-FOUND-SUB).
045600
045700     ADD 1                       TO WRK-UPDATED-REGS-COUNTER.
045800
045900     PERFORM 2550-REWRITE-ROOM-FILE.
046000     PERFORM 2600-WRITE-AUDIT.
046100*----------------------------------------------------------------*
046200 2400-99-EXIT.                   EXIT.
046300*----------------------------------------------------------------*
046400*----------------------------------------------------------------*
046500 2500-DELETE-ROOM                 SECTION.
046600*----------------------------------------------------------------*
046700*    A DELETE IS A SOFT DELETE - THE ROW STAYS ON THE MASTER SO
046800*    THAT BOOKING HISTORY CAN STILL RESOLVE THE ROOM ID, IT IS
046900*    JUST MARKED NO LONGER AVAILABLE FOR NEW BOOKINGS.
047000*----------------------------------------------------------------*
047100     MOVE 'N'                    TO WRK-ROOM-ACTIVE-T
047150                                       (WRK-ROOM-FOUND-SUB).
047200
047300     MOVE WRK-ROOM-IMAGE-T (WRK-ROOM-FOUND-SUB) TO WRK-ROOM-REG.
047400     MOVE 'N'                    TO MTGROO02-ROOM-ACTIVE
047500                                    OF WRK-ROOM-REG.
047600     MOVE WRK-ROOM-REG            TO WRK-ROOM-IMAGE-T
047650                                       (WRK-ROOM-FOUND-SUB).
047700
047800     ADD 1                       TO WRK-DELETED-REGS-COUNTER.
047900
048000     PERFORM 2550-REWRITE-ROOM-FILE.
048100     PERFORM 2600-WRITE-AUDIT.
048200*----------------------------------------------------------------*
048300 2500-99-EXIT.                   EXIT.
048400*----------------------------------------------------------------*
048500*----------------------------------------------------------------*
048600 2550-REWRITE-ROOM-FILE           SECTION.
048700*----------------------------------------------------------------*
048800*    THE TABLE IS ALREADY THE NEW TRUTH (IMAGE UPDATED ABOVE) -
048900*    SIMPLY SPOOL THE WHOLE TABLE BACK OUT TO THE MASTER, ONE
049000*    ENTRY PER RECORD, NOTHING ELSE ON THE RECORD IS DISTURBED.
049100*----------------------------------------------------------------*
049200     CLOSE ROOM-FILE.
049300
049400     MOVE 'REWRITING ROOM MASTER' TO WRK-ERROR-MSG.
049500     OPEN OUTPUT ROOM-FILE.
049600     PERFORM 8200-TEST-FS-ROOMMST.
049700
049800     PERFORM 2560-REWRITE-ONE-ROOM
049900               VARYING WRK-ROOM-SUB FROM 1 BY 1
050000               UNTIL WRK-ROOM-SUB GREATER WRK-ROOM-COUNT.
050100
050200     CLOSE ROOM-FILE.
050300     OPEN EXTEND ROOM-FILE.
050400*----------------------------------------------------------------*
050500 2550-99-EXIT.                   EXIT.
050600*----------------------------------------------------------------*
050700*----------------------------------------------------------------*
050800 2560-REWRITE-ONE-ROOM            SECTION.
050900*----------------------------------------------------------------*
051000     MOVE WRK-ROOM-IMAGE-T (WRK-ROOM-SUB) TO FD-REG-ROOMMST.
051100     WRITE FD-REG-ROOMMST.
051200     PERFORM 8200-TEST-FS-ROOMMST.
051300*----------------------------------------------------------------*
051400 2560-99-EXIT.                   EXIT.
051500*----------------------------------------------------------------*
051600*----------------------------------------------------------------*
051700 2600-WRITE-AUDIT                 SECTION.
051800*----------------------------------------------------------------*
051900     MOVE 'WRITE'                TO WRK-AP-ACTION-FLAG.
052000     MOVE ZEROS                  TO WRK-AP-USER-ID.
052100     MOVE 'ROOM'                 TO WRK-AP-ENTITY-TYPE.
052200     MOVE MTGROO02-ROOM-ID       OF WRK-ROOM-REG
052300                                 TO WRK-AP-ENTITY-ID.
052400     MOVE MTGROO09-TRN-ACTION-CODE OF WRK-TRAN-REG
052500                                 TO WRK-AP-ACTION-CODE.
052600
052700     CALL WRK-AUDIT-PGM          USING WRK-AUDIT-PARMS.
052800*----------------------------------------------------------------*
052900 2600-99-EXIT.                   EXIT.
053000*----------------------------------------------------------------*
053100*----------------------------------------------------------------*
053200 2700-LIST-ACTIVE-ROOMS           SECTION.
053300*----------------------------------------------------------------*
053400     PERFORM 2710-LIST-ONE-ROOM
053500               VARYING WRK-ROOM-SUB FROM 1 BY 1
053600               UNTIL WRK-ROOM-SUB GREATER WRK-ROOM-COUNT.
053700*----------------------------------------------------------------*
053800 2700-99-EXIT.                   EXIT.
053900*----------------------------------------------------------------*
054000*----------------------------------------------------------------*
054100 2710-LIST-ONE-ROOM               SECTION.
054150*    A ROOM MAKES THE LISTING WHEN IT IS ACTIVE AND PASSES BOTH
054155*    THE CAPACITY FLOOR AND THE NAME-CONTAINS FILTER CARRIED ON
054160*    THE ROOMSRCH PARAMETER RECORD - SEE CR0005/CR0006 ABOVE.
054200*----------------------------------------------------------------*
054300     IF WRK-ROOM-ACTIVE-T (WRK-ROOM-SUB) EQUAL 'Y'
054400        MOVE WRK-ROOM-IMAGE-T (WRK-ROOM-SUB) TO WRK-ROOM-REG
054420        PERFORM 2715-CHECK-CAPACITY-FILTER
054440        PERFORM 2725-CHECK-NAME-FILTER
054460        IF WRK-CAPACITY-OK-SW      EQUAL 'Y'
054470           AND WRK-NAME-MATCH-SW   EQUAL 'Y'
054500           MOVE MTGROO02-ROOM-ID       OF WRK-ROOM-REG
054600                                       TO WRK-LL-ROOM-ID
054700           MOVE MTGROO02-ROOM-NAME     OF WRK-ROOM-REG
054800                                       TO WRK-LL-ROOM-NAME
054900           MOVE MTGROO02-ROOM-CAPACITY OF WRK-ROOM-REG
055000                                       TO WRK-LL-ROOM-CAPACITY
055100           DISPLAY WRK-LIST-LINE
055200           ADD 1                      TO WRK-LISTED-REGS-COUNTER
055250        END-IF
055300     END-IF.
055400*----------------------------------------------------------------*
055500 2710-99-EXIT.                   EXIT.
055600*----------------------------------------------------------------*
055620*----------------------------------------------------------------*
055640 2705-CALC-FILTER-LEN             SECTION.
055645*    FINDS THE LENGTH OF THE NAME FILTER BY TRIMMING TRAILING
055650*    SPACES ONE BYTE AT A TIME - NO INTRINSIC FUNCTIONS ON THIS
055655*    RELEASE TO DO IT IN ONE STEP.
055660*----------------------------------------------------------------*
055665     MOVE 100                    TO WRK-NAME-FILTER-LEN.
055670     PERFORM 2706-TRIM-ONE-CHAR
055675               UNTIL WRK-NAME-FILTER-LEN EQUAL ZERO
055680                  OR MTGROO11-SRCH-NAME-FILTER OF WRK-SEARCH-REG
055685                        (WRK-NAME-FILTER-LEN:1) NOT EQUAL SPACE.
055690*----------------------------------------------------------------*
055695 2705-99-EXIT.                   EXIT.
055700*----------------------------------------------------------------*
055705*----------------------------------------------------------------*
055710 2706-TRIM-ONE-CHAR               SECTION.
055715*----------------------------------------------------------------*
055720     SUBTRACT 1                  FROM WRK-NAME-FILTER-LEN.
055725*----------------------------------------------------------------*
055730 2706-99-EXIT.                   EXIT.
055735*----------------------------------------------------------------*
055740*----------------------------------------------------------------*
055745 2715-CHECK-CAPACITY-FILTER       SECTION.
055750*    A ZERO MINIMUM ON THE ROOMSRCH RECORD MEANS NO FLOOR AT ALL.
055755*----------------------------------------------------------------*
055760     MOVE 'N'                    TO WRK-CAPACITY-OK-SW.
055765     IF MTGROO11-SRCH-MIN-CAPACITY OF WRK-SEARCH-REG EQUAL ZERO
055770        MOVE 'Y'                 TO WRK-CAPACITY-OK-SW
055775     ELSE
055780        IF MTGROO02-ROOM-CAPACITY OF WRK-ROOM-REG NOT LESS
055785              MTGROO11-SRCH-MIN-CAPACITY OF WRK-SEARCH-REG
055790           MOVE 'Y'              TO WRK-CAPACITY-OK-SW
055795        END-IF
055800     END-IF.
055805*----------------------------------------------------------------*
055810 2715-99-EXIT.                   EXIT.
055815*----------------------------------------------------------------*
055820*----------------------------------------------------------------*
055825 2725-CHECK-NAME-FILTER           SECTION.
055830*    A SPACE-FILLED FILTER MEANS NO NAME FILTER AT ALL.
055835*----------------------------------------------------------------*
055840     MOVE 'N'                    TO WRK-NAME-MATCH-SW.
055845     IF WRK-NAME-FILTER-LEN      EQUAL ZERO
055850        MOVE 'Y'                 TO WRK-NAME-MATCH-SW
055855     ELSE
055860        SUBTRACT WRK-NAME-FILTER-LEN FROM 101
055865                                 GIVING WRK-NAME-LAST-START
055870        PERFORM 2726-SCAN-NAME-WINDOW
055875                  VARYING WRK-NAME-WINDOW-SUB FROM 1 BY 1
055880                  UNTIL WRK-NAME-WINDOW-SUB GREATER
055885                              WRK-NAME-LAST-START
055890                     OR WRK-NAME-MATCH-SW EQUAL 'Y'
055895     END-IF.
055900*----------------------------------------------------------------*
055905 2725-99-EXIT.                   EXIT.
055910*----------------------------------------------------------------*
055915*----------------------------------------------------------------*
055920 2726-SCAN-NAME-WINDOW            SECTION.
055925*    SLIDES A WINDOW THE LENGTH OF THE FILTER ACROSS THE ROOM
055930*    NAME, ONE STARTING POSITION AT A TIME, COMPARING BY
055935*    REFERENCE MODIFICATION.
055940*----------------------------------------------------------------*
055945     IF MTGROO02-ROOM-NAME       OF WRK-ROOM-REG
055950           (WRK-NAME-WINDOW-SUB:WRK-NAME-FILTER-LEN)
055955        EQUAL MTGROO11-SRCH-NAME-FILTER OF WRK-SEARCH-REG
055960                  (1:WRK-NAME-FILTER-LEN)
055965        MOVE 'Y'                 TO WRK-NAME-MATCH-SW
055970     END-IF.
055975*----------------------------------------------------------------*
055980 2726-99-EXIT.                   EXIT.
055985*----------------------------------------------------------------*
055990*----------------------------------------------------------------*
055995 2750-WRITE-REJECT                SECTION.
055997*----------------------------------------------------------------*
056000     MOVE SPACES                 TO FD-REG-ROOMMREJ.
056100     MOVE MTGROO09-TRN-ROOM-ID   OF WRK-TRAN-REG
056200                                 TO WRK-ROOM-ID-NUM.
056300     STRING 'ROOM    ' WRK-ROOM-ID-X ' ' WRK-ERROR-MSG
056400            DELIMITED BY SIZE    INTO FD-REG-ROOMMREJ.
056500
056600     WRITE FD-REG-ROOMMREJ.
056700
056800     PERFORM 8300-TEST-FS-ROOMMREJ.
056900
057000     ADD 1                       TO WRK-REJECT-REGS-COUNTER.
057100*----------------------------------------------------------------*
057200 2750-99-EXIT.                   EXIT.
057300*----------------------------------------------------------------*
057400*----------------------------------------------------------------*
057500 3000-FINALIZE                    SECTION.
057600*----------------------------------------------------------------*
057700     IF WRK-LISTING-MODE-SW       EQUAL 'N'
057800        CLOSE ROOM-MAINT-TRAN.
057900     CLOSE ROOM-MAINT-REJECT.
058000     IF WRK-LISTING-MODE-SW       EQUAL 'Y'
058100        CLOSE ROOM-FILE.
058200
058300     DISPLAY '***************************'.
058400     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
058500     DISPLAY '***************************'.
058600     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
058700     DISPLAY '*-------------------------*'.
058800     DISPLAY '*TRANSACTIONS READ...:' WRK-TRAN-REGS-COUNTER '*'.
058900     DISPLAY '*ROOMS CREATED.......:' WRK-CREATED-REGS-COUNTER
059000     '*'.
059100     DISPLAY '*ROOMS UPDATED.......:' WRK-UPDATED-REGS-COUNTER
059200     '*'.
059300     DISPLAY '*ROOMS DELETED.......:' WRK-DELETED-REGS-COUNTER
059400     '*'.
059500     DISPLAY '*TRANSACTIONS REJECT.:' WRK-REJECT-REGS-COUNTER
059600     '*'.
059700     DISPLAY '*ACTIVE ROOMS LISTED.:' WRK-LISTED-REGS-COUNTER
059800     '*'.
059900     DISPLAY '***************************'.
060000
060100     STOP RUN.
060200*----------------------------------------------------------------*
060300 3000-99-EXIT.                   EXIT.
060400*----------------------------------------------------------------*
060500*----------------------------------------------------------------*
060600 8100-TEST-FS-ROOMMTRN            SECTION.
060700*----------------------------------------------------------------*
060800     IF WRK-FS-ROOMMTRN          NOT EQUAL ZEROS AND 10
060900        MOVE WRK-FS-ROOMMTRN     TO  WRK-ERROR-CODE
061000        PERFORM 9999-CALL-ABEND-PGM
061100     END-IF.
061200*----------------------------------------------------------------*
061300 8100-99-EXIT.                   EXIT.
061400*----------------------------------------------------------------*
061500*----------------------------------------------------------------*
061600 8200-TEST-FS-ROOMMST             SECTION.
061700*----------------------------------------------------------------*
061800     IF WRK-FS-ROOMMST           NOT EQUAL ZEROS AND 10
061900        MOVE WRK-FS-ROOMMST      TO  WRK-ERROR-CODE
062000        PERFORM 9999-CALL-ABEND-PGM
062100     END-IF.
062200*----------------------------------------------------------------*
062300 8200-99-EXIT.                   EXIT.
062400*----------------------------------------------------------------*
062500*----------------------------------------------------------------*
062600 8300-TEST-FS-ROOMMREJ            SECTION.
062700*----------------------------------------------------------------*
062800     IF WRK-FS-ROOMMREJ          NOT EQUAL ZEROS
062900        MOVE WRK-FS-ROOMMREJ     TO  WRK-ERROR-CODE
063000        PERFORM 9999-CALL-ABEND-PGM
063100     END-IF.
063200*----------------------------------------------------------------*
063300 8300-99-EXIT.                   EXIT.
063400*----------------------------------------------------------------*
063410*----------------------------------------------------------------*
063420 8400-TEST-FS-ROOMSRCH             SECTION.
063430*----------------------------------------------------------------*
063440     IF WRK-FS-ROOMSRCH          NOT EQUAL ZEROS AND 10
063450        MOVE WRK-FS-ROOMSRCH     TO  WRK-ERROR-CODE
063460        PERFORM 9999-CALL-ABEND-PGM
063470     END-IF.
063480*----------------------------------------------------------------*
063490 8400-99-EXIT.                   EXIT.
063495*----------------------------------------------------------------*
063497*----------------------------------------------------------------*
063600 9000-GET-DATE-TIME               SECTION.
063700*----------------------------------------------------------------*
063800     ACCEPT WRK-SYSTEM-DATE      FROM DATE.
063900     ACCEPT WRK-SYSTEM-TIME      FROM TIME.
064000
064100     MOVE YY                     TO WRK-TS-YYYY.
064200     ADD  2000                   TO WRK-TS-YYYY.
064300     MOVE MM                     TO WRK-TS-MM.
064400     MOVE DD                     TO WRK-TS-DD.
064500     MOVE HOUR                   TO WRK-TS-HH.
064600     MOVE MINUTE                 TO WRK-TS-MI.
064700     MOVE SECOND                 TO WRK-TS-SS.
064800
064900     MOVE WRK-TS-DATE-8          TO WRK-ERROR-DATE.
065000     MOVE WRK-TS-TIME-6          TO WRK-ERROR-TIME.
065100*----------------------------------------------------------------*
065200 9000-99-EXIT.                   EXIT.
065300*----------------------------------------------------------------*
065400*----------------------------------------------------------------*
065500 9999-CALL-ABEND-PGM              SECTION.
065600*----------------------------------------------------------------*
065700     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
065800*----------------------------------------------------------------*
065900 9999-99-EXIT.                   EXIT.
066000*----------------------------------------------------------------*
