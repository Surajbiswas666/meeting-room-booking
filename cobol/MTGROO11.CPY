000100*----------------------------------------------------------------*
000200*    MTGROO11  -  ROOM-SEARCH REQUEST (JOB PARAMETERS, NOT A    *
000300*    FILE) - ONE ENTRY READ BY MTRB0006 TO DRIVE THE ACTIVE-    *
000400*    ROOM LISTING WHEN THE TRANSACTION FILE IS EMPTY.  A ZERO   *
000500*    OR SPACE FILTER MEANS NO FILTER ON THAT FIELD.             *
000600*----------------------------------------------------------------*
000700    03  MTGROO11-SRCH-MIN-CAPACITY       PIC 9(04).
000800    03  MTGROO11-SRCH-NAME-FILTER        PIC X(100).
000900    03  FILLER                           PIC X(16).
