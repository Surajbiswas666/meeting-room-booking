000100*----------------------------------------------------------------*
000200*    MTGROO04  -  RECURRING-RULE MASTER RECORD                   *
000300*    ONE ENTRY PER STANDING BOOKING RULE.  MAINTAINED BY         *
000400*    MTRB0004, EXPANDED INTO BOOKING ENTRIES BY MTRB0005.        *
000450*    WIDENED 21/08/2002 (CR0006, JCS) - SEE EACH PROGRAM'S OWN   *
000460*    CHANGE LOG FOR WHICH OF THE NEW FIELDS IT MAINTAINS.         *
000500*----------------------------------------------------------------*
000600    03  MTGROO04-RR-ID                   PIC 9(09).
000700    03  MTGROO04-RR-USER-ID               PIC 9(09).
000800    03  MTGROO04-RR-ROOM-ID               PIC 9(09).
000900    03  MTGROO04-RR-TITLE                 PIC X(200).
001000    03  MTGROO04-RR-DESC                  PIC X(500).
001100    03  MTGROO04-RR-START-DATE            PIC 9(08).
001200    03  MTGROO04-RR-END-DATE               PIC 9(08).
001300    03  MTGROO04-RR-START-TIME             PIC 9(04).
001400    03  MTGROO04-RR-END-TIME               PIC 9(04).
001500    03  MTGROO04-RR-FREQUENCY              PIC X(07).
001510        88  RR-FREQ-DAILY                     VALUE 'DAILY'.
001520        88  RR-FREQ-WEEKLY                    VALUE 'WEEKLY'.
001530        88  RR-FREQ-MONTHLY                    VALUE 'MONTHLY'.
001600    03  MTGROO04-RR-DAYS-OF-WEEK           PIC 9(01)
001700                                            OCCURS 7 TIMES.
001800    03  MTGROO04-RR-DAYS-COUNT             PIC 9(01).
001900    03  MTGROO04-RR-ATTENDEES              PIC 9(04).
002000    03  MTGROO04-RR-ACTIVE                 PIC X(01).
002010        88  RR-IS-ACTIVE                       VALUE 'Y'.
002020        88  RR-IS-INACTIVE                     VALUE 'N'.
002100    03  MTGROO04-RR-CREATED-AT             PIC 9(14).
002110    03  MTGROO04-RR-CREATED-BY             PIC 9(09).
002120    03  MTGROO04-RR-DEACTIVATED-AT         PIC 9(14).
002130    03  MTGROO04-RR-DEACTIVATED-BY         PIC 9(09).
002140    03  MTGROO04-RR-LAST-RUN-DATE          PIC 9(08).
002150    03  MTGROO04-RR-LAST-EXPANDED-COUNT    PIC 9(05).
002160    03  MTGROO04-RR-DEPT-CODE              PIC X(06).
002170    03  MTGROO04-RR-COST-CENTER            PIC X(08).
002200    03  FILLER                             PIC X(16).
