000100*----------------------------------------------------------------*
000200*    MTGROO09  -  ROOM MAINTENANCE TRANSACTION                   *
000300*    ONE ENTRY PER CREATE/UPDATE/DELETE REQUEST FED TO MTRB0006. *
000400*    MTGROO09-TRN-ROOM-ID IS 0 ON A CREATE REQUEST.               *
000500*----------------------------------------------------------------*
000600    03  MTGROO09-TRN-ACTION-CODE         PIC X(07).
000700    03  MTGROO09-TRN-ROOM-ID             PIC 9(09).
000800    03  MTGROO09-TRN-ROOM-NAME           PIC X(100).
000900    03  MTGROO09-TRN-ROOM-CAPACITY       PIC 9(04).
001000    03  MTGROO09-TRN-ROOM-FLOOR          PIC S9(04).
001100    03  MTGROO09-TRN-ROOM-AMENITIES      PIC X(500).
001200    03  MTGROO09-TRN-ROOM-IMAGE-URL      PIC X(200).
001300    03  FILLER                           PIC X(26).
