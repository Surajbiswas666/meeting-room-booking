000100*----------------------------------------------------------------*
000200*    MTGROO01  -  BOOKING MASTER RECORD                          *
000300*    ONE ENTRY PER MEETING ROOM BOOKING REQUEST.  WRITTEN BY     *
000400*    MTRB0001 (CREATE), REWRITTEN BY MTRB0002 (APPROVE/REJECT),  *
000500*    MTRB0003 (CANCEL) AND MTRB0005 (RECURRING EXPANSION).       *
000600*    READ BY MTRB0007 FOR REPORTING/ANALYTICS.                   *
000650*    WIDENED 21/08/2002 (CR0007, JCS) - SEE CHANGE LOG ON EACH    *
000660*    WRITER PROGRAM.  FIELDS PAST BKG-CREATED-AT ARE SET BY      *
000670*    THE APPROVE/REJECT/CANCEL RUNS ONLY - A PLAIN PENDING       *
000680*    BOOKING CARRIES SPACES/ZEROS IN ALL OF THEM.                *
000700*----------------------------------------------------------------*
000800    03  MTGROO01-BKG-ID                 PIC 9(09).
000900    03  MTGROO01-BKG-ROOM-ID             PIC 9(09).
001000    03  MTGROO01-BKG-USER-ID             PIC 9(09).
001100    03  MTGROO01-BKG-TITLE               PIC X(200).
001200    03  MTGROO01-BKG-DESC                PIC X(500).
001300    03  MTGROO01-BKG-DATE                PIC 9(08).
001400    03  MTGROO01-BKG-START-TIME          PIC 9(04).
001500    03  MTGROO01-BKG-END-TIME            PIC 9(04).
001600    03  MTGROO01-BKG-ATTENDEES           PIC 9(04).
001700    03  MTGROO01-BKG-STATUS              PIC X(09).
001710        88  BKG-STATUS-PENDING               VALUE 'PENDING'.
001720        88  BKG-STATUS-APPROVED              VALUE 'APPROVED'.
001730        88  BKG-STATUS-REJECTED              VALUE 'REJECTED'.
001740        88  BKG-STATUS-CANCELLED             VALUE 'CANCELLED'.
001800    03  MTGROO01-BKG-RECURRING-RULE-ID   PIC 9(09).
001900    03  MTGROO01-BKG-APPROVED-BY         PIC 9(09).
002000    03  MTGROO01-BKG-APPROVED-AT         PIC 9(14).
002100    03  MTGROO01-BKG-CREATED-AT          PIC 9(14).
002110    03  MTGROO01-BKG-LAST-UPDATED-AT     PIC 9(14).
002120    03  MTGROO01-BKG-LAST-UPDATED-BY     PIC 9(09).
002130    03  MTGROO01-BKG-CANCELLED-AT        PIC 9(14).
002140    03  MTGROO01-BKG-CANCELLED-BY        PIC 9(09).
002150    03  MTGROO01-BKG-REJECTED-BY         PIC 9(09).
002160    03  MTGROO01-BKG-REJECT-REASON       PIC X(100).
002170    03  MTGROO01-BKG-DEPT-CODE           PIC X(06).
002180    03  MTGROO01-BKG-COST-CENTER         PIC X(08).
002190    03  MTGROO01-BKG-BUILDING-CODE       PIC X(04).
002200    03  MTGROO01-BKG-SOURCE-CD           PIC X(01).
002210        88  BKG-SOURCE-ONLINE                VALUE 'O'.
002220        88  BKG-SOURCE-BATCH                 VALUE 'B'.
002230    03  MTGROO01-BKG-CATERING-REQ        PIC X(01).
002240    03  MTGROO01-BKG-AV-EQUIP-REQ        PIC X(01).
002250    03  MTGROO01-BKG-RECORDING-REQ       PIC X(01).
002260    03  FILLER                           PIC X(21).
