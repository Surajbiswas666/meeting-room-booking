000100*----------------------------------------------------------------*
000200*    MTGROO03  -  USER MASTER RECORD                             *
000300*    ONE ENTRY PER SYSTEM USER.  ROLE DRIVES APPROVAL AUTHORITY   *
000400*    ON THE BOOKING SIDE - NO LOGIN/PASSWORD DATA IS CARRIED      *
000500*    HERE, THAT STAYS WITH THE ON-LINE FRONT END.                *
000600*    READ BY MTRB0001, MTRB0002, MTRB0003 AND MTRB0007.           *
000700*    WIDENED 21/08/2002 (CR0006, JCS) - DEPARTMENT/CONTACT AND    *
000800*    THE CREATE/UPDATE/DEACTIVATE STAMPS ARE CARRIED HERE BUT     *
000900*    NOT YET MAINTAINED BY ANY BATCH PROGRAM - SPACES/ZEROS       *
001000*    UNTIL A LATER REQUEST ASKS FOR THEM TO BE POPULATED.         *
001100*----------------------------------------------------------------*
001200    03  MTGROO03-USER-ID                 PIC 9(09).
001300    03  MTGROO03-USER-FULL-NAME          PIC X(100).
001400    03  MTGROO03-USER-EMAIL-ADDRESS      PIC X(100).
001500    03  MTGROO03-USER-ROLE               PIC X(10).
001600        88  USER-ROLE-IS-ADMIN               VALUE 'ADMIN'.
001700        88  USER-ROLE-IS-EMPLOYEE            VALUE 'EMPLOYEE'.
001800    03  MTGROO03-USER-ACTIVE             PIC X(01).
001900        88  USER-IS-ACTIVE                   VALUE 'Y'.
002000        88  USER-IS-INACTIVE                 VALUE 'N'.
002100    03  MTGROO03-USER-DEPT-CODE          PIC X(06).
002200    03  MTGROO03-USER-PHONE-EXT          PIC X(06).
002300    03  MTGROO03-USER-CREATED-AT         PIC 9(14).
002400    03  MTGROO03-USER-CREATED-BY         PIC 9(09).
002500    03  MTGROO03-USER-LAST-UPDATED-AT    PIC 9(14).
002600    03  MTGROO03-USER-LAST-UPDATED-BY    PIC 9(09).
002700    03  MTGROO03-USER-DEACTIVATED-AT     PIC 9(14).
002800    03  MTGROO03-USER-DEACTIVATED-BY     PIC 9(09).
002900    03  FILLER                           PIC X(49).
