000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     MTRB0004.
000600 AUTHOR.         RENAN MUNIZ MERLO.
000700 INSTALLATION.   DATA CENTER - BATCH SUPPORT.
000800 DATE-WRITTEN.   09/06/1993.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       NONE.
001100*----------------------------------------------------------------*
001200*                RENAN MUNIZ MERLO COBOL DEVELOPER               *
001300*          https://www.linkedin.com/in/renan-muniz-merlo         *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: MTRB0004.                                     *
001600*    ANALYST.....: RENAN MUNIZ MERLO                             *
001700*    PROGRAMMER..: RENAN MUNIZ MERLO                             *
001800*    DATE........: 09/06/1993                                    *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: MEETING ROOM BOOKING PROJECT - MTGROOM        *
002100*----------------------------------------------------------------*
002200*    GOAL........: MAINTAIN THE STANDING-BOOKING RULE MASTER -   *
002300*                  CREATE A NEW RULE AFTER VALIDATING ITS WINDOW *
002400*                  AND WEEKLY-DAY FLAGS, OR DEACTIVATE A RULE    *
002500*                  OWNED BY THE REQUESTER.                       *
002600*----------------------------------------------------------------*
002700*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002800*                   RULEMTRN        00800       MTGROO08         *
002900*                   RULEMST         00860       MTGROO04         *
003000*                   RULEMREJ        00080       N/A              *
003100*----------------------------------------------------------------*
003200*    TABLE DB2...:  NONE.                                        *
003300*----------------------------------------------------------------*
003400*    CHANGE LOG                                                  *
003500*----------------------------------------------------------------*
003600*    09/06/1993  RMM  ORIGINAL PROGRAM.                           *CR0001
003700*    14/11/1994  RMM  WEEKLY RULES NOW REQUIRE AT LEAST ONE DAY   *CR0002
003800*                FLAGGED IN RR-DAYS-OF-WEEK - A BARE WEEKLY RULE  *CR0002
003900*                WITH NO DAYS SET WAS EXPANDING TO NOTHING EVERY  *CR0002
004000*                NIGHT AND NOBODY NOTICED FOR WEEKS.              *CR0002
004100*    30/12/1998  PMS  Y2K REVIEW - RR-START-DATE/RR-END-DATE ARE  *CR0003
004200*                ALREADY 4-DIGIT-YEAR FIELDS.  SIGNED OFF.        *CR0003
004250*    19/10/2001  JCS  REQUEST #5044 - RULEMTRN END TIME MUST NOW  *CR0004
004260*                BE GREATER THAN START TIME AT CREATE, NOT JUST   *CR0004
004270*                NON-ZERO - A RULE WITH END BEFORE START WAS      *CR0004
004280*                SLIPPING THROUGH AND EXPANDING BACKWARDS.        *CR0004
004285*    08/03/2002  JCS  REQUEST #5061 - END-DATE EQUAL TO START-DATE *CR0005
004290*                WAS PASSING THE DATE-ORDER CHECK (TEST WAS LESS   *CR0005
004295*                THAN, NOT NOT-GREATER-THAN) AND GENERATING A      *CR0005
004298*                ONE-DAY RECURRING RULE WITH NO OCCURRENCES.       *CR0005
004300*----------------------------------------------------------------*
004400*    NOTE.........: THIS MASTER IS NOT AN AUDIT-LOG ENTITY - THE *
004500*                  AUDIT TRAIL ONLY TRACKS BOOKING AND ROOM      *
004600*                  ACTIONS, SO AUDTPGM IS NEVER CALLED HERE.     *
004700*----------------------------------------------------------------*
004800*================================================================*
004900*           E N V I R O N M E N T      D I V I S I O N           *
005000*================================================================*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400      C01 IS TOP-OF-FORM.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800
005900     SELECT RULE-MAINT-TRAN      ASSIGN TO UTS-S-RULEMTRN
006000      ORGANIZATION IS     SEQUENTIAL
006100      ACCESS MODE  IS     SEQUENTIAL
006200      FILE STATUS  IS     WRK-FS-RULEMTRN.
006300
006400     SELECT RULE-FILE            ASSIGN TO UTS-S-RULEMST
006500      ORGANIZATION IS     SEQUENTIAL
006600      ACCESS MODE  IS     SEQUENTIAL
006700      FILE STATUS  IS     WRK-FS-RULEMST.
006800
006900     SELECT RULE-MAINT-REJECT    ASSIGN TO UTS-S-RULEMREJ
007000      ORGANIZATION IS     SEQUENTIAL
007100      ACCESS MODE  IS     SEQUENTIAL
007200      FILE STATUS  IS     WRK-FS-RULEMREJ.
007300
007400*================================================================*
007500*                  D A T A      D I V I S I O N                  *
007600*================================================================*
007700 DATA DIVISION.
007800 FILE SECTION.
007900*
008000 FD RULE-MAINT-TRAN
008100     RECORDING MODE IS F
008200     LABEL RECORD   IS STANDARD
008300     BLOCK CONTAINS 00 RECORDS.
008400 01 FD-REG-RULEMTRN   PIC X(800).
008500
008600 FD RULE-FILE
008700     RECORDING MODE IS F
008800     LABEL RECORD   IS STANDARD
008900     BLOCK CONTAINS 00 RECORDS.
009000 01 FD-REG-RULEMST    PIC X(860).
009100
009200 FD RULE-MAINT-REJECT
009300     RECORDING MODE IS F
009400     LABEL RECORD   IS STANDARD
009500     BLOCK CONTAINS 00 RECORDS.
009600 01 FD-REG-RULEMREJ   PIC X(80).
009700
009800*-----------------------------------------------------------------*
009900*                  WORKING-STORAGE SECTION                        *
010000*-----------------------------------------------------------------*
010100 WORKING-STORAGE SECTION.
010200
010300 77 WRK-TRAN-REGS-COUNTER                  PIC 9(05) COMP VALUE ZEROS.
010400 77 WRK-CREATED-REGS-COUNTER                PIC 9(05) COMP VALUE ZEROS.
010500 77 WRK-DEACTIVATED-REGS-COUNTER             PIC 9(05) COMP VALUE ZEROS.
010600 77 WRK-REJECT-REGS-COUNTER                 PIC 9(05) COMP VALUE ZEROS.
010700
010800 77 WRK-TRAN-EOF                           PIC X(03) VALUE SPACES.
010900 77 WRK-REJECT-SW                          PIC X(01) VALUE 'N'.
011000 77 WRK-REJECT-REASON                      PIC X(40) VALUE SPACES.
011100 77 WRK-DAY-SUB                            PIC 9(01) COMP VALUE ZERO.
011200 77 WRK-DAY-FLAG-COUNT                     PIC 9(01) COMP VALUE ZERO.
011300
011400*DATA FOR ERROR LOG:
011500 01 WRK-ERROR-LOG.
011600    03 WRK-PROGRAM                         PIC X(08) VALUE
011700                                                     'MTRB0004'  .
011800    03 WRK-ERROR-MSG                       PIC X(30) VALUE SPACES.
011900    03 WRK-ERROR-CODE                      PIC X(30) VALUE SPACES.
012000    03 WRK-ERROR-DATE                      PIC X(10) VALUE SPACES.
012100    03 WRK-ERROR-TIME                      PIC X(08) VALUE SPACES.
012200
012300 77 WRK-ABEND-PGM                          PIC X(08) VALUE
012400                                                     'ABENDPGM'  .
012500
012600 01 WRK-FILE-STATUS.
012700    03 WRK-FS-RULEMTRN                     PIC 9(02) VALUE ZEROS.
012800    03 WRK-FS-RULEMST                      PIC 9(02) VALUE ZEROS.
012900    03 WRK-FS-RULEMREJ                     PIC 9(02) VALUE ZEROS.
013000
013100 01 WRK-TRAN-REG.
013200    COPY 'MTGROO08'.
013300
013400 01 WRK-RULE-REG.
013500    COPY 'MTGROO04'.
013600
013700*RULE MASTER LOADED TO A TABLE - REWRITTEN WHOLESALE ON A
013800*DEACTIVATE, APPENDED TO DIRECTLY ON A CREATE:
013900 01 WRK-RULE-TABLE.
014000    03 WRK-RULE-ENTRY                      OCCURS 5000 TIMES.
014100       05 WRK-RULE-ID-T                    PIC 9(09).
014200       05 WRK-RULE-USER-ID-T               PIC 9(09).
014300       05 WRK-RULE-ACTIVE-T                PIC X(01).
014400       05 WRK-RULE-IMAGE-T                 PIC X(860).
014500       05 FILLER                           PIC X(01).
014600 77 WRK-RULE-COUNT                         PIC 9(04) COMP VALUE ZEROS.
014700 77 WRK-RULE-SUB                           PIC 9(04) COMP VALUE ZEROS.
014800 77 WRK-RULE-FOUND-SW                      PIC X(01) VALUE 'N'.
014900 77 WRK-RULE-FOUND-SUB                     PIC 9(04) COMP VALUE ZEROS.
015000 77 WRK-MAX-RULE-ID                        PIC 9(09) COMP VALUE ZEROS.
015100 77 WRK-NEXT-RULE-ID                       PIC 9(09) COMP VALUE ZEROS.
015200
015300*ALPHA VIEW OF THE GENERATED/TARGET RULE KEY FOR MESSAGES:
015400 01 WRK-RULE-ID-SINAL PIC +9(009) VALUE ZEROS.
015500 01 FILLER REDEFINES WRK-RULE-ID-SINAL.
015600    05 FILLER          PIC X(001).
015700    05 WRK-RULE-ID-NUM PIC 9(009).
015800 01 FILLER REDEFINES WRK-RULE-ID-SINAL.
015900    05 WRK-RULE-ID-X   PIC X(010).
016000
016100 01 WRK-SYSTEM-DATE.
016200    03 YY                                  PIC 9(02) VALUE ZEROS.
016300    03 MM                                  PIC 9(02) VALUE ZEROS.
016400    03 DD                                  PIC 9(02) VALUE ZEROS.
016500*
016600 01 WRK-SYSTEM-TIME.
016700    03 HOUR                                PIC 9(02) VALUE ZEROS.
016800    03 MINUTE                              PIC 9(02) VALUE ZEROS.
016900    03 SECOND                              PIC 9(02) VALUE ZEROS.
017000    03 HUNDREDTH                           PIC 9(02) VALUE ZEROS.
017100*
017200 01 WRK-TIMESTAMP-14.
017300    03 WRK-TS-YYYY                         PIC 9(04) VALUE ZEROS.
017400    03 WRK-TS-MM                           PIC 9(02) VALUE ZEROS.
017500    03 WRK-TS-DD                           PIC 9(02) VALUE ZEROS.
017600    03 WRK-TS-HH                           PIC 9(02) VALUE ZEROS.
017700    03 WRK-TS-MI                           PIC 9(02) VALUE ZEROS.
017800    03 WRK-TS-SS                           PIC 9(02) VALUE ZEROS.
017900 01 FILLER REDEFINES WRK-TIMESTAMP-14.
018000    03 WRK-TS-DATE-8                       PIC 9(08).
018100    03 WRK-TS-TIME-6                       PIC 9(06).
018200
018300 01 WRK-WHEN-COPILED.
018400    03 MM-COMPILED                         PIC X(02) VALUE SPACES.
018500    03 FILLER                              PIC X(01) VALUE '/'.
018600    03 DD-COMPILED                         PIC X(02) VALUE SPACES.
018700    03 FILLER                              PIC X(01) VALUE '/'.
018800    03 YY-COMPILED                         PIC X(02) VALUE SPACES.
018900    03 HOUR-COMPILED                       PIC X(02) VALUE SPACES.
019000    03 FILLER                              PIC X(01) VALUE '-'.
019100    03 MINUTE-COMPILED                     PIC X(02) VALUE SPACES.
019200    03 FILLER                              PIC X(01) VALUE '-'.
019300    03 SECOND-COMPILED                     PIC X(02) VALUE SPACES.
019400
019500*================================================================*
019600 PROCEDURE                       DIVISION.
019700*================================================================*
019800*----------------------------------------------------------------*
019900 0000-MAIN-PROCESS               SECTION.
020000*----------------------------------------------------------------*
020100     MOVE WHEN-COMPILED          TO WRK-WHEN-COPILED.
020200
020300     PERFORM 1000-INITIALIZE.
020400
020500     PERFORM 2100-READ-TRAN.
020600
020700     PERFORM 2000-PROCESS-TRAN   UNTIL WRK-TRAN-EOF EQUAL 'END'.
020800
020900     PERFORM 3000-FINALIZE.
021000*----------------------------------------------------------------*
021100 0000-99-EXIT.                   EXIT.
021200*----------------------------------------------------------------*
021300*----------------------------------------------------------------*
021400 1000-INITIALIZE                 SECTION.
021500*----------------------------------------------------------------*
021600     OPEN INPUT  RULE-MAINT-TRAN.
021700     MOVE 'OPEN FILE RULEMTRN'    TO WRK-ERROR-MSG.
021800     PERFORM 8100-TEST-FS-RULEMTRN.
021900
022000     OPEN OUTPUT RULE-MAINT-REJECT.
022100     MOVE 'OPEN FILE RULEMREJ'    TO WRK-ERROR-MSG.
022200     PERFORM 8300-TEST-FS-RULEMREJ.
022300
022400     PERFORM 1100-LOAD-RULE-TABLE.
022500*----------------------------------------------------------------*
022600 1000-99-EXIT.                   EXIT.
022700*----------------------------------------------------------------*
022800*----------------------------------------------------------------*
022900 1100-LOAD-RULE-TABLE            SECTION.
023000*----------------------------------------------------------------*
023100     MOVE ZEROS                  TO WRK-MAX-RULE-ID.
023200
023300     OPEN INPUT RULE-FILE.
023400     MOVE 'LOADING RULE MASTER'  TO WRK-ERROR-MSG.
023500
023600     IF WRK-FS-RULEMST           EQUAL ZEROS
023700        READ RULE-FILE            INTO WRK-RULE-REG
023800        PERFORM 1150-LOAD-ONE-RULE UNTIL WRK-FS-RULEMST EQUAL 10
023900        CLOSE RULE-FILE
024000     END-IF.
024100
024200     OPEN EXTEND RULE-FILE.
024300     PERFORM 8200-TEST-FS-RULEMST.
024400*----------------------------------------------------------------*
024500 1100-99-EXIT.                   EXIT.
024600*----------------------------------------------------------------*
024700*----------------------------------------------------------------*
024800 1150-LOAD-ONE-RULE                SECTION.
024900*----------------------------------------------------------------*
025000     ADD 1                       TO WRK-RULE-COUNT.
025100     MOVE MTGROO04-RR-ID         OF WRK-RULE-REG
025200                                 TO WRK-RULE-ID-T (WRK-RULE-COUNT).
025300     MOVE MTGROO04-RR-USER-ID    OF WRK-RULE-REG
025400                                 TO WRK-RULE-USER-ID-T (WRK-RULE-COUNT).
025500     MOVE MTGROO04-RR-ACTIVE     OF WRK-RULE-REG
025600                                 TO WRK-RULE-ACTIVE-T (WRK-RULE-COUNT).
025700     MOVE WRK-RULE-REG           TO WRK-RULE-IMAGE-T (WRK-RULE-COUNT).
025800     IF MTGROO04-RR-ID           OF WRK-RULE-REG
025900                                 GREATER WRK-MAX-RULE-ID
026000        MOVE MTGROO04-RR-ID      OF WRK-RULE-REG
026100                                 TO WRK-MAX-RULE-ID
026200     END-IF.
026300     READ RULE-FILE               INTO WRK-RULE-REG.
026400*----------------------------------------------------------------*
026500 1150-99-EXIT.                   EXIT.
026600*----------------------------------------------------------------*
026700*----------------------------------------------------------------*
026800 2000-PROCESS-TRAN                SECTION.
026900*----------------------------------------------------------------*
027000     ADD 1                       TO WRK-TRAN-REGS-COUNTER.
027100     MOVE 'N'                    TO WRK-REJECT-SW.
027200     MOVE SPACES                 TO WRK-REJECT-REASON.
027300
027400     IF MTGROO08-TRN-ACTION-CODE OF WRK-TRAN-REG EQUAL 'CREATE'
027500        PERFORM 2200-VALIDATE-CREATE
027600        IF WRK-REJECT-SW         EQUAL 'N'
027700           PERFORM 2300-WRITE-RULE
027800        END-IF
027900     ELSE
028000        PERFORM 2400-VALIDATE-DEACTIVATE
028100        IF WRK-REJECT-SW         EQUAL 'N'
028200           PERFORM 2500-APPLY-DEACTIVATE
028300        END-IF
028400     END-IF.
028500
028600     IF WRK-REJECT-SW            EQUAL 'Y'
028700        PERFORM 2700-WRITE-REJECT
028800     END-IF.
028900
029000     PERFORM 2100-READ-TRAN.
029100*----------------------------------------------------------------*
029200 2000-99-EXIT.                   EXIT.
029300*----------------------------------------------------------------*
029400*----------------------------------------------------------------*
029500 2100-READ-TRAN                   SECTION.
029600*----------------------------------------------------------------*
029700     MOVE 'READING RULEMTRN'     TO WRK-ERROR-MSG.
029800
029900     READ RULE-MAINT-TRAN         INTO WRK-TRAN-REG.
030000
030100     PERFORM 8100-TEST-FS-RULEMTRN.
030200
030300     IF WRK-FS-RULEMTRN          EQUAL 10
030400        MOVE 'END'               TO WRK-TRAN-EOF
030500     END-IF.
030600*----------------------------------------------------------------*
030700 2100-99-EXIT.                   EXIT.
030800*----------------------------------------------------------------*
030900*----------------------------------------------------------------*
031000 2200-VALIDATE-CREATE             SECTION.
031100*----------------------------------------------------------------*
031200     IF MTGROO08-TRN-END-TIME    OF WRK-TRAN-REG
031300                                 NOT GREATER
031400        MTGROO08-TRN-START-TIME  OF WRK-TRAN-REG
031500        MOVE 'Y'                 TO WRK-REJECT-SW
031600        MOVE 'END TIME MUST BE AFTER START TIME'
031700                                 TO WRK-REJECT-REASON
031800     END-IF.
031900
032000     IF WRK-REJECT-SW            EQUAL 'N'
032100        AND MTGROO08-TRN-END-DATE OF WRK-TRAN-REG
032200                                 NOT GREATER
032300            MTGROO08-TRN-START-DATE OF WRK-TRAN-REG
032400        MOVE 'Y'                 TO WRK-REJECT-SW
032500        MOVE 'END DATE MUST NOT BE BEFORE OR SAME AS START DATE'
032600                                 TO WRK-REJECT-REASON
032700     END-IF.
032800
032900     IF WRK-REJECT-SW            EQUAL 'N'
033000        AND MTGROO08-TRN-FREQUENCY OF WRK-TRAN-REG EQUAL 'WEEKLY'
033100        MOVE ZERO                TO WRK-DAY-FLAG-COUNT
033200        PERFORM 2210-COUNT-ONE-DAY-FLAG VARYING WRK-DAY-SUB FROM 1 BY 1
033300                  UNTIL WRK-DAY-SUB GREATER 7
033400        IF WRK-DAY-FLAG-COUNT    EQUAL ZERO
033500           MOVE 'Y'              TO WRK-REJECT-SW
033600           MOVE 'WEEKLY RULE MUST FLAG AT LEAST ONE DAY'
033700                                 TO WRK-REJECT-REASON
033800        END-IF
033900     END-IF.
034000*----------------------------------------------------------------*
034100 2200-99-EXIT.                   EXIT.
034200*----------------------------------------------------------------*
034300*----------------------------------------------------------------*
034400 2210-COUNT-ONE-DAY-FLAG           SECTION.
034500*----------------------------------------------------------------*
034600     IF MTGROO08-TRN-DAYS-OF-WEEK (WRK-DAY-SUB)
034700                                 OF WRK-TRAN-REG GREATER ZERO
034800        ADD 1                    TO WRK-DAY-FLAG-COUNT
034900     END-IF.
035000*----------------------------------------------------------------*
035100 2210-99-EXIT.                   EXIT.
035200*----------------------------------------------------------------*
035300*----------------------------------------------------------------*
035400 2300-WRITE-RULE                  SECTION.
035500*----------------------------------------------------------------*
035600     PERFORM 9000-GET-DATE-TIME.
035700
035800     ADD 1                       TO WRK-MAX-RULE-ID
035900                                 GIVING WRK-NEXT-RULE-ID.
036000     MOVE WRK-NEXT-RULE-ID        TO WRK-MAX-RULE-ID.
036100
036200     INITIALIZE WRK-RULE-REG.
036300     MOVE WRK-NEXT-RULE-ID        TO MTGROO04-RR-ID
036400                                    OF WRK-RULE-REG.
036500     MOVE MTGROO08-TRN-USER-ID   OF WRK-TRAN-REG
036600                                 TO MTGROO04-RR-USER-ID
036700                                    OF WRK-RULE-REG.
036800     MOVE MTGROO08-TRN-ROOM-ID   OF WRK-TRAN-REG
036900                                 TO MTGROO04-RR-ROOM-ID
037000                                    OF WRK-RULE-REG.
037100     MOVE MTGROO08-TRN-TITLE     OF WRK-TRAN-REG
037200                                 TO MTGROO04-RR-TITLE
037300                                    OF WRK-RULE-REG.
037400     MOVE MTGROO08-TRN-DESC      OF WRK-TRAN-REG
037500                                 TO MTGROO04-RR-DESC
037600                                    OF WRK-RULE-REG.
037700     MOVE MTGROO08-TRN-START-DATE OF WRK-TRAN-REG
037800                                 TO MTGROO04-RR-START-DATE
037900                                    OF WRK-RULE-REG.
038000     MOVE MTGROO08-TRN-END-DATE  OF WRK-TRAN-REG
038100                                 TO MTGROO04-RR-END-DATE
038200                                    OF WRK-RULE-REG.
038300     MOVE MTGROO08-TRN-START-TIME OF WRK-TRAN-REG
038400                                 TO MTGROO04-RR-START-TIME
038500                                    OF WRK-RULE-REG.
038600     MOVE MTGROO08-TRN-END-TIME  OF WRK-TRAN-REG
038700                                 TO MTGROO04-RR-END-TIME
038800                                    OF WRK-RULE-REG.
038900     MOVE MTGROO08-TRN-FREQUENCY OF WRK-TRAN-REG
039000                                 TO MTGROO04-RR-FREQUENCY
039100                                    OF WRK-RULE-REG.
039200     PERFORM 2310-MOVE-ONE-DAY-FLAG VARYING WRK-DAY-SUB FROM 1 BY 1
039300               UNTIL WRK-DAY-SUB GREATER 7.
039400     MOVE MTGROO08-TRN-DAYS-COUNT OF WRK-TRAN-REG
039500                                 TO MTGROO04-RR-DAYS-COUNT
039600                                    OF WRK-RULE-REG.
039700     MOVE MTGROO08-TRN-ATTENDEES OF WRK-TRAN-REG
039800                                 TO MTGROO04-RR-ATTENDEES
039900                                    OF WRK-RULE-REG.
040000     MOVE 'Y'                    TO MTGROO04-RR-ACTIVE
040100                                    OF WRK-RULE-REG.
040200     MOVE WRK-TIMESTAMP-14       TO MTGROO04-RR-CREATED-AT
040300                                    OF WRK-RULE-REG.
040400
040500     MOVE WRK-RULE-REG           TO FD-REG-RULEMST.
040600
040700     WRITE FD-REG-RULEMST.
040800
040900     PERFORM 8200-TEST-FS-RULEMST.
041000
041100     IF WRK-FS-RULEMST           EQUAL ZEROS
041200        ADD 1                    TO WRK-CREATED-REGS-COUNTER
041300     END-IF.
041400*----------------------------------------------------------------*
041500 2300-99-EXIT.                   EXIT.
041600*----------------------------------------------------------------*
041700*----------------------------------------------------------------*
041800 2310-MOVE-ONE-DAY-FLAG            SECTION.
041900*----------------------------------------------------------------*
042000     MOVE MTGROO08-TRN-DAYS-OF-WEEK (WRK-DAY-SUB)
042100                                 OF WRK-TRAN-REG
042200                                 TO MTGROO04-RR-DAYS-OF-WEEK
042300                                       (WRK-DAY-SUB) OF WRK-RULE-REG.
042400*----------------------------------------------------------------*
042500 2310-99-EXIT.                   EXIT.
042600*----------------------------------------------------------------*
042700*----------------------------------------------------------------*
042800 2400-VALIDATE-DEACTIVATE         SECTION.
042900*----------------------------------------------------------------*
043000     MOVE 'N'                    TO WRK-RULE-FOUND-SW.
043100     PERFORM 2410-SCAN-RULE-TABLE VARYING WRK-RULE-SUB FROM 1 BY 1
043200               UNTIL WRK-RULE-SUB GREATER WRK-RULE-COUNT
043300                  OR WRK-RULE-FOUND-SW EQUAL 'Y'.
043400
043500     IF WRK-RULE-FOUND-SW        EQUAL 'N'
043600        MOVE 'Y'                 TO WRK-REJECT-SW
043700        MOVE 'RECURRING RULE NOT FOUND'
043800                                 TO WRK-REJECT-REASON
043900     ELSE
044000        IF WRK-RULE-USER-ID-T (WRK-RULE-FOUND-SUB)
044100                                 NOT EQUAL MTGROO08-TRN-USER-ID
044200                                       OF WRK-TRAN-REG
044300           MOVE 'Y'              TO WRK-REJECT-SW
044400           MOVE 'ONLY THE OWNER MAY DEACTIVATE THIS RULE'
044500                                 TO WRK-REJECT-REASON
044600        END-IF
044700     END-IF.
044800*----------------------------------------------------------------*
044900 2400-99-EXIT.                   EXIT.
045000*----------------------------------------------------------------*
045100*----------------------------------------------------------------*
045200 2410-SCAN-RULE-TABLE              SECTION.
045300*----------------------------------------------------------------*
045400     IF WRK-RULE-ID-T (WRK-RULE-SUB)
045500                                 EQUAL MTGROO08-TRN-RR-ID
045600                                       OF WRK-TRAN-REG
045700        MOVE 'Y'                 TO WRK-RULE-FOUND-SW
045800        MOVE WRK-RULE-SUB        TO WRK-RULE-FOUND-SUB
045900     END-IF.
046000*----------------------------------------------------------------*
046100 2410-99-EXIT.                   EXIT.
046200*----------------------------------------------------------------*
046300*----------------------------------------------------------------*
046400 2500-APPLY-DEACTIVATE            SECTION.
046500*----------------------------------------------------------------*
046600     MOVE 'N'                    TO WRK-RULE-ACTIVE-T
046700                                       (WRK-RULE-FOUND-SUB).
046800     ADD 1                       TO WRK-DEACTIVATED-REGS-COUNTER.
046900
047000     CLOSE RULE-FILE.
047100
047200     MOVE 'REWRITING RULE MASTER' TO WRK-ERROR-MSG.
047300     OPEN OUTPUT RULE-FILE.
047400     PERFORM 8200-TEST-FS-RULEMST.
047500
047600     PERFORM 2510-REWRITE-ONE-RULE VARYING WRK-RULE-SUB FROM 1 BY 1
047700               UNTIL WRK-RULE-SUB GREATER WRK-RULE-COUNT.
047800
047900     CLOSE RULE-FILE.
048000     OPEN EXTEND RULE-FILE.
048100*----------------------------------------------------------------*
048200 2500-99-EXIT.                   EXIT.
048300*----------------------------------------------------------------*
048400*----------------------------------------------------------------*
048500 2510-REWRITE-ONE-RULE             SECTION.
048600*----------------------------------------------------------------*
048700     MOVE WRK-RULE-IMAGE-T (WRK-RULE-SUB)
048800                                 TO WRK-RULE-REG.
048900     IF WRK-RULE-SUB             EQUAL WRK-RULE-FOUND-SUB
049000        MOVE 'N'                 TO MTGROO04-RR-ACTIVE
049100                                       OF WRK-RULE-REG
049200     END-IF.
049300     MOVE WRK-RULE-REG           TO FD-REG-RULEMST.
049400     WRITE FD-REG-RULEMST.
049500     PERFORM 8200-TEST-FS-RULEMST.
049600*----------------------------------------------------------------*
049700 2510-99-EXIT.                   EXIT.
049800*----------------------------------------------------------------*
049900*----------------------------------------------------------------*
050000 2700-WRITE-REJECT                SECTION.
050100*----------------------------------------------------------------*
050200     IF MTGROO08-TRN-ACTION-CODE OF WRK-TRAN-REG EQUAL 'CREATE'
050300        MOVE MTGROO08-TRN-USER-ID OF WRK-TRAN-REG
050400                                 TO WRK-RULE-ID-NUM
050500     ELSE
050600        MOVE MTGROO08-TRN-RR-ID  OF WRK-TRAN-REG
050700                                 TO WRK-RULE-ID-NUM
050800     END-IF.
050900
051000     MOVE SPACES                 TO FD-REG-RULEMREJ.
051100     STRING WRK-RULE-ID-X
051200            ' '
051300            WRK-REJECT-REASON
051400                                 DELIMITED BY SIZE
051500                                 INTO FD-REG-RULEMREJ.
051600
051700     WRITE FD-REG-RULEMREJ.
051800
051900     PERFORM 8300-TEST-FS-RULEMREJ.
052000
052100     IF WRK-FS-RULEMREJ          EQUAL ZEROS
052200        ADD 1                    TO WRK-REJECT-REGS-COUNTER
052300     END-IF.
052400*----------------------------------------------------------------*
052500 2700-99-EXIT.                   EXIT.
052600*----------------------------------------------------------------*
052700*----------------------------------------------------------------*
052800 3000-FINALIZE                    SECTION.
052900*----------------------------------------------------------------*
053000     CLOSE RULE-MAINT-TRAN
053100           RULE-FILE
053200           RULE-MAINT-REJECT.
053300
053400     DISPLAY '***************************'.
053500     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
053600     DISPLAY '***************************'.
053700     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
053800     DISPLAY '*-------------------------*'.
053900     DISPLAY '*TRANSACTIONS READ...:' WRK-TRAN-REGS-COUNTER
054000     '*'.
054100     DISPLAY '*RULES CREATED.......:' WRK-CREATED-REGS-COUNTER
054200     '*'.
054300     DISPLAY '*RULES DEACTIVATED...:' WRK-DEACTIVATED-REGS-COUNTER
054400     '*'.
054500     DISPLAY '*TRANSACTIONS REJECTED:' WRK-REJECT-REGS-COUNTER
054600     '*'.
054700     DISPLAY '***************************'.
054800
054900     STOP RUN.
055000*----------------------------------------------------------------*
055100 3000-99-EXIT.                   EXIT.
055200*----------------------------------------------------------------*
055300*----------------------------------------------------------------*
055400 8100-TEST-FS-RULEMTRN            SECTION.
055500*----------------------------------------------------------------*
055600     IF WRK-FS-RULEMTRN          NOT EQUAL ZEROS AND 10
055700        MOVE WRK-FS-RULEMTRN     TO  WRK-ERROR-CODE
055800        PERFORM 9999-CALL-ABEND-PGM
055900     END-IF.
056000*----------------------------------------------------------------*
056100 8100-99-EXIT.                   EXIT.
056200*----------------------------------------------------------------*
056300*----------------------------------------------------------------*
056400 8200-TEST-FS-RULEMST             SECTION.
056500*----------------------------------------------------------------*
056600     IF WRK-FS-RULEMST           NOT EQUAL ZEROS AND 10
056700        MOVE WRK-FS-RULEMST      TO  WRK-ERROR-CODE
056800        PERFORM 9999-CALL-ABEND-PGM
056900     END-IF.
057000*----------------------------------------------------------------*
057100 8200-99-EXIT.                   EXIT.
057200*----------------------------------------------------------------*
057300*----------------------------------------------------------------*
057400 8300-TEST-FS-RULEMREJ            SECTION.
057500*----------------------------------------------------------------*
057600     IF WRK-FS-RULEMREJ          NOT EQUAL ZEROS
057700        MOVE WRK-FS-RULEMREJ     TO  WRK-ERROR-CODE
057800        PERFORM 9999-CALL-ABEND-PGM
057900     END-IF.
058000*----------------------------------------------------------------*
058100 8300-99-EXIT.                   EXIT.
058200*----------------------------------------------------------------*
058300*----------------------------------------------------------------*
058400 9000-GET-DATE-TIME               SECTION.
058500*----------------------------------------------------------------*
058600     ACCEPT WRK-SYSTEM-DATE      FROM DATE.
058700     ACCEPT WRK-SYSTEM-TIME      FROM TIME.
058800
058900     MOVE YY                     TO WRK-TS-YYYY.
059000     ADD  2000                   TO WRK-TS-YYYY.
059100     MOVE MM                     TO WRK-TS-MM.
059200     MOVE DD                     TO WRK-TS-DD.
059300     MOVE HOUR                   TO WRK-TS-HH.
059400     MOVE MINUTE                 TO WRK-TS-MI.
059500     MOVE SECOND                 TO WRK-TS-SS.
059550
059560     MOVE WRK-TS-DATE-8          TO WRK-ERROR-DATE.
059570     MOVE WRK-TS-TIME-6          TO WRK-ERROR-TIME.
059600*----------------------------------------------------------------*
059700 9000-99-EXIT.                   EXIT.
059800*----------------------------------------------------------------*
059900*----------------------------------------------------------------*
060000 9999-CALL-ABEND-PGM              SECTION.
060100*----------------------------------------------------------------*
060200     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
060300*----------------------------------------------------------------*
060400 9999-99-EXIT.                   EXIT.
060500*----------------------------------------------------------------*
